000100******************************************************************
000200*    COPY........: ABEXPDEF                                     *
000300*    APLICACION.. : ANALITICA DE EMBUDO DE REGISTRO (WEB)        *
000400*    DESCRIPCION..: LAYOUT DE LA DEFINICION DE UN EXPERIMENTO    *
000500*                 : A/B (COMMAREA DE ENTRADA/SALIDA DEL MODULO   *
000600*                 : AB0ASSN). USADO EN WORKING-STORAGE DE        *
000700*                 : SIMEVGEN Y EN LINKAGE DE AB0ASSN.            *
000800******************************************************************
000900*    BITACORA DE CAMBIOS                                        *
001000*    03/02/2018 RBLZ TKT-1360 LAYOUT ORIGINAL, EXPERIMENTO       *
001100*                 UNICO "PRICING PAGE REDESIGN" 50/50.           *
001200*    19/09/2019 MHRZ TKT-1477 SE AMPLIA A 10 VARIANTES MAXIMO    *
001300*                 POR SOLICITUD DEL EQUIPO DE MERCADEO DIGITAL.  *
001400******************************************************************
001500 01  AB-DEFINICION-EXPER.
001600     05  ABD-EXPERIMENT-ID         PIC X(24).
001700     05  ABD-EXPERIMENT-NOMBRE     PIC X(30).
001800     05  ABD-METRICA-OBJETIVO      PIC X(12).
001900     05  ABD-CANT-VARIANTES        PIC 9(02).
002000     05  ABD-VARIANTES OCCURS 10 TIMES                            TKT-1477
002100                       INDEXED BY ABD-IDX ABD-IDX2.               TKT-1477
002200         10  ABD-VARIANTE-NOMBRE   PIC X(12).
002300             88  ABD-VTE-CONTROL       VALUE 'control'.
002400             88  ABD-VTE-TRATAMIENTO   VALUE 'treatment'.
002500         10  ABD-VARIANTE-PESO     PIC V9(04).
002600     05  FILLER                    PIC X(20) VALUE SPACES.
