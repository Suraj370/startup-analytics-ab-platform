000100******************************************************************
000200* FECHA       : 14/05/2011                                       *
000300* PROGRAMADOR : MARIA HELENA RUIZ ZUNIGA (MHRZ)                  *
000400* APLICACION  : ANALITICA DE EMBUDO DE REGISTRO (WEB)            *
000500* PROGRAMA    : SIMEVGEN                                         *
000600* TIPO        : BATCH NOCTURNO                                   *
000700* DESCRIPCION : GENERA, DE FORMA DETERMINISTICA A PARTIR DE UNA  *
000800*             : SEMILLA, EL FLUJO DE EVENTOS DE UN EMBUDO DE     *
000900*             : REGISTRO SIMULADO (VISITAS, CLICKS, SIGNUP,      *
001000*             : ONBOARDING Y COMPRA) PARA UNA POBLACION DE       *
001100*             : USUARIOS SOBRE UNA VENTANA DE DIAS, LOS ORDENA   *
001200*             : POR FECHA/HORA Y LOS CARGA AL ALMACEN DE EVENTOS *
001300*             : (EVENTS), DESCARTANDO LLAVES DUPLICADAS.         *
001400* ARCHIVOS    : EVENTS (SALIDA, INDEXADO) - REPINF (SALIDA)      *
001500* PROGRAMA(S) : LLAMA A AB0ASSN (ASIGNACION DE VARIANTE A/B)     *
001600* CANAL       : BATCH NOCTURNO                                   *
001700* INSTALADO   : 14/05/2011                                       *
001800* BPM/RATIONAL: TKT-1042                                         *
001900* NOMBRE      : GENERADOR DE EVENTOS DEL EMBUDO WEB              *
002000******************************************************************
002100*    BITACORA DE CAMBIOS                                        *
002200*    14/05/2011 MHRZ TKT-1042 PROGRAMA ORIGINAL. SIMULACION DE   *
002300*                 VISITAS/CLICKS/SIGNUP CON GENERADOR MINIMO     *
002400*                 ESTANDAR (PARK-MILLER, A=16807 M=2**31-1).     *
002500*    22/06/2015 EDRD TKT-1198 SE AGREGA ETAPA DE ONBOARDING Y    *
002600*                 SEGUNDA TANDA DE VISITAS A /DASHBOARD.         *
002700*    03/02/2018 RBLZ TKT-1360 SE INTEGRA LLAMADA A AB0ASSN PARA  *
002800*                 ASIGNAR VARIANTE A/B Y APLICAR EL UPLIFT DE    *
002900*                 TRATAMIENTO SOBRE LA PROBABILIDAD DE COMPRA.   *
003000*    19/09/2019 MHRZ TKT-1477 SE AJUSTA COMMAREA DE EXPERIMENTO  *
003100*                 A LA NUEVA COPY ABEXPDEF (10 VARIANTES).       *
003200*    11/03/2021 JCPQ TKT-1690 SE REEMPLAZA EL ARCHIVO DE SALIDA  *
003300*                 SECUENCIAL POR CFSIBA-LIKE INDEXADO (EVENTS)   *
003400*                 PARA PODER DESCARTAR LLAVES DUPLICADAS.        *
003450*    06/05/2024 MHRZ TKT-2114 SE AGREGA TARJETA DE PARAMETROS    *
003460*                 POR SYSIN (FECHA DE CORRIDA, USUARIOS, DIAS,   *
003470*                 SEMILLA Y BANDERA DE EXPERIMENTO) PARA NO      *
003480*                 DEPENDER DE VALORES FIJOS EN CADA CORRIDA.     *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.                    SIMEVGEN.
003800 AUTHOR.                        MARIA HELENA RUIZ ZUNIGA.
003900 INSTALLATION.                  DEPARTAMENTO DE ANALITICA WEB.
004000 DATE-WRITTEN.                  14/05/2011.
004100 DATE-COMPILED.
004200 SECURITY.                      USO INTERNO - NO DISTRIBUIR.
004300*=================================================================
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004610*    MISMO INTERRUPTOR UPSI-0 QUE AB0ASSN Y CIVALID; ENCENDIDO    TKT-2115
004620*    DESDE EL JCL CON //SYSIN UPSI 1 IMPRIME TRAZA ADICIONAL DE   TKT-2115
004630*    LOS ACUMULADORES DEL GENERADOR MINIMO ESTANDAR.              TKT-2115
004700     C01 IS TOP-OF-FORM
004800     CLASS CLASE-DIGITO IS '0' THRU '9'
004900     UPSI-0 ON STATUS IS WKS-UPSI-TRAZA-ON.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200******************************************************************
005300*              A R C H I V O   D E   S A L I D A
005400******************************************************************
005410*    EVENTS ES INDEXADO (NO SECUENCIAL COMO EN LA VERSION         TKT-2115
005420*    ORIGINAL DE TKT-1042) DESDE TKT-1690, PARA QUE EL PROGRAMA   TKT-2115
005430*    PUEDA DETECTAR Y DESCARTAR UN EVENT-ID DUPLICADO (FILE       TKT-2115
005440*    STATUS 22) EN VEZ DE DEJARLO PASAR SIN VALIDAR.              TKT-2115
005500     SELECT EVENTS   ASSIGN   TO EVENTS
005600            ORGANIZATION      IS INDEXED
005700            ACCESS MODE       IS DYNAMIC
005800            RECORD KEY        IS SEV-EVENT-ID
005900            FILE STATUS       IS FS-EVENTS
006000                                 FSE-EVENTS.
006100     SELECT REPINF   ASSIGN   TO REPINF
006200            ORGANIZATION      IS LINE SEQUENTIAL
006300            FILE STATUS       IS FS-REPINF.
006310*    REPINF LLEVA EL RESUMEN DE CORRIDA (5000-RESUMEN-            TKT-2115
006320*    GENERACION); NO ES UN REPORTE DE ERRORES COMO EL DE CIVALID  TKT-2115
006330*    PORQUE SIMEVGEN NO VALIDA NADA - SOLO GENERA.                TKT-2115
006400*=================================================================
006500 DATA DIVISION.
006600 FILE SECTION.
006700*1 -->ALMACEN DE EVENTOS DEL EMBUDO (SALIDA INDEXADA POR EVENT-ID)
006800 FD  EVENTS.
006900     COPY SIMEVT.
007000*2 -->REPORTE DE CORRIDA (RESUMEN DE GENERACION)
007100 FD  REPINF.
007200 01  REPINF-LINEA                 PIC X(132).
007300*3 -->WORKFILE DEL SORT DE EVENTOS (ORDEN ASCENDENTE POR FECHA)
007310*    SORTWK RECIBE UN REGISTRO POR CADA EVENTO LIBERADO CON       TKT-2115
007320*    RELEASE DESDE 2000-SIMULAR-USUARIO; 4000-CARGAR-EVENTOS LO   TKT-2115
007330*    RECIBE YA ORDENADO Y LO ESCRIBE A EVENTS EN ESE ORDEN.       TKT-2115
007400 SD  SORTWK.
007500 01  WKS-REG-ORDEN.
007510*    LOS CAMPOS SRT-* SON UNA COPIA PLANA DE SIMEVT (VER          TKT-2115
007520*    4200-ESCRIBIR-EVENTO); NO SE PUEDE COPIAR SIMEVT AQUI        TKT-2115
007530*    PORQUE EL SD NO ADMITE LOS 88-NIVELES DE ESE COPY.           TKT-2115
007600     05  SRT-EVENT-ID              PIC X(32).
007700     05  SRT-USER-ID               PIC X(10).
007800     05  SRT-EVENT-TYPE            PIC X(21).
007900     05  SRT-EVENT-TS              PIC 9(14).
007910*    LLAVE DE ORDENAMIENTO DEL SORT (VER 062000); AAAAMMDDHHMMSS  TKT-2115
007920*    GARANTIZA ORDEN CRONOLOGICO CORRECTO POR COMPARACION SIMPLE. TKT-2115
008000     05  SRT-PROP-PAGE             PIC X(12).
008100     05  SRT-PROP-TARGET           PIC X(14).
008200     05  SRT-PROP-SOURCE           PIC X(08).
008300     05  SRT-PROP-PLAN             PIC X(10).
008400     05  SRT-PROP-AMOUNT           PIC S9(05)V99.
008500     05  SRT-PROP-EXPER-ID         PIC X(24).
008600     05  SRT-PROP-VARIANTE         PIC X(12).
008700     05  FILLER                    PIC X(36).
008710*    RELLENO PARA IGUALAR EL ANCHO DE REGISTRO A SIMEVT.          TKT-2115
008800*=================================================================
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*               C A M P O S    D E    T R A B A J O              *
009200******************************************************************
009300 01  WKS-CAMPOS-DE-TRABAJO.
009310*        WKS-NOMBRE-PROGRAMA SOLO IDENTIFICA LA CORRIDA EN LOS    TKT-2115
009320*        DISPLAY DE TRAZA (UPSI-0); NO PARTICIPA EN NINGUNA       TKT-2115
009330*        DECISION DE NEGOCIO.                                     TKT-2115
009400     02  WKS-NOMBRE-PROGRAMA        PIC X(08) VALUE 'SIMEVGEN'.
009500     02  WKS-UPSI-TRAZA-ON          PIC X(01) VALUE 'N'.
009600     02  WKS-EOF-SORT               PIC X(01) VALUE 'N'.
009700     02  WKS-EXPERIMENTO-ACTIVO     PIC X(01) VALUE 'Y'.
009800        88  WKS-HAY-EXPERIMENTO         VALUE 'Y'.
009810*        ESTA BANDERA PUEDE VENIR APAGADA DESDE SYSIN (VER        TKT-2115
009820*        1010-LEER-PARAMETROS-SYSIN) PARA CORRIDAS DE CARGA QUE   TKT-2115
009830*        NO NECESITAN GENERAR ASIGNACIONES A/B, POR EJEMPLO       TKT-2115
009840*        PRUEBAS DE VOLUMEN DEL PIPELINE DE ANALITICA.            TKT-2115
009900     02  WKS-MASK                   PIC ZZZ,ZZZ,ZZ9.
009910******************************************************************
009920*   TARJETA DE PARAMETROS DE ENTRADA (VER PROCESOS-FECHA DE      *
009930*   MIGRACFS PARA EL MISMO PATRON DE ACCEPT ... FROM SYSIN).     *
009940*   LOS CAMPOS NUMERICOS EN CEROS DEJAN VIGENTE EL VALOR POR     *
009950*   DEFECTO DE SIMPARM/EL PROGRAMA; NO SON OBLIGATORIOS.         *
009960******************************************************************
009970 01  WKS-SYSIN-PARM.
009971     05  WKS-SYSIN-FECHA.
009972         10  WKS-SYSIN-DD           PIC 9(02).
009973         10  FILLER                 PIC X(01).
009974         10  WKS-SYSIN-MM           PIC 9(02).
009975         10  FILLER                 PIC X(01).
009976         10  WKS-SYSIN-AAAA         PIC 9(04).
009977*            WKS-SYSIN-FECHA EN DD/MM/AAAA SUSTITUYE A            TKT-2115
009978*            WKS-FECHA-CORRIDA (VER MAS ABAJO) CUANDO VIENE       TKT-2115
009979*            DISTINTA DE CEROS/ESPACIOS EN LA TARJETA SYSIN.      TKT-2115
009980     05  WKS-SYSIN-USUARIOS         PIC 9(05).
009981     05  WKS-SYSIN-DIAS             PIC 9(03).
009982     05  WKS-SYSIN-SEMILLA          PIC 9(09).
009983     05  WKS-SYSIN-EXPER-ACTIVO     PIC X(01).
009984     05  FILLER                     PIC X(05).
009985*        LOS CUATRO CAMPOS ANTERIORES SIGUEN EL MISMO CRITERIO:   TKT-2115
009986*        CERO/ESPACIO SIGNIFICA "NO SUMINISTRADO POR SYSIN, USAR  TKT-2115
009987*        EL VALOR POR DEFECTO DE SIMPARM O DEL PROGRAMA" - VER    TKT-2115
009988*        1010-LEER-PARAMETROS-SYSIN PARA LA LOGICA DE SUSTITUCION.TKT-2115
010000******************************************************************
010100*   PARAMETROS FIJOS DE SIMULACION (VER TKT-1042 / TKT-0114)     *
010200******************************************************************
010300     COPY SIMPARM.
010400******************************************************************
010500*   COMMAREA DE EXPERIMENTO POR DEFECTO (VER AB0ASSN)            *
010600******************************************************************
010700     COPY ABEXPDEF.                                               TKT-1477
010800******************************************************************
010900*   ARCHIVO DE ESTADO / RETORNO DE FUNCIONES DEL SISTEMA         *
011000******************************************************************
011100 01  FS-EVENTS                     PIC 9(02)         VALUE ZEROS.
011200 01  FS-REPINF                     PIC 9(02)         VALUE ZEROS.
011300 01  FSE-EVENTS.
011310*        FSE-EVENTS ES EL AREA EXTENDIDA DE FILE STATUS QUE       TKT-2115
011320*        USA FILE-STATUS-EXTENDED (VER MAS ABAJO) PARA REPORTAR   TKT-2115
011330*        EL DETALLE DE UN ERROR DE E/S SOBRE EVENTS SI FS-EVENTS  TKT-2115
011340*        SALE DISTINTO DE '00'.                                   TKT-2115
011400     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
011500     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
011600     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
011700 01  PROGRAMA                      PIC X(08) VALUE 'SIMEVGEN'.
011800 01  ARCHIVO                       PIC X(08) VALUE SPACES.
011900 01  ACCION                        PIC X(08) VALUE SPACES.
012000 01  LLAVE                         PIC X(32) VALUE SPACES.
012010*        PROGRAMA/ARCHIVO/ACCION/LLAVE ACOMPANAN AL DISPLAY DE    TKT-2115
012020*        DIAGNOSTICO CUANDO FSE-EVENTS INDICA UN ERROR - EL       TKT-2115
012030*        MISMO PATRON DE BITACORA DE E/S QUE USA MIGRACFS.        TKT-2115
012100******************************************************************
012200*   TABLA DE CONTEO POR TIPO DE EVENTO, EN ORDEN ALFABETICO      *
012300*   (SUSTITUYE UN SORT-BREAK ADICIONAL SOBRE EL TIPO)            *
012400******************************************************************
012405*    TABLA CARGADA CON VALUE (NO CON MOVE EN LA PROCEDURE        TKT-2115
012406*    DIVISION); LOS CINCO NOMBRES DEBEN COINCIDIR EXACTO CON     TKT-2115
012407*    LOS SRT-EVENT-TYPE QUE EMITEN LOS PARRAFOS 2100-2700.       TKT-2115
012500 01  WKS-TABLA-TIPOS-INIC.
012600     02  FILLER  PIC X(21) VALUE 'click'.
012700     02  FILLER  PIC 9(09) COMP-5 VALUE ZEROS.
012800     02  FILLER  PIC X(21) VALUE 'experiment_assignment'.
012900     02  FILLER  PIC 9(09) COMP-5 VALUE ZEROS.
013000     02  FILLER  PIC X(21) VALUE 'page_view'.
013100     02  FILLER  PIC 9(09) COMP-5 VALUE ZEROS.
013200     02  FILLER  PIC X(21) VALUE 'purchase'.
013300     02  FILLER  PIC 9(09) COMP-5 VALUE ZEROS.
013400     02  FILLER  PIC X(21) VALUE 'signup'.
013500     02  FILLER  PIC 9(09) COMP-5 VALUE ZEROS.
013550*        CADA PAR FILLER (NOMBRE-CONTADOR) SE VA A REDEFINIR      TKT-2115
013560*        ABAJO COMO UNA FILA DE WKS-TIPO-ROW; EL CONTADOR ARRANCA TKT-2115
013570*        EN CERO Y LO INCREMENTA 4210-CONTAR-POR-TIPO CADA VEZ    TKT-2115
013580*        QUE SE ESCRIBE UN EVENTO DE ESE TIPO EN EVENTS.OUT.      TKT-2115
013600 01  WKS-TABLA-TIPOS REDEFINES WKS-TABLA-TIPOS-INIC.
013610*        EL ORDEN ALFABETICO (NO EL ORDEN EN QUE OCURREN LOS      TKT-2115
013620*        EVENTOS DENTRO DEL EMBUDO) ES INTENCIONAL - ASI EL       TKT-2115
013630*        REPORTE DE 5020-IMPRIMIR-TIPO SALE SIEMPRE IGUAL SIN     TKT-2115
013640*        IMPORTAR CUANTOS EVENTOS DE CADA TIPO SE GENERARON.      TKT-2115
013700     02  WKS-TIPO-ROW OCCURS 5 TIMES INDEXED BY WKS-TIPO-IDX.
013800         04  WKS-TIPO-NOMBRE       PIC X(21).
013900         04  WKS-TIPO-CONTEO       PIC 9(09) COMP-5.
014000******************************************************************
014100*   TABLA DE DIGITOS HEXADECIMALES PARA EL EVENT-ID              *
014200******************************************************************
014205*    MINUSCULAS ('a'-'f') POR CONVENCION DEL EXPORTADOR DE        TKT-2115
014206*    ANALITICA, NO MAYUSCULAS COMO OTROS IDENTIFICADORES DEL      TKT-2115
014207*    SISTEMA.                                                     TKT-2115
014300 01  WKS-TABLA-HEX-INIC.
014400     02  FILLER PIC X(01) VALUE '0'.
014500     02  FILLER PIC X(01) VALUE '1'.
014600     02  FILLER PIC X(01) VALUE '2'.
014700     02  FILLER PIC X(01) VALUE '3'.
014800     02  FILLER PIC X(01) VALUE '4'.
014900     02  FILLER PIC X(01) VALUE '5'.
015000     02  FILLER PIC X(01) VALUE '6'.
015050*        LOS 16 FILLER DE ESTE BLOQUE SON EL UNICO CONTENIDO DE   TKT-2115
015060*        LA TABLA - NO HAY MAS CAMPOS QUE COMENTAR, SOLO EL       TKT-2115
015070*        ORDEN 0-9 A-F QUE 2900-GENERAR-EVENT-ID INDEXA CON       TKT-2115
015080*        WKS-HEX-IDX PARA ARMAR CADA GRUPO DEL EVENT-ID.          TKT-2115
015100     02  FILLER PIC X(01) VALUE '7'.
015200     02  FILLER PIC X(01) VALUE '8'.
015300     02  FILLER PIC X(01) VALUE '9'.
015400     02  FILLER PIC X(01) VALUE 'a'.
015500     02  FILLER PIC X(01) VALUE 'b'.
015600     02  FILLER PIC X(01) VALUE 'c'.
015700     02  FILLER PIC X(01) VALUE 'd'.
015800     02  FILLER PIC X(01) VALUE 'e'.
015900     02  FILLER PIC X(01) VALUE 'f'.
016000 01  WKS-TABLA-HEX REDEFINES WKS-TABLA-HEX-INIC.
016100     02  WKS-HEX-DIGITO PIC X(01) OCCURS 16 TIMES.
016200******************************************************************
016300*   AREA DE TRABAJO DEL EVENT-ID (32 CARACTERES EN 4 BLOQUES)    *
016400******************************************************************
016410*        32 CARACTERES HEX (SIN GUIONES) IMITA UN UUID SIN      TKT-2115
016420*        USAR LIBRERIA EXTERNA - VER BANNER DE 2900-GENERAR-     TKT-2115
016430*        EVENT-ID EN LA PROCEDURE DIVISION.                      TKT-2115
016500 01  WKS-EVENTID-TRABAJO            PIC X(32) VALUE SPACES.
016600 01  WKS-EVENTID-BLOQUES REDEFINES WKS-EVENTID-TRABAJO.
016700     02  WKS-EVENTID-BLOQUE         PIC X(08) OCCURS 4 TIMES.
016800 01  WKS-HEX-BLOQUE                 PIC X(08) VALUE SPACES.
016900 01  WKS-BLK-IDX                    PIC 9(01) COMP-5 VALUE ZEROS.
017000 01  WKS-HEX-POS                    PIC 9(01) COMP-5 VALUE ZEROS.
017100******************************************************************
017200*   GENERADOR MINIMO ESTANDAR (PARK-MILLER, LEHMER, 1988)        *
017300*   SEMILLA(N+1) = (16807 * SEMILLA(N)) MODULO (2**31 - 1).      *
017400*   SE PREFIERE ESTE GENERADOR AL LCG CLASICO PORQUE EL          *
017500*   MULTIPLICADOR PEQUENIO MANTIENE EL PRODUCTO INTERMEDIO       *
017600*   DENTRO DEL RANGO DE 9(14), SIN NECESITAR ARITMETICA BINARIA  *
017700*   DE 64 BITS (VER NOTA SIMILAR EN AB0ASSN PARA EL HASH).       *
017800******************************************************************
017900 01  WKS-RNG-SEMILLA                PIC 9(10) COMP-5.
018000 01  WKS-RNG-MULTIPL                PIC 9(05) COMP-5 VALUE 16807.
018100 01  WKS-RNG-PRIMO                  PIC 9(10) COMP-5
018200                                        VALUE 2147483647.
018300 01  WKS-RNG-PRODUCTO               PIC 9(14) COMP-5.
018310*        WKS-RNG-PRODUCTO GUARDA EL PRODUCTO INTERMEDIO           TKT-2115
018320*        MULTIPLICADOR*SEMILLA ANTES DEL MODULO - VER BANNER      TKT-2115
018330*        DE 8000-SIGUIENTE-SEMILLA MAS ARRIBA PARA POR QUE 9(14)  TKT-2115
018340*        BASTA SIN ARITMETICA BINARIA DE DOBLE PALABRA.           TKT-2115
018400 01  WKS-RNG-COCIENTE               PIC 9(14) COMP-5.
018500 01  WKS-RNG-LO                     PIC 9(09) COMP-5.
018600 01  WKS-RNG-HI                     PIC 9(09) COMP-5.
018700 01  WKS-RNG-RANGO                  PIC 9(09) COMP-5.
018800 01  WKS-RNG-COCIENTE2              PIC 9(09) COMP-5.
018900 01  WKS-RNG-RESIDUO                PIC 9(09) COMP-5.
018910*        LO/HI/RANGO/COCIENTE2/RESIDUO SON EL AREA DE TRABAJO DE  TKT-2115
018920*        8100-SORTEAR-ENTERO PARA ACOTAR EL RESULTADO CRUDO DEL   TKT-2115
018930*        GENERADOR A UN RANGO ENTERO [LO,HI] SIN SESGO DE MODULO. TKT-2115
019000 01  WKS-RNG-ENTERO                 PIC 9(09) COMP-5.
019100 01  WKS-RNG-UNIFORME               PIC V9(04).
019110*        WKS-RNG-UNIFORME ES EL VALOR EN [0,1) QUE PRODUCE        TKT-2115
019120*        8200-SORTEAR-UNIFORME, USADO EN TODAS LAS COMPUERTAS     TKT-2115
019130*        DE PROBABILIDAD DEL PROGRAMA (SIGNUP/ONBOARDING/COMPRA). TKT-2115
019200 01  WKS-PROB-COMPRA-EFEC           PIC SV9(04).
019210*        PROBABILIDAD DE COMPRA EFECTIVA DESPUES DE APLICAR EL    TKT-2115
019220*        UPLIFT DE TRATAMIENTO (SPC-UPLIFT-TRATAM) SOBRE          TKT-2115
019230*        SPC-PROB-COMPRA CUANDO EL USUARIO CAYO EN LA VARIANTE    TKT-2115
019240*        TREATMENT - VER 2600-VALIDAR-COMPUERTA-COMPRA.           TKT-2115
019300******************************************************************
019400*   RUTINA DE FECHAS: CONVERSION GREGORIANO <-> JULIANO          *
019500*   (FORMULA DE FLIEGEL Y VAN FLANDERN, TRUNCAMIENTO HACIA CERO) *
019600******************************************************************
019700 01  WKS-CNV-ANIO                   PIC S9(09) COMP-5.
019800 01  WKS-CNV-MES                    PIC S9(09) COMP-5.
019900 01  WKS-CNV-DIA                    PIC S9(09) COMP-5.
020000 01  WKS-CNV-JD                     PIC S9(09) COMP-5.
020010*        ANIO/MES/DIA SON LA VISTA GREGORIANA DE ENTRADA O        TKT-2115
020020*        SALIDA SEGUN EL SENTIDO DE LA CONVERSION; WKS-CNV-JD ES  TKT-2115
020030*        EL NUMERO DE DIA JULIANO CORRESPONDIENTE - AMBOS         TKT-2115
020040*        PARRAFOS 3100/3200 COMPARTEN ESTE MISMO AREA DE TRABAJO. TKT-2115
020100 01  WKS-CNV-A                      PIC S9(09) COMP-5.
020200 01  WKS-CNV-T1                     PIC S9(09) COMP-5.
020300 01  WKS-CNV-T2                     PIC S9(09) COMP-5.
020400 01  WKS-CNV-T3                     PIC S9(09) COMP-5.
020500 01  WKS-CNV-L                      PIC S9(09) COMP-5.
020600 01  WKS-CNV-N                      PIC S9(09) COMP-5.
020700 01  WKS-CNV-I                      PIC S9(09) COMP-5.
020800 01  WKS-CNV-J                      PIC S9(09) COMP-5.
020900 01  WKS-CNV-L2                     PIC S9(09) COMP-5.
020910*        A/T1/T2/T3/L/N/I/J/L2 SON VARIABLES INTERMEDIAS PURAS    TKT-2115
020920*        DE LA FORMULA DE FLIEGEL Y VAN FLANDERN (VER BANNER      TKT-2115
020930*        MAS ARRIBA); LOS NOMBRES SIGUEN LA NOTACION ORIGINAL     TKT-2115
020940*        DEL PAPER, NO UNA CONVENCION DEL AREA DE ANALITICA.      TKT-2115
021000 01  WKS-CNV-RESTO-F                PIC S9(09) COMP-5.
021100 01  WKS-CNV-HH                     PIC S9(09) COMP-5.
021200 01  WKS-CNV-MM                     PIC S9(09) COMP-5.
021300 01  WKS-CNV-SS                     PIC S9(09) COMP-5.
021400 01  WKS-CNV-SEG-DIA                PIC S9(09) COMP-5.
021500 01  WKS-CNV-DELTA-DIAS             PIC S9(09) COMP-5.
021510*        HH/MM/SS/SEG-DIA/DELTA-DIAS SEPARAN LA PARTE DE HORA     TKT-2115
021520*        DEL DIA JULIANO FRACCIONARIO PARA QUE 2960-CALC-TS-      TKT-2115
021530*        EVENTO PUEDA AVANZAR EL RELOJ SIMULADO EN SEGUNDOS SIN   TKT-2115
021540*        PERDER PRECISION SOBRE LA PARTE ENTERA DE DIAS.          TKT-2115
021600 01  WKS-FECHA-CORRIDA              PIC 9(08) VALUE 20250115.
021610*        VALOR POR DEFECTO CUANDO SYSIN NO TRAE FECHA (VER        TKT-2115
021620*        WKS-SYSIN-FECHA MAS ARRIBA); 1010-LEER-PARAMETROS-SYSIN  TKT-2115
021630*        LO SOBRESCRIBE SI LA TARJETA TRAE UNA FECHA VALIDA.      TKT-2115
021700 01  WKS-JD-FIN                     PIC S9(09) COMP-5.
021800 01  WKS-JD-INICIO                  PIC S9(09) COMP-5.
021810*        JD-INICIO/JD-FIN DELIMITAN LA VENTANA DE SIMULACION EN   TKT-2115
021820*        DIAS JULIANOS - CALCULADOS UNA SOLA VEZ EN 1100-CALC-    TKT-2115
021830*        VENTANA A PARTIR DE WKS-FECHA-CORRIDA Y SPC-DIAS-VENTANA.TKT-2115
021900******************************************************************
022000*   AREAS DE TRABAJO POR USUARIO SIMULADO                        *
022100******************************************************************
022200 01  WKS-NUM-USUARIOS               PIC 9(05) COMP-5.
022300 01  WKS-DIAS-VENTANA               PIC 9(03) COMP-5.
022400 01  WKS-SEG-VENTANA                PIC 9(09) COMP-5.
022410*        NUM-USUARIOS/DIAS-VENTANA/SEG-VENTANA SON LOS VALORES    TKT-2115
022420*        EFECTIVOS DE CORRIDA (SPC-* AJUSTADO POR SYSIN SI HUBO   TKT-2115
022430*        SUSTITUCION); SEG-VENTANA ES DIAS-VENTANA*86400 Y ACOTA  TKT-2115
022440*        EL RELOJ SIMULADO DE CADA USUARIO EN 2010.               TKT-2115
022500 01  WKS-USR-INDICE                 PIC 9(05) COMP-5 VALUE ZEROS.
022600 01  WKS-USR-INDICE-ED              PIC 9(05).
022700 01  WKS-NUM-USUARIOS-ED            PIC 9(05).
022800 01  WKS-DIAS-VENTANA-ED            PIC 9(03).
022810*        LAS TRES VERSIONES -ED SON VISTAS SOLO PARA DISPLAY DE   TKT-2115
022820*        TRAZA (UPSI-0); LOS CAMPOS COMP-5 CORRESPONDIENTES SON   TKT-2115
022830*        LOS QUE SE USAN EN CUALQUIER CALCULO O COMPARACION.      TKT-2115
022900 01  WKS-MASK2                      PIC ZZZ,ZZZ,ZZ9.
023000 01  WKS-USR-ID                     PIC X(10) VALUE SPACES.
023100 01  WKS-USR-SEG-ACUM               PIC 9(09) COMP-5.
023200 01  WKS-USR-VARIANTE               PIC X(12) VALUE SPACES.
023300 01  WKS-USR-CONTINUA               PIC X(01) VALUE 'Y'.
023310*        WKS-USR-CONTINUA CONTROLA EL PERFORM VARYING DE 2000-    TKT-2115
023320*        SIMULAR-USUARIO SOBRE LA POBLACION COMPLETA; SE          TKT-2115
023330*        REINICIALIZA A 'Y' EN CADA USUARIO, NO ACARREA ESTADO.   TKT-2115
023400 01  WKS-USR-J                      PIC 9(02) COMP-5 VALUE ZEROS.
023500 01  WKS-USR-NUM-PAGEVIEWS          PIC 9(02) COMP-5.
023600 01  WKS-USR-NUM-CLICKS             PIC 9(02) COMP-5.
023700 01  WKS-USR-NUM-ONB-PAGEVIEWS      PIC 9(02) COMP-5.
023710*        LOS TRES CONTADORES DE EVENTOS POR USUARIO SE SORTEAN    TKT-2115
023720*        AL AZAR DENTRO DE LOS RANGOS SPC-PAGEVIEW-MIN/MAX,       TKT-2115
023730*        SPC-CLICKS-MIN/MAX Y SPC-ONB-PAGEVIEW-MIN/MAX DE SIMPARM.TKT-2115
023800 01  WKS-PLAN-IDX                   PIC 9(02) COMP-5.
023900 01  WKS-PLAN-ACUM-PESO             PIC V9(04).
024000 01  WKS-PLAN-HALLADO               PIC X(01).
024010*        PLAN-IDX/ACUM-PESO/HALLADO SON EL AREA DE TRABAJO DE     TKT-2115
024020*        2710-BUSCAR-PLAN, QUE SORTEA UN PLAN DE SUSCRIPCION      TKT-2115
024030*        PONDERADO POR SPC-PLAN-PESO (VER COPY SIMPARM).          TKT-2115
024100******************************************************************
024200*   LINKAGE DE PASO PARA LA LLAMADA A AB0ASSN                    *
024300******************************************************************
024400 01  WKS-AB-FUNCION                 PIC X(01).
024500 01  WKS-AB-COD-RETORNO             PIC X(01).
024600 01  WKS-AB-MENSAJE-ERROR           PIC X(40).
024610*        LOS TRES CAMPOS ANTERIORES SE MUEVEN A/DESDE LA          TKT-2115
024620*        COMMAREA DE AB0ASSN (COPY ABEXPDEF) ANTES/DESPUES DE     TKT-2115
024630*        CALL 'AB0ASSN' EN 2100-ASIGNAR-Y-EMITIR; NO SE USAN      TKT-2115
024640*        PARA NINGUNA OTRA COMUNICACION ENTRE PROGRAMAS.          TKT-2115
024700******************************************************************
024800*   ACUMULADORES DE CARGA (CFSIBA-LIKE, VER MIGRACFS)            *
024900******************************************************************
025000 01  WKS-TOT-GENERADOS              PIC 9(09) COMP-5 VALUE ZEROS.
025100 01  WKS-TOT-INSERTADOS             PIC 9(09) COMP-5 VALUE ZEROS.
025200 01  WKS-TOT-DUPLICADOS             PIC 9(09) COMP-5 VALUE ZEROS.
025210*        GENERADOS/INSERTADOS/DUPLICADOS SE IMPRIMEN EN EL        TKT-2115
025220*        RESUMEN DE 5000-RESUMEN-GENERACION; EN ESTE PROGRAMA     TKT-2115
025230*        DUPLICADOS SIEMPRE QUEDA EN CERO PORQUE EL EVENT-ID SE   TKT-2115
025240*        GENERA UNICO POR CONSTRUCCION (VER 2900-GENERAR-EVENT-   TKT-2115
025250*        ID) - EL CAMPO SE CONSERVA POR SIMETRIA CON MIGRACFS.    TKT-2115
025300*=================================================================
025400 PROCEDURE DIVISION.
025500*=================================================================
025600 000-PRINCIPAL SECTION.
025610*    SECUENCIA FIJA DE UNA SOLA PASADA: CARGA PARAMETROS Y ABRE   TKT-2115
025620*    ARCHIVOS (1000), SIMULA TODA LA POBLACION DE USUARIOS Y      TKT-2115
025630*    ESCRIBE CADA EVENTO A UN ARCHIVO INTERMEDIO (2000, VIA       TKT-2115
025640*    4000-CARGAR-EVENTOS DENTRO DE 2010), ORDENA ESE ARCHIVO POR  TKT-2115
025650*    TIMESTAMP (3000) Y EMITE EL RESUMEN DE CORRIDA (5000). NO    TKT-2115
025660*    HAY REINICIOS PARCIALES - UNA CORRIDA COMPLETA ES ATOMICA.   TKT-2115
025700     PERFORM 1000-CARGAR-PARAMETROS
025800     PERFORM 3000-ORDENAR-EVENTOS
025900     PERFORM 5000-RESUMEN-GENERACION
026000     PERFORM 9000-CIERRE
026100     STOP RUN.
026200 000-PRINCIPAL-E. EXIT.
026300*=================================================================
026400*    1000 - CARGA PARAMETROS DE SIMULACION Y ABRE ARCHIVOS       *
026500*=================================================================
026600 1000-CARGAR-PARAMETROS SECTION.
026610*    ESTE PARRAFO TAMBIEN REGISTRA EL EXPERIMENTO A/B POR         TKT-2115
026620*    DEFECTO ('exp_pricing_page_v1') ANTE AB0ASSN ANTES DE        TKT-2115
026630*    SIMULAR AL PRIMER USUARIO - SIN ESTE CALL 'V' (VALIDAR/      TKT-2115
026640*    REGISTRAR) TODAS LAS ASIGNACIONES DE 2100-ASIGNAR-Y-EMITIR   TKT-2115
026650*    FALLARIAN POR EXPERIMENTO INEXISTENTE.                       TKT-2115
026700     OPEN OUTPUT EVENTS
026800     IF FS-EVENTS NOT = 0
026900        MOVE 'EVENTS' TO ARCHIVO
027000        MOVE 'OPEN'   TO ACCION
027100        PERFORM FILE-STATUS-EXTENDED
027200     END-IF
027300     OPEN OUTPUT REPINF
027400
027405*    SPC-* SE COPIA A LOS CAMPOS EFECTIVOS DESPUES DE LEER SYSIN, TKT-2115
027406*    NO ANTES, PARA QUE LA SUSTITUCION DE 1010 QUEDE VIGENTE EN   TKT-2115
027407*    WKS-NUM-USUARIOS/WKS-DIAS-VENTANA/WKS-RNG-SEMILLA.           TKT-2115
027410     PERFORM 1010-LEER-PARAMETROS-SYSIN                          TKT-2114
027500     MOVE SPC-NUM-USUARIOS   TO WKS-NUM-USUARIOS
027600     MOVE SPC-DIAS-VENTANA   TO WKS-DIAS-VENTANA
027700     MOVE SPC-SEMILLA        TO WKS-RNG-SEMILLA
027800     COMPUTE WKS-SEG-VENTANA = WKS-DIAS-VENTANA * 86400
027900
027905*    EXPERIMENTO POR DEFECTO CABLEADO AQUI (NO EN SIMPARM) PORQUETKT-2115
027906*    ES EL MISMO VALOR QUE AB0ASSN TRAE EN ABEXPDEF SI SE LLAMA   TKT-2115
027907*    SIN COMMAREA DE ENTRADA - VER 1000-VALIDAR-EXPERIMENTO DE    TKT-2115
027908*    AB0ASSN.                                                     TKT-2115
028000     MOVE 'exp_pricing_page_v1'   TO ABD-EXPERIMENT-ID
028100     MOVE 'Pricing Page Redesign' TO ABD-EXPERIMENT-NOMBRE
028200     MOVE 'purchase'              TO ABD-METRICA-OBJETIVO
028300     MOVE 2                       TO ABD-CANT-VARIANTES
028400     MOVE 'control'               TO ABD-VARIANTE-NOMBRE(1)
028500     MOVE .5000                   TO ABD-VARIANTE-PESO(1)
028600     MOVE 'treatment'             TO ABD-VARIANTE-NOMBRE(2)
028700     MOVE .5000                   TO ABD-VARIANTE-PESO(2)
028800
028805*    FUNCION 'V' = VALIDAR/REGISTRAR EL EXPERIMENTO EN AB0ASSN    TKT-2115
028806*    (NO ASIGNA VARIANTE TODAVIA) - LA FUNCION 'A' DE ASIGNACION  TKT-2115
028807*    SE USA MAS ADELANTE EN 2100-ASIGNAR-Y-EMITIR, UNA VEZ POR    TKT-2115
028808*    USUARIO.                                                     TKT-2115
028900     MOVE 'V'                TO WKS-AB-FUNCION
029000     CALL 'AB0ASSN' USING WKS-AB-FUNCION, WKS-USR-ID,
029100                           WKS-USR-VARIANTE, WKS-AB-COD-RETORNO,
029200                           WKS-AB-MENSAJE-ERROR,
029300                           AB-DEFINICION-EXPER
029305*    UN CODIGO DE RETORNO DISTINTO DE '0' AQUI ES UN ERROR DE     TKT-2115
029306*    CONFIGURACION DEL PROGRAMA (VALORES CABLEADOS ARRIBA MAL     TKT-2115
029307*    FORMADOS), NO UN DATO DE ENTRADA MALO - POR ESO TERMINA LA   TKT-2115
029308*    CORRIDA EN VEZ DE SEGUIR SIN EXPERIMENTO.                    TKT-2115
029400     IF WKS-AB-COD-RETORNO NOT = '0'
029500        DISPLAY 'SIMEVGEN: EXPERIMENTO POR DEFECTO INVALIDO - '
029600                WKS-AB-MENSAJE-ERROR
029700        MOVE 91 TO RETURN-CODE
029800        PERFORM 9000-CIERRE
029900        STOP RUN
030000     END-IF
030100
030200     PERFORM 1100-CALC-VENTANA.
030300 1000-CARGAR-PARAMETROS-E. EXIT.
030310*-----------------------------------------------------------TKT-2114
030320*    1010 - LEE LA TARJETA DE PARAMETROS DE ENTRADA (SYSIN),  TKT-2114
030330*    SI LA HAY, Y SUSTITUYE LOS VALORES POR DEFECTO DE        TKT-2114
030340*    SIMPARM/WKS-FECHA-CORRIDA. UN CAMPO NUMERICO EN CEROS O  TKT-2114
030350*    UNA BANDERA DE EXPERIMENTO DISTINTA DE 'N' DEJA VIGENTE  TKT-2114
030360*    EL VALOR POR DEFECTO (VER PROCESOS-FECHA DE MIGRACFS     TKT-2114
030370*    PARA EL MISMO PATRON DE ACCEPT ... FROM SYSIN).          TKT-2114
030380 1010-LEER-PARAMETROS-SYSIN.                                  TKT-2114
030390     INITIALIZE WKS-SYSIN-PARM                                TKT-2114
030400     ACCEPT WKS-SYSIN-PARM FROM SYSIN                         TKT-2114
030410     IF WKS-SYSIN-AAAA NOT = ZEROS                            TKT-2114
030420        COMPUTE WKS-FECHA-CORRIDA =                           TKT-2114
030430                WKS-SYSIN-AAAA * 10000                        TKT-2114
030440              + WKS-SYSIN-MM   * 100                          TKT-2114
030450              + WKS-SYSIN-DD                                  TKT-2114
030460     END-IF                                                   TKT-2114
030465*    NOTESE QUE 'N' ES LA UNICA BANDERA QUE SE PRUEBA - LA       TKT-2115
030466*    TARJETA POR DEFECTO TRAE ESPACIOS EN ESE BYTE (INITIALIZE), TKT-2115
030467*    LO QUE DEJA WKS-EXPERIMENTO-ACTIVO = 'Y' SIN CAMBIOS.       TKT-2115
030470     IF WKS-SYSIN-USUARIOS > ZEROS                            TKT-2114
030480        MOVE WKS-SYSIN-USUARIOS TO SPC-NUM-USUARIOS           TKT-2114
030490     END-IF                                                   TKT-2114
030500     IF WKS-SYSIN-DIAS > ZEROS                                TKT-2114
030510        MOVE WKS-SYSIN-DIAS     TO SPC-DIAS-VENTANA           TKT-2114
030520     END-IF                                                   TKT-2114
030530     IF WKS-SYSIN-SEMILLA > ZEROS                             TKT-2114
030540        MOVE WKS-SYSIN-SEMILLA  TO SPC-SEMILLA                TKT-2114
030550     END-IF                                                   TKT-2114
030553*        CERO EN CUALQUIERA DE LOS TRES CAMPOS ANTERIORES     TKT-2115
030555*        SIGNIFICA "USAR EL DEFAULT DEL COPY", NO "CORRER     TKT-2115
030557*        CON CERO USUARIOS/DIAS/SEMILLA" - POR ESO SON IFs    TKT-2115
030559*        INDEPENDIENTES Y NO UN SOLO MOVE DE GRUPO.           TKT-2115
030560     IF WKS-SYSIN-EXPER-ACTIVO = 'N'                          TKT-2114
030570        MOVE 'N' TO WKS-EXPERIMENTO-ACTIVO                    TKT-2114
030580     END-IF.                                                  TKT-2114
030590 1010-LEER-PARAMETROS-SYSIN-E. EXIT.                          TKT-2114
030595*-----------------------------------------------------------TKT-2114
030600*    CALCULA LA VENTANA DE SIMULACION: FIN = FECHA DE CORRIDA
030650*    (VALOR FIJO O SUSTITUIDO POR SYSIN) MENOS UN DIA; INICIO   TKT-2114
030660*    = FIN MENOS LOS DIAS DE VENTANA. EL                      TKT-2114
030700*    DIA JULIANO DE INICIO QUEDA COMO REFERENCIA (DIA CERO) DE
030800*    LOS DESPLAZAMIENTOS DE SEGUNDOS DE CADA USUARIO.
030900 1100-CALC-VENTANA.
031000     COMPUTE WKS-CNV-ANIO = WKS-FECHA-CORRIDA / 10000
031100     COMPUTE WKS-CNV-RESTO-F =
031200             WKS-FECHA-CORRIDA - (WKS-CNV-ANIO * 10000)
031300     COMPUTE WKS-CNV-MES = WKS-CNV-RESTO-F / 100
031400     COMPUTE WKS-CNV-DIA =
031500             WKS-CNV-RESTO-F - (WKS-CNV-MES * 100)
031600     PERFORM 3100-GREG-A-JULIANO
031700     COMPUTE WKS-JD-FIN    = WKS-CNV-JD - 1
031800     COMPUTE WKS-JD-INICIO = WKS-JD-FIN - WKS-DIAS-VENTANA.
031900 1100-CALC-VENTANA-E. EXIT.
032000*=================================================================
032100*    2000 - SIMULA EL VIAJE DE CADA USUARIO (PROCEDIMIENTO DE    *
032200*           ENTRADA DEL SORT); LIBERA UN REGISTRO POR EVENTO     *
032300*=================================================================
032400 2000-SIMULAR-USUARIO SECTION.
032500     PERFORM 2010-SIMULAR-UN-USUARIO
032600        THRU  2010-SIMULAR-UN-USUARIO-E
032700        VARYING WKS-USR-INDICE FROM 1 BY 1
032800          UNTIL WKS-USR-INDICE > WKS-NUM-USUARIOS.
032900 2000-SIMULAR-USUARIO-E. EXIT.
033000
033100 2010-SIMULAR-UN-USUARIO.
033110*    UN USUARIO SIEMPRE ENTRA CON page_view (LA COMPUERTA DE      TKT-2115
033120*    ARRIBA DEL EMBUDO ES INCONDICIONAL); DE AHI EN ADELANTE      TKT-2115
033130*    CADA PASO SOLO SE EMITE SI EL SORTEO DE PROBABILIDAD DE LA   TKT-2115
033140*    COMPUERTA ANTERIOR LO PERMITE - VER LAS TRES COMPUERTAS      TKT-2115
033150*    SUCESIVAS MAS ABAJO (SIGNUP/ONBOARDING/COMPRA).              TKT-2115
033200     MOVE SPACES TO WKS-USR-ID
033300     MOVE WKS-USR-INDICE TO WKS-USR-INDICE-ED
033400     STRING 'user_' DELIMITED BY SIZE
033500            WKS-USR-INDICE-ED DELIMITED BY SIZE
033600            INTO WKS-USR-ID
033700
033705*    LA LLEGADA DE CADA USUARIO SE SORTEA UNIFORME DENTRO DE     TKT-2115
033706*    TODA LA VENTANA (WKS-SEG-VENTANA SEGUNDOS), NO SECUENCIAL - TKT-2115
033707*    ASI LOS TIMESTAMPS RESULTANTES QUEDAN DISTRIBUIDOS A LO     TKT-2115
033708*    LARGO DE LOS DIAS DE CORRIDA EN VEZ DE AGRUPADOS AL INICIO. TKT-2115
033800     MOVE 0                  TO WKS-RNG-LO
033900     COMPUTE WKS-RNG-HI = WKS-SEG-VENTANA - 1
034000     PERFORM 8100-SORTEAR-ENTERO
034100     MOVE WKS-RNG-ENTERO     TO WKS-USR-SEG-ACUM
034200     MOVE 'control'          TO WKS-USR-VARIANTE
034300
034305*    'CONTROL' ES EL VALOR POR DEFECTO SI NO HAY EXPERIMENTO     TKT-2115
034306*    ACTIVO (WKS-HAY-EXPERIMENTO = 'N', VER SYSIN); UN USUARIO   TKT-2115
034307*    SIN ASIGNACION A/B NUNCA RECIBE EL UPLIFT DE TRATAMIENTO.   TKT-2115
034400     IF WKS-HAY-EXPERIMENTO
034500        PERFORM 2100-ASIGNAR-Y-EMITIR
034600     END-IF
034700
034705*    PAGEVIEWS Y CLICKS SE EMITEN SIN COMPUERTA DE PROBABILIDAD - TKT-2115
034706*    TODO USUARIO QUE ENTRO AL EMBUDO VE PAGINAS Y HACE (O NO)    TKT-2115
034707*    CLICKS; SOLO SIGNUP/ONBOARDING/COMPRA TIENEN COMPUERTA.      TKT-2115
034800     PERFORM 2200-EMITIR-PAGEVIEWS
034900     PERFORM 2300-EMITIR-CLICKS
035000
035050*        LA COMPUERTA DE SIGNUP SE EVALUA DESPUES DE LAS          TKT-2115
035060*        PAGEVIEWS/CLICKS PORQUE ASI LO PIDIO MERCADEO EN SU      TKT-2115
035070*        MODELO: EL USUARIO "NAVEGA PRIMERO" Y LUEGO DECIDE SI    TKT-2115
035080*        SE REGISTRA, NO AL REVES.                                TKT-2115
035100     MOVE 'N' TO WKS-USR-CONTINUA
035200     PERFORM 8200-SORTEAR-UNIFORME
035300     IF WKS-RNG-UNIFORME < SPC-PROB-SIGNUP
035400        MOVE 'Y' TO WKS-USR-CONTINUA
035500     END-IF
035600
035700     IF WKS-USR-CONTINUA = 'Y'
035800        PERFORM 2400-EMITIR-SIGNUP
035900        PERFORM 2500-EMITIR-ONBOARDING
036000     END-IF.
036050*        WKS-USR-CONTINUA REUTILIZA EL MISMO NOMBRE DE SWITCH     TKT-2115
036060*        QUE 2600 USA PARA LA COMPUERTA DE COMPRA; NO ES EL       TKT-2115
036070*        MISMO CAMPO FISICO, SOLO LA MISMA CONVENCION 'Y'/'N'     TKT-2115
036080*        DE "SIGUE AVANZANDO POR EL EMBUDO".                      TKT-2115
036100 2010-SIMULAR-UN-USUARIO-E. EXIT.
036200
036300*    2100 - LLAMA A AB0ASSN PARA UBICAR AL USUARIO EN UNA        *
036400*           VARIANTE Y EMITE EL EVENTO EXPERIMENT_ASSIGNMENT     *
036500 2100-ASIGNAR-Y-EMITIR SECTION.                                   TKT-1360
036600     MOVE 'A'          TO WKS-AB-FUNCION                          TKT-1360
036700     CALL 'AB0ASSN' USING WKS-AB-FUNCION, WKS-USR-ID,             TKT-1360
036800                           WKS-USR-VARIANTE, WKS-AB-COD-RETORNO,  TKT-1360
036900                           WKS-AB-MENSAJE-ERROR,                  TKT-1360
037000                           AB-DEFINICION-EXPER                    TKT-1360
037100                                                                  TKT-1360
037105*    FUNCION 'A' = ASIGNAR VARIANTE A ESTE USUARIO ESPECIFICO -   TKT-2115
037106*    DEVUELVE EL RESULTADO EN WKS-USR-VARIANTE, QUE ES DETERMI-   TKT-2115
037107*    NISTICO POR USER-ID (VER 2100-CALC-HASH DE AB0ASSN).         TKT-2115
037200     MOVE SPACES              TO WKS-REG-ORDEN                    TKT-1360
037300     MOVE WKS-USR-ID          TO SRT-USER-ID                      TKT-1360
037400     MOVE 'experiment_assignment'                                 TKT-1360
037500                              TO SRT-EVENT-TYPE                   TKT-1360
037600     MOVE ABD-EXPERIMENT-ID   TO SRT-PROP-EXPER-ID                TKT-1360
037700     MOVE WKS-USR-VARIANTE    TO SRT-PROP-VARIANTE                TKT-1360
037800     PERFORM 2960-CALC-TS-EVENTO                                  TKT-1360
037850*        SRT-PROP-EXPER-ID Y SRT-PROP-VARIANTE SON LOS UNICOS     TKT-2115
037860*        CAMPOS SRT-PROP-* QUE USA ESTE TIPO DE EVENTO; LOS       TKT-2115
037870*        DEMAS QUEDAN EN SPACES/ZEROS DEL MOVE SPACES DE ARRIBA.  TKT-2115
037900     PERFORM 2900-GENERAR-EVENT-ID                                TKT-1360
038000     MOVE WKS-EVENTID-TRABAJO TO SRT-EVENT-ID                     TKT-1360
038100     RELEASE WKS-REG-ORDEN                                        TKT-1360
038200     ADD 1 TO WKS-TOT-GENERADOS.                                  TKT-1360
038300 2100-ASIGNAR-Y-EMITIR-E. EXIT.                                   TKT-1360
038400
038500*    2200 - VISITAS A PAGINAS (PROP. 3 DEL EMBUDO)               *
038600 2200-EMITIR-PAGEVIEWS SECTION.
038610*    LA CANTIDAD DE PAGEVIEWS DEL USUARIO SE SORTEA UNA SOLA VEZ  TKT-2115
038620*    AQUI (ENTRE SPC-PAGEVIEW-MIN Y SPC-PAGEVIEW-MAX DE SIMPARM)  TKT-2115
038630*    Y 2210-EMITIR-UN-PAGEVIEW SE REPITE ESE NUMERO DE VECES.     TKT-2115
038700     MOVE SPC-PAGEVIEW-MIN   TO WKS-RNG-LO
038800     MOVE SPC-PAGEVIEW-MAX   TO WKS-RNG-HI
038900     PERFORM 8100-SORTEAR-ENTERO
039000     MOVE WKS-RNG-ENTERO     TO WKS-USR-NUM-PAGEVIEWS
039100
039150*        WKS-USR-NUM-PAGEVIEWS PUEDE SALIR EN CERO SI SPC-        TKT-2115
039160*        PAGEVIEW-MIN SE CAMBIARA A CERO EN EL COPY; EL PERFORM   TKT-2115
039170*        VARYING DE ABAJO SIMPLEMENTE NO ITERA EN ESE CASO.       TKT-2115
039200     PERFORM 2210-EMITIR-UN-PAGEVIEW
039300        THRU  2210-EMITIR-UN-PAGEVIEW-E
039400        VARYING WKS-USR-J FROM 1 BY 1
039500          UNTIL WKS-USR-J > WKS-USR-NUM-PAGEVIEWS.
039600 2200-EMITIR-PAGEVIEWS-E. EXIT.
039700
039800 2210-EMITIR-UN-PAGEVIEW.
039810*    EL RANGO 1-6 CORRESPONDE A LAS SEIS ENTRADAS DE              TKT-2115
039820*    SPC-TABLA-PAGINAS (VER COPY SIMPARM); EL 5-120 SEGUNDOS      TKT-2115
039830*    QUE AVANZA EL RELOJ AL FINAL SIMULA EL TIEMPO DE LECTURA     TKT-2115
039840*    DE LA PAGINA ANTES DEL SIGUIENTE EVENTO.                     TKT-2115
039900     MOVE 1 TO WKS-RNG-LO
040000     MOVE 6 TO WKS-RNG-HI
040100     PERFORM 8100-SORTEAR-ENTERO
040200
040300     MOVE SPACES              TO WKS-REG-ORDEN
040400     MOVE WKS-USR-ID          TO SRT-USER-ID
040500     MOVE 'page_view'         TO SRT-EVENT-TYPE
040600     MOVE SPC-PAGINA(WKS-RNG-ENTERO) TO SRT-PROP-PAGE
040700     PERFORM 2960-CALC-TS-EVENTO
040800     PERFORM 2900-GENERAR-EVENT-ID
040900     MOVE WKS-EVENTID-TRABAJO TO SRT-EVENT-ID
041000     RELEASE WKS-REG-ORDEN
041100     ADD 1 TO WKS-TOT-GENERADOS
041200
041205*    5-120 SEG SIMULA EL TIEMPO DE LECTURA DE UNA PAGINA; ES UN   TKT-2115
041206*    RANGO MAS AMPLIO QUE EL DE CLICKS (2-30 SEG EN 2310) PORQUE  TKT-2115
041207*    LEER UNA PAGINA TOMA MAS TIEMPO QUE HACER CLICK EN ELLA.     TKT-2115
041300     MOVE 5   TO WKS-RNG-LO
041400     MOVE 120 TO WKS-RNG-HI
041500     PERFORM 2950-AVANZAR-RELOJ.
041600 2210-EMITIR-UN-PAGEVIEW-E. EXIT.
041700
041800*    2300 - CLICKS SOBRE ELEMENTOS DE LA PAGINA                  *
041810*    LA CANTIDAD DE CLICKS PUEDE SER CERO (SPC-CLICKS-MIN = 0);   TKT-2115
041820*    UN USUARIO QUE NO HACE NINGUN CLICK IGUAL PUEDE CONTINUAR    TKT-2115
041830*    HACIA LA COMPUERTA DE SIGNUP EN 2010.                        TKT-2115
041900 2300-EMITIR-CLICKS SECTION.
042000     MOVE SPC-CLICKS-MIN     TO WKS-RNG-LO
042100     MOVE SPC-CLICKS-MAX     TO WKS-RNG-HI
042200     PERFORM 8100-SORTEAR-ENTERO
042300     MOVE WKS-RNG-ENTERO     TO WKS-USR-NUM-CLICKS
042400
042500     PERFORM 2310-EMITIR-UN-CLICK THRU 2310-EMITIR-UN-CLICK-E
042600        VARYING WKS-USR-J FROM 1 BY 1
042700          UNTIL WKS-USR-J > WKS-USR-NUM-CLICKS.
042800 2300-EMITIR-CLICKS-E. EXIT.
042900
043000 2310-EMITIR-UN-CLICK.
043010*    EL DESTINO DE CLICK SE SORTEA DE SPC-TABLA-TARGETS (VER      TKT-2115
043020*    COPY SIMPARM) SIN NINGUNA RELACION CON LA PAGINA VISITADA -  TKT-2115
043030*    EL GENERADOR NO MODELA QUE TARGET APLICA A CADA PAGINA.      TKT-2115
043100     MOVE 1 TO WKS-RNG-LO
043200     MOVE 5 TO WKS-RNG-HI
043300     PERFORM 8100-SORTEAR-ENTERO
043400
043500     MOVE SPACES              TO WKS-REG-ORDEN
043600     MOVE WKS-USR-ID          TO SRT-USER-ID
043700     MOVE 'click'             TO SRT-EVENT-TYPE
043800     MOVE SPC-TARGET(WKS-RNG-ENTERO) TO SRT-PROP-TARGET
043900     PERFORM 2960-CALC-TS-EVENTO
044000     PERFORM 2900-GENERAR-EVENT-ID
044100     MOVE WKS-EVENTID-TRABAJO TO SRT-EVENT-ID
044200     RELEASE WKS-REG-ORDEN
044300     ADD 1 TO WKS-TOT-GENERADOS
044400
044500     MOVE 2  TO WKS-RNG-LO
044600     MOVE 30 TO WKS-RNG-HI
044700     PERFORM 2950-AVANZAR-RELOJ.
044800 2310-EMITIR-UN-CLICK-E. EXIT.
044900
045000*    2400 - COMPUERTA Y EVENTO DE SIGNUP                         *
045100 2400-EMITIR-SIGNUP SECTION.
045110*    A DIFERENCIA DE SIGNUP/ONBOARDING/COMPRA MAS ABAJO, ESTE     TKT-2115
045120*    PASO NO TIENE COMPUERTA DE PROBABILIDAD PROPIA - LA          TKT-2115
045130*    COMPUERTA YA SE EVALUO EN 2010-SIMULAR-UN-USUARIO ANTES DE   TKT-2115
045140*    LLAMAR A ESTE PARRAFO (WKS-USR-CONTINUA = 'Y').              TKT-2115
045200     MOVE 10  TO WKS-RNG-LO
045300     MOVE 300 TO WKS-RNG-HI
045400     PERFORM 2950-AVANZAR-RELOJ
045500
045600     MOVE SPACES              TO WKS-REG-ORDEN
045700     MOVE WKS-USR-ID          TO SRT-USER-ID
045800     MOVE 'signup'            TO SRT-EVENT-TYPE
045900     MOVE SPC-FUENTE-SIGNUP   TO SRT-PROP-SOURCE
046000     PERFORM 2960-CALC-TS-EVENTO
046100     PERFORM 2900-GENERAR-EVENT-ID
046200     MOVE WKS-EVENTID-TRABAJO TO SRT-EVENT-ID
046300     RELEASE WKS-REG-ORDEN
046400     ADD 1 TO WKS-TOT-GENERADOS.
046500 2400-EMITIR-SIGNUP-E. EXIT.
046600
046700*    2500 - COMPUERTA DE ONBOARDING Y COMPUERTA DE COMPRA        *
046710*    SOLO SE LLAMA DESDE 2010 CUANDO EL USUARIO YA PASO LA        TKT-2115
046720*    COMPUERTA DE SIGNUP; SI NO HAY ONBOARDING NO SE INTENTA LA   TKT-2115
046730*    COMPRA, PORQUE MERCADEO CONSIDERA QUE UN USUARIO NO          TKT-2115
046740*    ONBOARDEADO NO ESTA LISTO PARA VER PLANES DE PAGO.           TKT-2115
046800 2500-EMITIR-ONBOARDING SECTION.                                  TKT-1198
046900     PERFORM 8200-SORTEAR-UNIFORME                                TKT-1198
047000     IF WKS-RNG-UNIFORME < SPC-PROB-ONBOARD                       TKT-1198
047100        MOVE 60   TO WKS-RNG-LO                                   TKT-1198
047200        MOVE 3600 TO WKS-RNG-HI                                   TKT-1198
047300        PERFORM 2950-AVANZAR-RELOJ                                TKT-1198
047310*        60-3600 SEG SIMULA EL TIEMPO ENTRE EL SIGNUP Y QUE EL   TKT-2115
047320*        USUARIO REGRESE A EMPEZAR EL ONBOARDING (NO ES UN       TKT-2115
047330*        USUARIO CONTINUANDO LA MISMA SESION).                   TKT-2115
047500        MOVE SPC-ONB-PAGEVIEW-MIN TO WKS-RNG-LO                   TKT-1198
047600        MOVE SPC-ONB-PAGEVIEW-MAX TO WKS-RNG-HI                   TKT-1198
047700        PERFORM 8100-SORTEAR-ENTERO                               TKT-1198
047800        MOVE WKS-RNG-ENTERO       TO WKS-USR-NUM-ONB-PAGEVIEWS    TKT-1198
047900                                                                  TKT-1198
047905*        LA PAGINA DE ONBOARDING ES SIEMPRE '/dashboard' (VER    TKT-2115
047906*        2510 MAS ABAJO) - NO SE SORTEA DE SPC-TABLA-PAGINAS      TKT-2115
047907*        PORQUE ESE CATALOGO ES SOLO PARA PAGINAS PUBLICAS.       TKT-2115
048000        PERFORM 2510-EMITIR-UN-ONB-PAGEVIEW                       TKT-1198
048100           THRU  2510-EMITIR-UN-ONB-PAGEVIEW-E                    TKT-1198
048200           VARYING WKS-USR-J FROM 1 BY 1                          TKT-1198
048300             UNTIL WKS-USR-J > WKS-USR-NUM-ONB-PAGEVIEWS          TKT-1198
048400                                                                  TKT-1198
048500        PERFORM 2600-VALIDAR-COMPUERTA-COMPRA                     TKT-1198
048600     END-IF.                                                      TKT-1198
048700 2500-EMITIR-ONBOARDING-E. EXIT.                                  TKT-1198
048800                                                                  TKT-1198
048900 2510-EMITIR-UN-ONB-PAGEVIEW.                                     TKT-1198
049000     MOVE SPACES              TO WKS-REG-ORDEN                    TKT-1198
049100     MOVE WKS-USR-ID          TO SRT-USER-ID                      TKT-1198
049200     MOVE 'page_view'         TO SRT-EVENT-TYPE                   TKT-1198
049300     MOVE '/dashboard'        TO SRT-PROP-PAGE                    TKT-1198
049400     PERFORM 2960-CALC-TS-EVENTO                                  TKT-1198
049500     PERFORM 2900-GENERAR-EVENT-ID                                TKT-1198
049600     MOVE WKS-EVENTID-TRABAJO TO SRT-EVENT-ID                     TKT-1198
049700     RELEASE WKS-REG-ORDEN                                        TKT-1198
049800     ADD 1 TO WKS-TOT-GENERADOS                                   TKT-1198
049900                                                                  TKT-1198
049910*    RELOJ SE ADELANTA UN VALOR PEQUENO (10-180 SEG) ENTRE       TKT-2115
049920*    PAGEVIEWS DE ONBOARDING; ES UN NAVEGADO MAS RAPIDO QUE EL   TKT-2115
049930*    DEL EMBUDO PRINCIPAL (2210) PORQUE EL USUARIO YA ESTA       TKT-2115
049940*    FAMILIARIZADO CON LA APLICACION.                            TKT-2115
050000     MOVE 10  TO WKS-RNG-LO                                       TKT-1198
050100     MOVE 180 TO WKS-RNG-HI                                       TKT-1198
050200     PERFORM 2950-AVANZAR-RELOJ.                                  TKT-1198
050300 2510-EMITIR-UN-ONB-PAGEVIEW-E. EXIT.                             TKT-1198
050400
050500*    2600 - COMPUERTA DE COMPRA; LA PROBABILIDAD EFECTIVA SUMA   *
050600*           EL UPLIFT DE TRATAMIENTO CUANDO APLICA               *
050610*    SOLO LOS USUARIOS DE LA VARIANTE 'TREATMENT' RECIBEN EL      TKT-2115
050620*    UPLIFT; 'CONTROL' Y LOS USUARIOS SIN EXPERIMENTO ACTIVO      TKT-2115
050630*    (WKS-USR-VARIANTE = 'CONTROL' POR DEFECTO) USAN LA           TKT-2115
050640*    PROBABILIDAD BASE SIN AJUSTE.                                TKT-2115
050700 2600-VALIDAR-COMPUERTA-COMPRA SECTION.
050800     MOVE SPC-PROB-COMPRA TO WKS-PROB-COMPRA-EFEC
050900     IF WKS-USR-VARIANTE = 'treatment'
051000        ADD SPC-UPLIFT-TRATAM TO WKS-PROB-COMPRA-EFEC
051100     END-IF
051200
051300     PERFORM 8200-SORTEAR-UNIFORME
051400     IF WKS-RNG-UNIFORME < WKS-PROB-COMPRA-EFEC
051500        MOVE 30  TO WKS-RNG-LO
051600        MOVE 600 TO WKS-RNG-HI
051700        PERFORM 2950-AVANZAR-RELOJ
051800        PERFORM 2700-EMITIR-COMPRA
051900     END-IF.
052000 2600-VALIDAR-COMPUERTA-COMPRA-E. EXIT.
052100
052200*    2700 - EMITE EL EVENTO DE COMPRA CON EL PLAN SORTEADO       *
052300*           POR PESO (RECORRIDO DE PESO ACUMULADO, VER          *
052400*           2200-UBICAR-VARIANTE DE AB0ASSN PARA EL MISMO        *
052500*           PATRON APLICADO A LOS PLANES DE SUSCRIPCION)         *
052600 2700-EMITIR-COMPRA SECTION.
052610*    EL RECORRIDO DE PESO ACUMULADO DE 2710-BUSCAR-PLAN PUEDE     TKT-2115
052620*    QUEDAR SIN HALLAR PLAN POR REDONDEO DE PUNTO FIJO EN LOS     TKT-2115
052630*    PESOS (SPC-PLAN-PESO); EL FALLBACK AL PLAN 3 DE ABAJO        TKT-2115
052640*    GARANTIZA QUE SIEMPRE SE EMITA UN PLAN VALIDO.               TKT-2115
052700     PERFORM 8200-SORTEAR-UNIFORME
052800     MOVE ZEROS TO WKS-PLAN-ACUM-PESO
052900     MOVE 'N'   TO WKS-PLAN-HALLADO
053000     MOVE 1     TO WKS-PLAN-IDX
053100
053200     PERFORM 2710-BUSCAR-PLAN THRU 2710-BUSCAR-PLAN-E
053300        VARYING WKS-PLAN-IDX FROM 1 BY 1
053400          UNTIL WKS-PLAN-IDX > 3
053500
053510*    WKS-PLAN-IDX YA QUEDO EN 4 CUANDO EL PERFORM VARYING        TKT-2115
053520*    TERMINA (SALIO POR LA CONDICION > 3, NO POR HALLAR PLAN);   TKT-2115
053530*    EL MOVE 3 DE ABAJO ES EL FALLBACK DEL BANNER DE 2700.       TKT-2115
053600     IF WKS-PLAN-HALLADO = 'N'
053700        MOVE 3 TO WKS-PLAN-IDX
053800     END-IF
053900
054000     MOVE SPACES              TO WKS-REG-ORDEN
054100     MOVE WKS-USR-ID          TO SRT-USER-ID
054200     MOVE 'purchase'          TO SRT-EVENT-TYPE
054300     MOVE SPC-PLAN-NOMBRE(WKS-PLAN-IDX) TO SRT-PROP-PLAN
054400     MOVE SPC-PLAN-PRECIO(WKS-PLAN-IDX) TO SRT-PROP-AMOUNT
054500     PERFORM 2960-CALC-TS-EVENTO
054600     PERFORM 2900-GENERAR-EVENT-ID
054700     MOVE WKS-EVENTID-TRABAJO TO SRT-EVENT-ID
054800     RELEASE WKS-REG-ORDEN
054900     ADD 1 TO WKS-TOT-GENERADOS.
055000 2700-EMITIR-COMPRA-E. EXIT.
055100
055200 2710-BUSCAR-PLAN.
055210*    NO HAY GO TO NI EXIT DE PERFORM ANTICIPADO PARA CORTAR EL    TKT-2115
055220*    RECORRIDO APENAS SE HALLA EL PLAN - WKS-PLAN-HALLADO SOLO    TKT-2115
055230*    EVITA QUE EL RESTO DE LAS ITERACIONES CAMBIE WKS-PLAN-IDX,   TKT-2115
055240*    PERO EL VARYING DE 2700 SIGUE HASTA EL FIN DE LA TABLA.      TKT-2115
055300     ADD SPC-PLAN-PESO(WKS-PLAN-IDX) TO WKS-PLAN-ACUM-PESO
055400     IF WKS-PLAN-HALLADO = 'N'
055500        IF WKS-RNG-UNIFORME < WKS-PLAN-ACUM-PESO
055600           MOVE 'Y' TO WKS-PLAN-HALLADO
055700        ELSE
055800           CONTINUE
055900        END-IF
056000     END-IF.
056100 2710-BUSCAR-PLAN-E. EXIT.
056200
056300*    2900 - CONSTRUYE UN EVENT-ID DE 32 CARACTERES HEXADECIMALES *
056400*           A PARTIR DE 4 BLOQUES DE 8 DIGITOS DEL GENERADOR     *
056500 2900-GENERAR-EVENT-ID SECTION.
056510*    NO SE USA UN CONTADOR SECUENCIAL PORQUE EL EXPORTADOR DE     TKT-2115
056520*    ANALITICA ESPERA UN IDENTIFICADOR OPACO ESTILO UUID; ESTE    TKT-2115
056530*    PATRON SUSTITUYE UN GENERADOR DE UUID DE LIBRERIA (NO        TKT-2115
056540*    DISPONIBLE EN ESTE COMPILADOR) POR 32 DIGITOS HEX SORTEADOS. TKT-2115
056600     PERFORM 2910-GENERAR-BLOQUE THRU 2910-GENERAR-BLOQUE-E
056700        VARYING WKS-BLK-IDX FROM 1 BY 1 UNTIL WKS-BLK-IDX > 4.
056800 2900-GENERAR-EVENT-ID-E. EXIT.
056900
057000 2910-GENERAR-BLOQUE.
057010*    UN BLOQUE DE WKS-EVENTID-BLOQUE (8 CARACTERES) POR           TKT-2115
057020*    ITERACION - VER WKS-EVENTID-BLOQUES REDEFINES MAS ARRIBA     TKT-2115
057030*    EN WORKING-STORAGE.                                          TKT-2115
057100     PERFORM 2920-GENERAR-HEX THRU 2920-GENERAR-HEX-E
057200        VARYING WKS-HEX-POS FROM 1 BY 1 UNTIL WKS-HEX-POS > 8
057300     MOVE WKS-HEX-BLOQUE TO WKS-EVENTID-BLOQUE(WKS-BLK-IDX).
057400 2910-GENERAR-BLOQUE-E. EXIT.
057500
057600 2920-GENERAR-HEX.
057610*    UN DIGITO HEXADECIMAL POR ITERACION, TOMADO DE               TKT-2115
057620*    WKS-TABLA-HEX (VER WORKING-STORAGE) POR EL SORTEO 0-15.      TKT-2115
057700     MOVE 0  TO WKS-RNG-LO
057800     MOVE 15 TO WKS-RNG-HI
057900     PERFORM 8100-SORTEAR-ENTERO
058000     MOVE WKS-HEX-DIGITO(WKS-RNG-ENTERO + 1)
058100                          TO WKS-HEX-BLOQUE(WKS-HEX-POS:1).
058200 2920-GENERAR-HEX-E. EXIT.
058300
058400*    2950 - AVANZA EL RELOJ DEL USUARIO UNIFORMEMENTE ENTRE      *
058500*           WKS-RNG-LO Y WKS-RNG-HI SEGUNDOS                     *
058600 2950-AVANZAR-RELOJ SECTION.
058610*    EL LLAMADOR CARGA WKS-RNG-LO/WKS-RNG-HI ANTES DE INVOCAR     TKT-2115
058620*    ESTE PARRAFO - EL RANGO EN SEGUNDOS VARIA SEGUN QUE TIPO DE  TKT-2115
058630*    EVENTO SE ACABA DE EMITIR (VER 2210/2310/2400/2510).         TKT-2115
058700     PERFORM 8100-SORTEAR-ENTERO
058800     ADD WKS-RNG-ENTERO TO WKS-USR-SEG-ACUM.
058900 2950-AVANZAR-RELOJ-E. EXIT.
059000
059100*    2960 - TRADUCE LOS SEGUNDOS ACUMULADOS DEL USUARIO A UN     *
059200*           TIMESTAMP AAAAMMDDHHMMSS SOBRE EL DIA JULIANO BASE   *
059210*    WKS-USR-SEG-ACUM SE ACUMULA DESDE 2010 CON CADA LLAMADA A    TKT-2115
059220*    2950-AVANZAR-RELOJ; ESTE PARRAFO SOLO TRADUCE, NUNCA         TKT-2115
059230*    AVANZA EL RELOJ POR SU CUENTA.                               TKT-2115
059300 2960-CALC-TS-EVENTO SECTION.
059400     COMPUTE WKS-CNV-DELTA-DIAS = WKS-USR-SEG-ACUM / 86400
059500     COMPUTE WKS-CNV-SEG-DIA =
059600             WKS-USR-SEG-ACUM - (WKS-CNV-DELTA-DIAS * 86400)
059700     COMPUTE WKS-CNV-JD = WKS-JD-INICIO + WKS-CNV-DELTA-DIAS
059800     PERFORM 3200-JULIANO-A-GREG
059900
059905*    3200-JULIANO-A-GREG DEJA ANIO/MES/DIA LISTOS EN WKS-CNV-*;   TKT-2115
059906*    LAS TRES COMPUTE SIGUIENTES DESCOMPONEN SOLO LA HORA A       TKT-2115
059907*    PARTIR DE WKS-CNV-SEG-DIA (SEGUNDOS DENTRO DEL DIA).         TKT-2115
060000     COMPUTE WKS-CNV-HH = WKS-CNV-SEG-DIA / 3600
060100     COMPUTE WKS-CNV-RESTO-F =
060200             WKS-CNV-SEG-DIA - (WKS-CNV-HH * 3600)
060300     COMPUTE WKS-CNV-MM = WKS-CNV-RESTO-F / 60
060400     COMPUTE WKS-CNV-SS =
060500             WKS-CNV-RESTO-F - (WKS-CNV-MM * 60)
060600
060650*        SRT-EVENT-TS SE ARMA COMO UN NUMERO SOLO DE 14 DIGITOS   TKT-2115
060660*        (AAAAMMDDHHMMSS) PARA QUE SIRVA COMO CLAVE DE SORT DE    TKT-2115
060670*        WKS-REG-ORDEN SIN NECESITAR COMPARAR CAMPO POR CAMPO.    TKT-2115
060700     COMPUTE SRT-EVENT-TS =
060800             (WKS-CNV-ANIO * 10000000000) +
060900             (WKS-CNV-MES  *   100000000) +
061000             (WKS-CNV-DIA  *     1000000) +
061100             (WKS-CNV-HH   *       10000) +
061200             (WKS-CNV-MM   *         100) +
061300              WKS-CNV-SS.
061400 2960-CALC-TS-EVENTO-E. EXIT.
061500*=================================================================
061600*    3000 - ORDENA LOS EVENTOS GENERADOS EN FORMA ASCENDENTE     *
061700*           POR FECHA/HORA Y LOS ENTREGA A LA CARGA (4000)       *
061800*=================================================================
061900 3000-ORDENAR-EVENTOS SECTION.
061910*    2000-SIMULAR-USUARIO ES EL INPUT PROCEDURE - CADA RELEASE    TKT-2115
061920*    DENTRO DE LOS PARRAFOS 2100/2210/2310/2400/2510/2700         TKT-2115
061930*    ALIMENTA ESTE SORT; 4000-CARGAR-EVENTOS RECIBE CADA          TKT-2115
061940*    REGISTRO YA ORDENADO POR TIMESTAMP Y LO ESCRIBE A EVENTS.    TKT-2115
062000     SORT SORTWK ON ASCENDING KEY SRT-EVENT-TS OF WKS-REG-ORDEN
062100         INPUT PROCEDURE  IS 2000-SIMULAR-USUARIO
062200         OUTPUT PROCEDURE IS 4000-CARGAR-EVENTOS.
062300 3000-ORDENAR-EVENTOS-E. EXIT.
062400
062500*    3100 - GREGORIANO A JULIANO (FLIEGEL/VAN FLANDERN)          *
062600 3100-GREG-A-JULIANO SECTION.
062610*    ESPERA WKS-CNV-ANIO/MES/DIA YA CARGADOS Y DEJA EL RESULTADO  TKT-2115
062620*    EN WKS-CNV-JD; LA ARITMETICA ENTERA TRUNCA HACIA CERO POR    TKT-2115
062630*    DISENIO DE LA FORMULA, NO POR UN DESCUIDO DE REDONDEO.       TKT-2115
062700     COMPUTE WKS-CNV-A = (WKS-CNV-MES - 14) / 12
062750*        FORMULA ESTANDAR DE FLIEGEL/VAN FLANDERN PARA DIA        TKT-2115
062760*        JULIANO; TODAS LAS DIVISIONES SON ENTERAS A PROPOSITO -  TKT-2115
062770*        EL TRUNCAMIENTO ES PARTE DE LA FORMULA, NO UN ERROR.     TKT-2115
062800     COMPUTE WKS-CNV-T1 =
062900             (1461 * (WKS-CNV-ANIO + 4800 + WKS-CNV-A)) / 4
063000     COMPUTE WKS-CNV-T2 =
063100             (367 * (WKS-CNV-MES - 2 - (12 * WKS-CNV-A))) / 12
063200     COMPUTE WKS-CNV-T3 =
063300             (WKS-CNV-ANIO + 4900 + WKS-CNV-A) / 100
063400     COMPUTE WKS-CNV-T3 = (3 * WKS-CNV-T3) / 4
063500     COMPUTE WKS-CNV-JD =
063600             WKS-CNV-T1 + WKS-CNV-T2 - WKS-CNV-T3 +
063700             WKS-CNV-DIA - 32075.
063800 3100-GREG-A-JULIANO-E. EXIT.
063900
064000*    3200 - JULIANO A GREGORIANO (FLIEGEL/VAN FLANDERN)          *
064010*    CONVERSION INVERSA A 3100; SE USA EN 2960-CALC-TS-EVENTO     TKT-2115
064020*    PARA VOLVER A CONVERTIR EL DIA JULIANO CALCULADO DE CADA     TKT-2115
064030*    EVENTO A AAAAMMDD ANTES DE ARMAR SRT-EVENT-TS.               TKT-2115
064100 3200-JULIANO-A-GREG SECTION.
064200     COMPUTE WKS-CNV-L = WKS-CNV-JD + 68569
064300     COMPUTE WKS-CNV-N = (4 * WKS-CNV-L) / 146097
064400     COMPUTE WKS-CNV-L =
064500             WKS-CNV-L - (((146097 * WKS-CNV-N) + 3) / 4)
064600     COMPUTE WKS-CNV-I =
064700             (4000 * (WKS-CNV-L + 1)) / 1461001
064800     COMPUTE WKS-CNV-L =
064900             WKS-CNV-L - ((1461 * WKS-CNV-I) / 4) + 31
065000     COMPUTE WKS-CNV-J = (80 * WKS-CNV-L) / 2447
065100     COMPUTE WKS-CNV-DIA =
065200             WKS-CNV-L - ((2447 * WKS-CNV-J) / 80)
065300     COMPUTE WKS-CNV-L2 = WKS-CNV-J / 11
065400     COMPUTE WKS-CNV-MES =
065500             WKS-CNV-J + 2 - (12 * WKS-CNV-L2)
065600     COMPUTE WKS-CNV-ANIO =
065700             (100 * (WKS-CNV-N - 49)) + WKS-CNV-I + WKS-CNV-L2.
065800 3200-JULIANO-A-GREG-E. EXIT.
065900*=================================================================
066000*    4000 - RECIBE LOS EVENTOS ORDENADOS Y LOS CARGA A EVENTS,   *
066100*           DESCARTANDO LLAVES DUPLICADAS (VER 004-ESCRIBE-      *
066200*           CFSIBA DE MIGRACFS PARA EL MISMO PATRON)             *
066300*=================================================================
066400 4000-CARGAR-EVENTOS SECTION.                                     TKT-1690
066410*    OUTPUT PROCEDURE DEL SORT DE 3000-ORDENAR-EVENTOS - SE       TKT-2115
066420*    EJECUTA UNA SOLA VEZ, DESPUES DE QUE TODO EL INPUT           TKT-2115
066430*    PROCEDURE (2000-SIMULAR-USUARIO) TERMINO DE LIBERAR          TKT-2115
066440*    REGISTROS.                                                   TKT-2115
066500     MOVE 'N' TO WKS-EOF-SORT                                     TKT-1690
066600     PERFORM 4100-RETORNAR-Y-CARGAR THRU 4100-RETORNAR-Y-CARGAR-E TKT-1690
066700        UNTIL WKS-EOF-SORT = 'Y'.                                 TKT-1690
066800 4000-CARGAR-EVENTOS-E. EXIT.                                     TKT-1690
066900                                                                  TKT-1690
067000 4100-RETORNAR-Y-CARGAR.                                          TKT-1690
067100     RETURN SORTWK                                                TKT-1690
067200        AT END                                                    TKT-1690
067300           MOVE 'Y' TO WKS-EOF-SORT                               TKT-1690
067400        NOT AT END                                                TKT-1690
067500           PERFORM 4200-ESCRIBIR-EVENTO                           TKT-1690
067600     END-RETURN.                                                  TKT-1690
067700 4100-RETORNAR-Y-CARGAR-E. EXIT.                                  TKT-1690
067800                                                                  TKT-1690
067900 4200-ESCRIBIR-EVENTO.                                            TKT-1690
067910*    LAS MOVE INDIVIDUALES (EN VEZ DE UN MOVE CORRESPONDING)      TKT-2115
067920*    EXISTEN PORQUE SRT-* (REGISTRO DE ORDENAMIENTO) Y SEV-*      TKT-2115
067930*    (REGISTRO DE SALIDA) NO COMPARTEN LA MISMA COPY - VER        TKT-2115
067940*    ABEXPDEF/EVENTOS PARA CADA LAYOUT.                           TKT-2115
068000     MOVE SRT-EVENT-ID         TO SEV-EVENT-ID                    TKT-1690
068100     MOVE SRT-USER-ID          TO SEV-USER-ID                     TKT-1690
068200     MOVE SRT-EVENT-TYPE       TO SEV-EVENT-TYPE                  TKT-1690
068300     MOVE SRT-EVENT-TS         TO SEV-EVENT-TS                    TKT-1690
068400     MOVE SRT-PROP-PAGE        TO SEV-PROP-PAGE                   TKT-1690
068500     MOVE SRT-PROP-TARGET      TO SEV-PROP-TARGET                 TKT-1690
068600     MOVE SRT-PROP-SOURCE      TO SEV-PROP-SOURCE                 TKT-1690
068700     MOVE SRT-PROP-PLAN        TO SEV-PROP-PLAN                   TKT-1690
068800     MOVE SRT-PROP-AMOUNT      TO SEV-PROP-AMOUNT                 TKT-1690
068900     MOVE SRT-PROP-EXPER-ID    TO SEV-PROP-EXPER-ID               TKT-1690
069000     MOVE SRT-PROP-VARIANTE    TO SEV-PROP-VARIANTE               TKT-1690
069100                                                                  TKT-1690
069200     WRITE SIM-EVENTO-REG                                         TKT-1690
069300                                                                  TKT-1690
069310*    FILE STATUS 22 (LLAVE DUPLICADA) NO ES UN ERROR EN ESTE     TKT-2115
069320*    PROGRAMA - SOLO SE CUENTA Y SE SIGUE, PORQUE UN EVENT-ID    TKT-2115
069330*    REPETIDO SIMPLEMENTE INDICA QUE UNA CORRIDA ANTERIOR YA     TKT-2115
069340*    GENERO ESE MISMO EVENTO (VER 004-ESCRIBE-CFSIBA DE          TKT-2115
069350*    MIGRACFS PARA EL MISMO PATRON DE TOLERANCIA).               TKT-2115
069400     EVALUATE FS-EVENTS                                           TKT-1690
069500        WHEN 0                                                    TKT-1690
069600            ADD 1 TO WKS-TOT-INSERTADOS                           TKT-1690
069700            SET WKS-TIPO-IDX TO 1                                 TKT-1690
069800            SEARCH WKS-TIPO-ROW                                   TKT-1690
069900               AT END                                             TKT-1690
070000                  CONTINUE                                        TKT-1690
070100               WHEN WKS-TIPO-NOMBRE(WKS-TIPO-IDX) = SEV-EVENT-TYPETKT-1690
070200                  ADD 1 TO WKS-TIPO-CONTEO(WKS-TIPO-IDX)          TKT-1690
070300            END-SEARCH                                            TKT-1690
070400        WHEN 22                                                   TKT-1690
070500            ADD 1 TO WKS-TOT-DUPLICADOS                           TKT-1690
070600        WHEN OTHER                                                TKT-1690
070700            MOVE 'EVENTS' TO ARCHIVO                              TKT-1690
070800            MOVE 'WRITE'  TO ACCION                               TKT-1690
070900            MOVE SEV-EVENT-ID TO LLAVE                            TKT-1690
071000            PERFORM FILE-STATUS-EXTENDED                          TKT-1690
071100            PERFORM 9000-CIERRE                                   TKT-1690
071200            STOP RUN                                              TKT-1690
071300     END-EVALUATE.                                                TKT-1690
071400 4200-ESCRIBIR-EVENTO-E. EXIT.                                    TKT-1690
071500*=================================================================
071600*    5000 - IMPRIME EL RESUMEN DE GENERACION (RUN REPORT)        *
071700*=================================================================
071710*    EL REPORTE ES DE TEXTO LIBRE (NO COLUMNAS FIJAS COMO EL      TKT-2115
071720*    DASHBOARD DE CIVALID); SOLO SE ARMA POR STRING PARA          TKT-2115
071730*    OPERACIONES QUE REVISAN LA CORRIDA A SIMPLE VISTA.           TKT-2115
071800 5000-RESUMEN-GENERACION SECTION.
071900     MOVE SPACES TO REPINF-LINEA
072000     IF WKS-HAY-EXPERIMENTO
072100        STRING 'Experiment ' DELIMITED BY SIZE
072200               ABD-EXPERIMENT-NOMBRE DELIMITED BY SIZE
072300               ' (' DELIMITED BY SIZE
072400               ABD-EXPERIMENT-ID DELIMITED BY SIZE
072500               ')' DELIMITED BY SIZE
072600               INTO REPINF-LINEA
072700        WRITE REPINF-LINEA
072800        PERFORM 5010-IMPRIMIR-VARIANTES
072900           THRU  5010-IMPRIMIR-VARIANTES-E
073000           VARYING ABD-IDX FROM 1 BY 1
073100             UNTIL ABD-IDX > ABD-CANT-VARIANTES
073200     END-IF
073300
073305*    ESTA LINEA SE IMPRIME SIEMPRE, HAYA O NO EXPERIMENTO         TKT-2115
073306*    ACTIVO - EL REPORTE DE CORRIDA CONFIRMA CUANTOS USUARIOS/    TKT-2115
073307*    DIAS/SEMILLA SE USARON AUNQUE NO HAYA A/B TESTING.           TKT-2115
073400     MOVE WKS-NUM-USUARIOS TO WKS-NUM-USUARIOS-ED
073500     MOVE WKS-DIAS-VENTANA TO WKS-DIAS-VENTANA-ED
073600     MOVE SPACES TO REPINF-LINEA
073700     STRING 'Generating events for ' DELIMITED BY SIZE
073800            WKS-NUM-USUARIOS-ED DELIMITED BY SIZE
073900            ' users over ' DELIMITED BY SIZE
074000            WKS-DIAS-VENTANA-ED DELIMITED BY SIZE
074100            ' days (seed=' DELIMITED BY SIZE
074200            SPC-SEMILLA DELIMITED BY SIZE
074300            ')...' DELIMITED BY SIZE
074400            INTO REPINF-LINEA
074500     WRITE REPINF-LINEA
074600
074700     MOVE ZEROS TO WKS-MASK
074710*    WKS-MASK/WKS-MASK2 SON CAMPOS DE EDICION COMPARTIDOS (VER    TKT-2115
074720*    WORKING-STORAGE) - SE REUTILIZAN PARA CADA CONTADOR QUE SE   TKT-2115
074730*    IMPRIME EN ESTE PARRAFO, NO SON ACUMULADORES POR SI MISMOS.  TKT-2115
074800     MOVE WKS-TOT-GENERADOS TO WKS-MASK
074900     MOVE SPACES TO REPINF-LINEA
075000     STRING 'Total events generated: ' DELIMITED BY SIZE
075100            WKS-MASK DELIMITED BY SIZE
075200            INTO REPINF-LINEA
075300     WRITE REPINF-LINEA
075400
075500     PERFORM 5020-IMPRIMIR-TIPO THRU 5020-IMPRIMIR-TIPO-E
075600        VARYING WKS-TIPO-IDX FROM 1 BY 1 UNTIL WKS-TIPO-IDX > 5
075700
075800     MOVE ZEROS TO WKS-MASK
075850*        INSERTADOS + DUPLICADOS DEBE SUMAR WKS-TOT-GENERADOS -   TKT-2115
075860*        LOS DUPLICADOS SON EVENT-ID REPETIDOS QUE 4200-ESCRIBIR- TKT-2115
075870*        EVENTO TOLERO CON EL FILE STATUS 22 (VER BITACORA).      TKT-2115
075900     MOVE WKS-TOT-INSERTADOS TO WKS-MASK
076000     MOVE ZEROS TO WKS-MASK2
076100     MOVE WKS-TOT-DUPLICADOS TO WKS-MASK2
076200     MOVE SPACES TO REPINF-LINEA
076300     STRING 'Inserted: ' DELIMITED BY SIZE
076400            WKS-MASK DELIMITED BY SIZE
076500            ', Duplicates skipped: ' DELIMITED BY SIZE
076600            WKS-MASK2 DELIMITED BY SIZE
076700            INTO REPINF-LINEA
076800     WRITE REPINF-LINEA.
076900 5000-RESUMEN-GENERACION-E. EXIT.
077000
077100 5010-IMPRIMIR-VARIANTES.
077110*    RECORRE ABD-VARIANTE-NOMBRE/PESO DE LA COMMAREA (COPY        TKT-2115
077120*    ABEXPDEF) CARGADA EN 1000-CARGAR-PARAMETROS - NO HAY TABLA   TKT-2115
077130*    LOCAL DE VARIANTES PROPIA DE SIMEVGEN.                       TKT-2115
077200     MOVE SPACES TO REPINF-LINEA
077300     STRING '  ' DELIMITED BY SIZE
077400            ABD-VARIANTE-NOMBRE(ABD-IDX) DELIMITED BY SIZE
077500            ': ' DELIMITED BY SIZE
077600            ABD-VARIANTE-PESO(ABD-IDX) DELIMITED BY SIZE
077700            INTO REPINF-LINEA
077800     WRITE REPINF-LINEA.
077900 5010-IMPRIMIR-VARIANTES-E. EXIT.
078000
078100 5020-IMPRIMIR-TIPO.
078110*    RECORRE WKS-TIPO-ROW (VER WKS-TABLA-TIPOS EN WORKING-        TKT-2115
078120*    STORAGE), UN RENGLON DE RESUMEN POR TIPO DE EVENTO EN        TKT-2115
078130*    ORDEN ALFABETICO FIJO - NO EL ORDEN EN QUE SE GENERARON.     TKT-2115
078200     MOVE SPACES TO REPINF-LINEA
078300     MOVE ZEROS TO WKS-MASK
078400     MOVE WKS-TIPO-CONTEO(WKS-TIPO-IDX) TO WKS-MASK
078500     STRING '  ' DELIMITED BY SIZE
078600            WKS-TIPO-NOMBRE(WKS-TIPO-IDX) DELIMITED BY SIZE
078700            ': ' DELIMITED BY SIZE
078800            WKS-MASK DELIMITED BY SIZE
078900            INTO REPINF-LINEA
079000     WRITE REPINF-LINEA.
079100 5020-IMPRIMIR-TIPO-E. EXIT.
079200*=================================================================
079300*    8000 - GENERADOR MINIMO ESTANDAR Y RUTINAS DE SORTEO        *
079400*=================================================================
079500 8000-SIGUIENTE-SEMILLA SECTION.
079510*    AVANZA WKS-RNG-SEMILLA UN PASO SEGUN LA FORMULA DE          TKT-2115
079520*    PARK-MILLER DEL BANNER DE WORKING-STORAGE; TODO SORTEO DEL  TKT-2115
079530*    PROGRAMA (8100/8200) PASA POR ESTE PARRAFO PRIMERO.         TKT-2115
079600     COMPUTE WKS-RNG-PRODUCTO = WKS-RNG-SEMILLA * WKS-RNG-MULTIPL
079700     COMPUTE WKS-RNG-COCIENTE =
079800             WKS-RNG-PRODUCTO / WKS-RNG-PRIMO
079900     COMPUTE WKS-RNG-SEMILLA =
080000             WKS-RNG-PRODUCTO -
080100             (WKS-RNG-COCIENTE * WKS-RNG-PRIMO).
080200 8000-SIGUIENTE-SEMILLA-E. EXIT.
080300
080400*    8100 - SORTEA UN ENTERO EN [WKS-RNG-LO, WKS-RNG-HI]         *
080500 8100-SORTEAR-ENTERO SECTION.
080510*    EL LLAMADOR CARGA WKS-RNG-LO Y WKS-RNG-HI ANTES DE INVOCAR   TKT-2115
080520*    ESTE PARRAFO; EL MODULO SOBRE EL RANGO INTRODUCE UN SESGO    TKT-2115
080530*    MINUSCULO CUANDO EL RANGO NO DIVIDE EXACTO A WKS-RNG-PRIMO,  TKT-2115
080540*    ACEPTABLE PARA DATOS SIMULADOS DE PRUEBA.                    TKT-2115
080600     PERFORM 8000-SIGUIENTE-SEMILLA
080700     COMPUTE WKS-RNG-RANGO = WKS-RNG-HI - WKS-RNG-LO + 1
080800     COMPUTE WKS-RNG-COCIENTE2 =
080900             WKS-RNG-SEMILLA / WKS-RNG-RANGO
081000     COMPUTE WKS-RNG-RESIDUO =
081100             WKS-RNG-SEMILLA - (WKS-RNG-COCIENTE2 * WKS-RNG-RANGO)
081200     COMPUTE WKS-RNG-ENTERO = WKS-RNG-LO + WKS-RNG-RESIDUO.
081300 8100-SORTEAR-ENTERO-E. EXIT.
081400
081500*    8200 - SORTEA UN UNIFORME EN [0,1)                          *
081600 8200-SORTEAR-UNIFORME SECTION.
081610*    USADO POR TODAS LAS COMPUERTAS DE PROBABILIDAD DEL          TKT-2115
081620*    PROGRAMA (SIGNUP/ONBOARDING/COMPRA/BUSQUEDA DE PLAN) -       TKT-2115
081630*    COMPARAR WKS-RNG-UNIFORME CONTRA EL UMBRAL DE LA COMPUERTA.  TKT-2115
081700     PERFORM 8000-SIGUIENTE-SEMILLA
081800     COMPUTE WKS-RNG-UNIFORME ROUNDED =
081900             WKS-RNG-SEMILLA / WKS-RNG-PRIMO.
082000 8200-SORTEAR-UNIFORME-E. EXIT.
082100*=================================================================
082200*    FILE-STATUS-EXTENDED - REPORTA ERRORES DE E/S IRRECUPERABLES*
082300*=================================================================
082400 FILE-STATUS-EXTENDED SECTION.
082410*    DEBD1R00 ES LA RUTINA DE BITACORA DE E/S COMPARTIDA DEL      TKT-2115
082420*    AREA (VER TAMBIEN MIGRACFS); NO REGRESA EL CONTROL - LA      TKT-2115
082430*    CORRIDA SE DA POR TERMINADA EN CUANTO SE LLAMA A ESTE        TKT-2115
082440*    PARRAFO (RETURN-CODE 91).                                    TKT-2115
082500     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
082600                            LLAVE, FS-EVENTS, FSE-EVENTS
082700     MOVE 91 TO RETURN-CODE.
082800 FILE-STATUS-EXTENDED-E. EXIT.
082900*=================================================================
083000*    9000 - CIERRA ARCHIVOS Y TERMINA LA CORRIDA                 *
083100*=================================================================
083200 9000-CIERRE SECTION.
083210*    SE LLAMA TANTO DESDE 000-PRINCIPAL AL TERMINAR NORMAL COMO   TKT-2115
083220*    DESDE 1000-CARGAR-PARAMETROS SI EL EXPERIMENTO POR DEFECTO   TKT-2115
083230*    RESULTA INVALIDO - CLOSE DE UN ARCHIVO YA CERRADO NO ABENDA. TKT-2115
083300     CLOSE EVENTS
083400     CLOSE REPINF.
083500 9000-CIERRE-E. EXIT.
