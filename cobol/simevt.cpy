000100******************************************************************
000200*    COPY........: SIMEVT                                       *
000300*    APLICACION.. : ANALITICA DE EMBUDO DE REGISTRO (WEB)        *
000400*    DESCRIPCION..: LAYOUT DEL REGISTRO DE EVENTO DE USUARIO,    *
000500*                 : SALIDA DEL GENERADOR Y ENTRADA DEL ALMACEN   *
000600*                 : DE EVENTOS (ARCHIVO EVENTS, INDEXADO POR     *
000700*                 : SEV-EVENT-ID).                              *
000800*    COPIADO EN.. : SIMEVGEN (FD EVENTS)                         *
000900******************************************************************
001000*    BITACORA DE CAMBIOS                                        *
001100*    14/05/2011 MHRZ TKT-1042 LAYOUT ORIGINAL DEL EVENTO WEB.    *
001200*    03/02/2018 RBLZ TKT-1360 SE AGREGAN CAMPOS DE ASIGNACION    *
001300*                 DE EXPERIMENTO (PROP-EXPERIMENT-ID/VARIANT).   *
001400******************************************************************
001500 01  SIM-EVENTO-REG.
001600     05  SEV-EVENT-ID              PIC X(32).
001700     05  SEV-USER-ID               PIC X(10).
001800     05  SEV-EVENT-TYPE            PIC X(21).
001900         88  SEV-TIPO-PAGEVIEW         VALUE 'page_view'.
002000         88  SEV-TIPO-CLICK            VALUE 'click'.
002100         88  SEV-TIPO-SIGNUP           VALUE 'signup'.
002200         88  SEV-TIPO-COMPRA           VALUE 'purchase'.
002300         88  SEV-TIPO-ASIGNACION       VALUE
002400                                       'experiment_assignment'.
002500     05  SEV-EVENT-TS              PIC 9(14).
002600     05  SEV-PROP-PAGE             PIC X(12).
002700     05  SEV-PROP-TARGET           PIC X(14).
002800     05  SEV-PROP-SOURCE           PIC X(08).
002900     05  SEV-PROP-PLAN             PIC X(10).
003000     05  SEV-PROP-AMOUNT           PIC S9(05)V99.
003100     05  SEV-PROP-EXPER-ID         PIC X(24).                     TKT-1360
003200     05  SEV-PROP-VARIANTE         PIC X(12).                     TKT-1360
003300     05  FILLER                    PIC X(36) VALUE SPACES.
