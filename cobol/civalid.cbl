000100******************************************************************
000200* FECHA       : 03/02/2018                                       *
000300* PROGRAMADOR : RICARDO BALSIMELLI ZEA (RBLZ)                    *
000400* APLICACION  : ANALITICA DE EMBUDO DE REGISTRO (WEB)            *
000500* PROGRAMA    : CIVALID                                          *
000600* TIPO        : BATCH (COMPUERTA DE INTEGRIDAD, PIPELINE CI)     *
000700* DESCRIPCION : LEE EL RESUMEN DE ANALITICA EXPORTADO (DASHBOARD)*
000800*             : Y VERIFICA SU ESTRUCTURA (RESUMEN DE EVENTOS,    *
000900*             : EMBUDO Y RESULTADOS DE EXPERIMENTO) CONTRA LAS   *
001000*             : REGLAS DE NEGOCIO DEL EMBUDO DE REGISTRO. EMITE  *
001100*             : UN REPORTE PASS O UN LISTADO DE ERRORES Y        *
001200*             : TERMINA CON CODIGO DE RETORNO DE FALLA.          *
001300* ARCHIVOS    : DASHBOARD (ENTRADA) - REPINF (SALIDA)            *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* CANAL       : BATCH NOCTURNO (COMPUERTA DE PIPELINE)           *
001600* INSTALADO   : 03/02/2018                                       *
001700* BPM/RATIONAL: TKT-1361                                         *
001800* NOMBRE      : VALIDADOR DE INTEGRIDAD DE ANALITICA             *
001900******************************************************************
002000*    BITACORA DE CAMBIOS                                        *
002100*    03/02/2018 RBLZ TKT-1361 PROGRAMA ORIGINAL. VALIDA RESUMEN  *
002200*                 DE EVENTOS Y ESTRUCTURA BASICA DEL EMBUDO.     *
002300*    19/09/2019 MHRZ TKT-1477 SE AMPLIA LA VALIDACION DE         *
002400*                 EXPERIMENTOS A 10 VARIANTES Y BLOQUE DE        *
002500*                 ANALISIS ESTADISTICO (UPLIFT, P-VALOR, IC).    *
002600*    14/02/2020 JCPQ TKT-1522 SE AGREGA VERIFICACION DE          *
002700*                 MONOTONICIDAD DEL EMBUDO Y RANGO DE PORCENTAJE.*
002800*    11/01/2023 EDRD TKT-1902 REPORTE PASS CON SEPARADORES DE    *
002900*                 MILES Y P-VALOR A 4 DECIMALES.                 *
002950*    06/05/2024 MHRZ TKT-2114 EL MENSAJE DE NO-MONOTONICIDAD     *
002960*                 AHORA CITA LOS CONTEOS DE USUARIOS DE AMBOS    *
002970*                 PASOS, NO SOLO SUS NOMBRES (SOLICITUD DE       *
002980*                 ANALITICA PARA AGILIZAR LA REVISION DE FALLAS).*
002985*    06/05/2024 MHRZ TKT-2115 SE AMPLIA LA DOCUMENTACION EN      *
002990*                 LINEA DEL PROGRAMA (BANDERAS DE CADA SECCION Y *
002991*                 EXPLICACION DE CADA REGLA DE VALIDACION) A     *
002992*                 SOLICITUD DE LA REVISION DE CALIDAD DE CODIGO  *
002993*                 DEL AREA; NO HAY CAMBIO DE LOGICA EN ESTA      *
002994*                 ENTREGA.                                       *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                    CIVALID.
003300 AUTHOR.                        RICARDO BALSIMELLI ZEA.
003400 INSTALLATION.                  DEPARTAMENTO DE ANALITICA WEB.
003500 DATE-WRITTEN.                  03/02/2018.
003600 DATE-COMPILED.
003700 SECURITY.                      USO INTERNO - NO DISTRIBUIR.
003710*=================================================================TKT-2115
003720*    NOTA AL SIGUIENTE MANTENEDOR: CIVALID ES UNA COMPUERTA DE    TKT-2115
003730*    INTEGRIDAD, NO UN PROGRAMA DE NEGOCIO EN SI - SU UNICO       TKT-2115
003740*    TRABAJO ES DETECTAR SI EL DASHBOARD QUE ACABA DE EXPORTAR    TKT-2115
003750*    LA CORRIDA DE SIMEVGEN (Y CUALQUIER TRANSFORMACION           TKT-2115
003760*    INTERMEDIA SOBRE ESE ARCHIVO) CUMPLE LAS REGLAS DE NEGOCIO   TKT-2115
003770*    DEL EMBUDO DE REGISTRO. NO CORRIGE NADA, NO REINTENTA NADA   TKT-2115
003780*    - SOLO PASS O FALLA, PARA QUE EL PIPELINE DE CI DECIDA SI    TKT-2115
003790*    EL DASHBOARD SE PUBLICA O SE DESCARTA.                       TKT-2115
003800*=================================================================
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004110*    UPSI-0 ES EL MISMO INTERRUPTOR DE TRAZA QUE USAN AB0ASSN Y  TKT-2115
004120*    SIMEVGEN (VER LOS EJERCICIOS DE MANEJO DE FECHAS DEL CURSO  TKT-2115
004130*    DE ENTRENAMIENTO INTERNO, DE DONDE SE TOMO EL PATRON):      TKT-2115
004140*    ENCENDIDO DESDE EL JCL CON //SYSIN UPSI 1 HACE QUE          TKT-2115
004150*    2950/8050-DESPLEGAR-TRAZA* IMPRIMAN DETALLE ADICIONAL DE    TKT-2115
004160*    LOS ACUMULADORES; APAGADO (VALOR POR DEFECTO) EN PRODUCCION.TKT-2115
004200     C01 IS TOP-OF-FORM
004300     CLASS CLASE-DIGITO IS '0' THRU '9'
004400     UPSI-0 ON STATUS IS WKS-UPSI-TRAZA-ON.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004610*    DASHBOARD LLEGA COMO ARCHIVO SECUENCIAL DE REGISTROS         TKT-2115
004620*    ETIQUETADOS (VER CIVSUMRY) - CADA RENGLON TRAE SU PROPIA     TKT-2115
004630*    MARCA DE TIPO (E/F/X) EN CVE-TIPO-REGISTRO Y ESTE PROGRAMA   TKT-2115
004640*    LO CLASIFICA EN LA TABLA DE TRABAJO QUE CORRESPONDA (VER     TKT-2115
004650*    1300-CLASIFICAR-REGISTRO MAS ABAJO).                        TKT-2115
004700     SELECT DASHBOARD ASSIGN  TO DASHBOARD
004800            ORGANIZATION      IS SEQUENTIAL
004900            FILE STATUS       IS FS-DASHBD.
004910*    REPINF ES EL REPORTE DE CORRIDA (PASS O LISTADO DE ERRORES).TKT-2115
005000     SELECT REPINF    ASSIGN  TO REPINF
005100            ORGANIZATION      IS LINE SEQUENTIAL
005200            FILE STATUS       IS FS-REPINF.
005300*=================================================================
005400 DATA DIVISION.
005500 FILE SECTION.
005600*1 -->RESUMEN DE ANALITICA EXPORTADO (ENTRADA, REGISTRO ETIQUETA)
005700 FD  DASHBOARD.
005800     COPY CIVSUMRY.
005810*    CIVSUMRY DECLARA TRES VISTAS REDEFINES DEL MISMO RENGLON DE TKT-2115
005820*    132 POSICIONES: CVE- (EVENT-SUMMARY), CVF- (FUNNEL) Y       TKT-2115
005830*    CVX- (EXPERIMENT-RESULT). LA MARCA DE TIPO EN LA PRIMERA    TKT-2115
005840*    POSICION DEL RENGLON (89-CONDITION) DICE CUAL VISTA APLICA. TKT-2115
005900*2 -->REPORTE DE CORRIDA (PASS / LISTADO DE ERRORES)
006000 FD  REPINF.
006100 01  REPINF-LINEA                  PIC X(132).
006110*    132 POSICIONES ES EL MISMO ANCHO DE RENGLON QUE OTROS        TKT-2115
006120*    REPORTES DE INFORME DEL AREA (LINE SEQUENTIAL, SIN           TKT-2115
006130*    ENCABEZADOS DE PAGINA - ESTE REPORTE ES PARA UN PIPELINE     TKT-2115
006140*    DE CI, NO PARA IMPRESION EN PAPEL, ASI QUE NO USA C01/       TKT-2115
006150*    TOP-OF-FORM AUNQUE ESTE DECLARADO EN SPECIAL-NAMES.          TKT-2115
006200*=================================================================
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500*               C A M P O S    D E    T R A B A J O              *
006600******************************************************************
006700 01  WKS-CAMPOS-DE-TRABAJO.
006710*        WKS-NOMBRE-PROGRAMA ES SOLO PARA IDENTIFICAR LA          TKT-2115
006720*        CORRIDA EN LOS DISPLAY DE TRAZA; NO SE USA EN NINGUNA    TKT-2115
006730*        LOGICA DE NEGOCIO.                                       TKT-2115
006800     02  WKS-NOMBRE-PROGRAMA        PIC X(08) VALUE 'CIVALID'.
006900     02  WKS-UPSI-TRAZA-ON          PIC X(01) VALUE 'N'.
007000     02  WKS-EOF-DASHBD             PIC X(01) VALUE 'N'.
007100     02  WKS-MASK                   PIC ZZZ,ZZZ,ZZ9.
007200     02  WKS-MASK2                  PIC ZZZ,ZZZ,ZZ9.              TKT-1902
007300     02  FILLER                     PIC X(10) VALUE SPACES.
007310*        WKS-MASK/WKS-MASK2 SON LOS UNICOS CAMPOS EDITADOS DEL   TKT-2115
007320*        PROGRAMA (ZZZ,ZZZ,ZZ9 CON SEPARADOR DE MILES); SE       TKT-2115
007330*        REUTILIZAN EN 3200-VALIDAR-MONOTONO Y EN TODO           TKT-2115
007340*        8200-REPORTE-PASS EN LUGAR DE DECLARAR UN CAMPO EDITADO TKT-2115
007350*        NUEVO CADA VEZ QUE SE NECESITA IMPRIMIR UN CONTEO.      TKT-2115
007400 01  FS-DASHBD                      PIC 9(02) VALUE ZEROS.
007410*        SOLO 35/30 SE CHEQUEAN EXPLICITAMENTE (VER 1000-LEER-    TKT-2115
007420*        DASHBOARD); CUALQUIER OTRO CODIGO DISTINTO DE '00' EN    TKT-2115
007430*        UNA LECTURA NORMAL SE DEJA PASAR SIN VALIDAR PORQUE      TKT-2115
007440*        FUERA DE ESOS DOS CASOS NO SE HA VISTO EN PRODUCCION.    TKT-2115
007500 01  FS-REPINF                      PIC 9(02) VALUE ZEROS.
007600******************************************************************
007700*   MARCAS DE PRESENCIA DE CADA SECCION DEL DASHBOARD            *
007800******************************************************************
007900 01  WKS-BANDERAS-SECCION.
007910*        UNA BANDERA POR SECCION DEL DASHBOARD; 1300-CLASIFICAR-  TKT-2115
007920*        REGISTRO LAS ENCIENDE AL VER EL PRIMER REGISTRO DE CADA  TKT-2115
007930*        TIPO, Y LAS SECCIONES 2000/3000/4000 LAS LEEN PARA       TKT-2115
007940*        DECIDIR SI LA SECCION CORRESPONDIENTE VINO O NO.         TKT-2115
008000     02  WKS-HAY-EVENTSUM           PIC X(01) VALUE 'N'.
008100         88  WKS-SI-HAY-EVENTSUM        VALUE 'Y'.
008200     02  WKS-HAY-FUNNEL             PIC X(01) VALUE 'N'.
008300         88  WKS-SI-HAY-FUNNEL          VALUE 'Y'.
008310*        LAS TRES BANDERAS SON OBLIGATORIAS PARA UN DASHBOARD     TKT-2115
008320*        VALIDO; SU AUSENCIA ES UN ERROR DE VALIDACION REPORTADO  TKT-2115
008330*        (NO UN ABEND) - EL PROGRAMA SIGUE VALIDANDO LAS DEMAS    TKT-2115
008340*        SECCIONES AUNQUE UNA FALTE POR COMPLETO.                 TKT-2115
008400     02  WKS-HAY-EXPERIMENTOS       PIC X(01) VALUE 'N'.
008500         88  WKS-SI-HAY-EXPERIMENTOS    VALUE 'Y'.
008600     02  FILLER                     PIC X(04) VALUE SPACES.
008700******************************************************************
008800*   TABLA DE RESUMEN DE EVENTOS ACUMULADA DEL DASHBOARD          *
008900******************************************************************
008910*    UN DASHBOARD DE UNA SOLA CORRIDA NO TRAE MAS DE UNOS POCOS  TKT-2115
008920*    TIPOS DE EVENTO (page_view/click/signup/onboarding_step/    TKT-2115
008930*    purchase); OCCURS 20 DEJA HOLGURA GENEROSA SIN DESPERDICIAR TKT-2115
008940*    MEMORIA - EL MISMO CRITERIO USADO EN LAS DEMAS TABLAS DE    TKT-2115
008950*    ESTE PROGRAMA.                                              TKT-2115
009000 01  WKS-EVENTSUM-CANT              PIC 9(03) COMP-5 VALUE ZEROS.
009100 01  WKS-EVENTSUM-TBL OCCURS 20 TIMES INDEXED BY WKS-ES-IDX.
009200     02  WKS-ES-TIPO                PIC X(21).
009210*        WKS-ES-TIPO SE COMPARA CONTRA WKS-STEP-ESPERADO EN       TKT-2115
009220*        2100-VALIDAR-TIPO-REQUERIDO (VER 2110-BUSCAR-TIPO).      TKT-2115
009300     02  WKS-ES-COUNT               PIC 9(09) COMP-5.
009400     02  WKS-ES-USERS               PIC 9(09) COMP-5.
009500     02  FILLER                     PIC X(04) VALUE SPACES.
009600******************************************************************
009700*   TABLA DE PASOS DEL EMBUDO ACUMULADA DEL DASHBOARD            *
009800******************************************************************
009900 01  WKS-FUNNEL-CANT                PIC 9(02) COMP-5 VALUE ZEROS.
009910*    OCCURS 10 CUBRE CON HOLGURA LOS 3 PASOS DE NEGOCIO ACTUALES  TKT-2115
009920*    (VER WKS-TABLA-ESPERADA) SIN NECESIDAD DE UN RECOMPILE SI    TKT-2115
009930*    MERCADEO AGREGA UN PASO INTERMEDIO AL EMBUDO EN EL FUTURO.   TKT-2115
010000 01  WKS-FUNNEL-TBL OCCURS 10 TIMES INDEXED BY WKS-FN-IDX.
010100     02  WKS-FN-STEP                PIC X(21).
010110*        NOMBRE DEL PASO ('page_view'/'signup'/'purchase') TAL    TKT-2115
010120*        CUAL LO EXPORTA EL DASHBOARD; SE COMPARA CONTRA          TKT-2115
010130*        WKS-STEP-ESPERADO POSICION A POSICION EN 3120.           TKT-2115
010200     02  WKS-FN-ORDEN               PIC 9(02).
010210*        ORDEN DECLARADO POR EL EXPORTADOR; ESTE PROGRAMA NO LO   TKT-2115
010220*        USA PARA ORDENAR (LA TABLA SE CARGA EN ORDEN DE LLEGADA  TKT-2115
010230*        DEL ARCHIVO), SOLO SE CONSERVA PARA EL REPORTE.          TKT-2115
010300     02  WKS-FN-USERS               PIC 9(09) COMP-5.
010400     02  WKS-FN-PCT                 PIC 9(03)V99.
010410*        PORCENTAJE DE CONVERSION DEL PASO; 3300-VALIDAR-         TKT-2115
010420*        PORCENTAJE EXIGE QUE NO PASE DE 100.                     TKT-2115
010500     02  FILLER                     PIC X(04) VALUE SPACES.
010600******************************************************************
010700*   TABLA DE PASOS ESPERADOS DEL EMBUDO (ORDEN FIJO DE NEGOCIO)  *
010800******************************************************************
010900 01  WKS-TABLA-ESPERADA-INIC.
011000     02  FILLER                     PIC X(21) VALUE 'page_view'.
011100     02  FILLER                     PIC X(21) VALUE 'signup'.
011200     02  FILLER                     PIC X(21) VALUE 'purchase'.
011300 01  WKS-TABLA-ESPERADA REDEFINES WKS-TABLA-ESPERADA-INIC.
011400     02  WKS-STEP-ESPERADO PIC X(21) OCCURS 3 TIMES.
011500*    LOS MISMOS TRES TIPOS SON, A LA VEZ, EL ORDEN FIJO DEL      *
011600*    EMBUDO Y LOS TIPOS OBLIGATORIOS DEL RESUMEN DE EVENTOS      *
011610*    ESTA TABLA VIVE EN WORKING-STORAGE (NO EN UNA COPY) PORQUE  TKT-2115
011620*    ES DE USO EXCLUSIVO DE CIVALID; NINGUN OTRO PROGRAMA DEL    TKT-2115
011630*    LOTE NECESITA CONOCER EL ORDEN FIJO DE LOS TRES PASOS.      TKT-2115
011700******************************************************************
011800*   TABLA DE EXPERIMENTOS ACUMULADA DEL DASHBOARD                *
011900******************************************************************
011910*    ESTA ES LA TABLA MAS GRANDE DEL PROGRAMA: CADA EXPERIMENTO  TKT-2115
011920*    TRAE HASTA 10 VARIANTES (WKS-EXP-VAR ANIDADA) MAS EL        TKT-2115
011930*    BLOQUE DE ANALISIS ESTADISTICO (UPLIFT/P-VALOR/IC/DECISION) TKT-2115
011940*    QUE 4400-VALIDAR-ANALISIS VERIFICA MAS ABAJO.               TKT-2115
012000 01  WKS-EXPER-CANT                 PIC 9(02) COMP-5 VALUE ZEROS. TKT-1477
012100 01  WKS-EXPER-TBL OCCURS 20 TIMES INDEXED BY WKS-EXP-IDX.        TKT-1477
012200     02  WKS-EXP-ID                 PIC X(24).                    TKT-1477
012300     02  WKS-EXP-CANT-VAR           PIC 9(02).                    TKT-1477
012400     02  WKS-EXP-VAR OCCURS 10 TIMES INDEXED BY WKS-EXP-VIDX.     TKT-1477
012500         04  WKS-EXP-VAR-NOMBRE     PIC X(12).                    TKT-1477
012510*            LOS NOMBRES VIENEN EN MINUSCULAS DEL DASHBOARD       TKT-2115
012520*            (CVX-VAR-NOMBRE); LOS 88-LEVEL SE COMPARAN TAL       TKT-2115
012530*            CUAL, SIN NORMALIZAR MAYUSCULA/MINUSCULA.            TKT-2115
012600             88  WKS-EXP-VAR-CONTROL    VALUE 'control'.          TKT-1477
012700             88  WKS-EXP-VAR-TRATAM     VALUE 'treatment'.        TKT-1477
012800         04  WKS-EXP-VAR-USUARIOS   PIC 9(09) COMP-5.             TKT-1477
012900         04  WKS-EXP-VAR-CONVERS    PIC 9(09) COMP-5.             TKT-1477
013000         04  WKS-EXP-VAR-TASA       PIC V9(04).                   TKT-1477
013100     02  WKS-EXP-ANALISIS-OK        PIC X(01).                    TKT-1477
013200     02  WKS-EXP-UPLIFT-ABS         PIC S9(01)V9(04).             TKT-1477
013210*        DIFERENCIA ABSOLUTA DE TASA DE CONVERSION ENTRE          TKT-2115
013220*        TRATAMIENTO Y CONTROL; PUEDE SER NEGATIVA SI EL          TKT-2115
013230*        TRATAMIENTO CONVIRTIO PEOR QUE EL CONTROL.               TKT-2115
013300     02  WKS-EXP-UPLIFT-REL         PIC S9(03)V9(04).             TKT-1477
013310*        UPLIFT RELATIVO (PORCENTAJE) - CARGADO Y REPORTADO EN   TKT-2115
013320*        LA TRAZA PERO SIN VALIDACION PROPIA; LA UNICA CIFRA     TKT-2115
013330*        ESTADISTICA QUE 4400-VALIDAR-ANALISIS REVISA A FONDO ES TKT-2115
013340*        EL P-VALOR CONTRA WKS-EXP-DECISION.                     TKT-2115
013400     02  WKS-EXP-PVALOR             PIC 9(01)V9(04).              TKT-1477
013410*        SIN SIGNO PORQUE UN P-VALOR SIEMPRE ESTA EN [0,1];       TKT-2115
013420*        4400-VALIDAR-ANALISIS RECHAZA CUALQUIER VALOR MAYOR      TKT-2115
013430*        A 1.0000 COMO DATO CORRUPTO DEL ANALISIS ESTADISTICO.    TKT-2115
013500     02  WKS-EXP-CI-INF             PIC S9(01)V9(04).             TKT-1477
013600     02  WKS-EXP-CI-SUP             PIC S9(01)V9(04).             TKT-1477
013610*        LIMITE INFERIOR/SUPERIOR DEL INTERVALO DE CONFIANZA DEL  TKT-2115
013620*        UPLIFT; ESTE PROGRAMA LOS CARGA Y LOS REPORTA PERO NO    TKT-2115
013630*        LOS VALIDA - EL CALCULO ESTADISTICO EN SI NO ES PARTE    TKT-2115
013640*        DE ESTA COMPUERTA DE INTEGRIDAD.                         TKT-2115
013700     02  WKS-EXP-SIGNIF             PIC X(01).                    TKT-1477
013710*        'Y'/'N' - SIGNIFICANCIA ESTADISTICA DEL RESULTADO;       TKT-2115
013720*        SE CARGA Y SE REPORTA PERO, AL IGUAL QUE LOS LIMITES     TKT-2115
013730*        DEL INTERVALO DE CONFIANZA, NO SE VALIDA EN ESTE         TKT-2115
013740*        PROGRAMA.                                                TKT-2115
013800     02  WKS-EXP-DECISION           PIC X(12).                    TKT-1477
013810*        CATALOGO CERRADO DE TRES VALORES; CUALQUIER OTRO         TKT-2115
013820*        VALOR EN ESTE CAMPO ES UN ERROR DE VALIDACION (VER       TKT-2115
013830*        4400-VALIDAR-ANALISIS).                                  TKT-2115
013900         88  WKS-EXP-DEC-SHIP           VALUE 'SHIP'.             TKT-1477
014000         88  WKS-EXP-DEC-NOSHIP         VALUE 'DO NOT SHIP'.      TKT-1477
014100         88  WKS-EXP-DEC-INCONCL        VALUE 'INCONCLUSIVE'.     TKT-1477
014200     02  WKS-EXP-RAZON              PIC X(60).                    TKT-1477
014210*        TEXTO LIBRE DEL ANALISTA/HERRAMIENTA QUE EXPLICA LA      TKT-2115
014220*        DECISION (POR QUE SHIP/DO NOT SHIP/INCONCLUSIVE); SOLO   TKT-2115
014230*        SE REPRODUCE EN EL REPORTE, NUNCA SE VALIDA SU           TKT-2115
014240*        CONTENIDO.                                               TKT-2115
014300     02  FILLER                     PIC X(04) VALUE SPACES.       TKT-1477
014400******************************************************************
014500*   TABLA DE ERRORES ACUMULADOS (VER WKS-REPORTE-ERRORES DE      *
014600*   MIGRACFS PARA EL MISMO PATRON DE ACUMULACION LINEA A LINEA)  *
014700******************************************************************
014710*    200 ES UN LIMITE PRACTICO: SI UN DASHBOARD LLEGA A TENER    TKT-2115
014720*    MAS DE 200 ERRORES DE VALIDACION ALGO ESTA GRAVEMENTE MAL   TKT-2115
014730*    RIO ARRIBA (GENERACION) Y EL LISTADO YA NO ES UTIL PARA UN  TKT-2115
014740*    ANALISTA - SE SIGUE CONTANDO EN WKS-CONTADOR-ERRORES PERO   TKT-2115
014750*    SOLO SE GUARDAN/IMPRIMEN LOS PRIMEROS 200 (VER 2900 Y 8100).TKT-2115
014800 01  WKS-CONTADOR-ERRORES           PIC 9(05) COMP-5 VALUE ZEROS.
014900 01  WKS-ERR-MSG                    PIC X(80) VALUE SPACES.
015000*    VISTA DE TRAZA EN DOS MITADES (SOLO PARA UPSI-0 = 'S')      *
015100 01  WKS-ERR-MSG-TRAZA REDEFINES WKS-ERR-MSG.
015200     02  WKS-ERR-MSG-MITAD-1        PIC X(40).
015300     02  WKS-ERR-MSG-MITAD-2        PIC X(40).
015400 01  WKS-TABLA-ERRORES OCCURS 200 TIMES INDEXED BY WKS-ERR-IDX
015500                       PIC X(80).
015510*    PIC X(80) EN CADA RENGLON COINCIDE CON EL ANCHO DE          TKT-2115
015520*    WKS-ERR-MSG DE DONDE SE COPIA EN 2900-AGREGAR-ERROR - NO    TKT-2115
015530*    HAY TRUNCAMIENTO SILENCIOSO ENTRE EL MENSAJE ARMADO Y LA    TKT-2115
015540*    ENTRADA DE TABLA QUE LO GUARDA.                             TKT-2115
015600******************************************************************
015700*   ACUMULADORES DEL REPORTE PASS                                *
015800******************************************************************
015900 01  WKS-TOT-EVENTOS                PIC 9(09) COMP-5 VALUE ZEROS.
016000*    VISTA DE TRAZA BYTE A BYTE DEL ACUMULADOR BINARIO (SOLO     *
016100*    PARA UPSI-0 = 'S', UTIL PARA DEPURAR CONTEOS EN COMP-5)     *
016200 01  WKS-TOT-EVENTOS-TRAZA REDEFINES WKS-TOT-EVENTOS.
016300     02  WKS-TOT-BYTE-1             PIC X(01).
016400     02  WKS-TOT-BYTE-2             PIC X(01).
016500     02  WKS-TOT-BYTE-3             PIC X(01).
016600     02  WKS-TOT-BYTE-4             PIC X(01).
016700 01  WKS-PVALOR-ED                  PIC 9.9999.                   TKT-1902
016710*    CAMPO EDITADO PARA EL RENGLON DE REPORTE DE 8210 - EL PUNTO  TKT-2115
016720*    DECIMAL LITERAL LO HACE UN CAMPO NUMERICO-EDITADO, NO        TKT-2115
016730*    UTILIZABLE EN ARITMETICA (SOLO EN MOVE/DISPLAY/WRITE).       TKT-2115
016800 01  WKS-J                          PIC 9(02) COMP-5 VALUE ZEROS.
016810*    INDICE DE 2100-VALIDAR-TIPO-REQUERIDO SOBRE LOS TRES TIPOS   TKT-2115
016820*    ESPERADOS DE WKS-TABLA-ESPERADA (VER MAS ARRIBA).            TKT-2115
016900 01  WKS-HALLADO-TIPO               PIC X(01) VALUE 'N'.
017000 01  WKS-USR-CONTINUA-3100          PIC X(01) VALUE 'N'.
017100 01  WKS-HALLADO-CONTROL            PIC X(01) VALUE 'N'.
017200 01  WKS-HALLADO-TRATAM             PIC X(01) VALUE 'N'.
017210*    LAS CUATRO BANDERAS ANTERIORES SON DE USO EXCLUSIVO DE UN    TKT-2115
017220*    SOLO PARRAFO CADA UNA Y SE REINICIALIZAN EN CADA INVOCACION  TKT-2115
017230*    - NO ACARREAN ESTADO ENTRE CORRIDAS NI ENTRE REGISTROS.      TKT-2115
017300*=================================================================
017400 PROCEDURE DIVISION.
017500*=================================================================
017600 000-PRINCIPAL SECTION.
017610*    SECUENCIA FIJA DE UNA SOLA PASADA: CARGA (1000), TRES        TKT-2115
017620*    SECCIONES DE VALIDACION EN EL ORDEN DEL DASHBOARD            TKT-2115
017630*    (2000/3000/4000), REPORTE (8000) Y CIERRE (9000). NO HAY     TKT-2115
017640*    REINTENTOS NI CORTE ANTICIPADO - AUNQUE UNA SECCION FALLE,   TKT-2115
017650*    LAS DEMAS SE VALIDAN IGUAL PARA QUE EL REPORTE DE FALLA      TKT-2115
017660*    SALGA COMPLETO EN UNA SOLA CORRIDA.                          TKT-2115
017700     PERFORM 1000-LEER-DASHBOARD
017800     PERFORM 2000-VALIDAR-EVENTSUM
017900     PERFORM 3000-VALIDAR-FUNNEL
018000     PERFORM 4000-VALIDAR-EXPERIMENTOS
018100     PERFORM 8000-EMITIR-REPORTE
018200     PERFORM 9000-CIERRE
018300     STOP RUN.
018400 000-PRINCIPAL-E. EXIT.
018500*=================================================================
018600*    1000 - LEE EL DASHBOARD Y CLASIFICA CADA REGISTRO SEGUN SU  *
018700*           MARCA DE TIPO (E/F/X) EN LAS TABLAS DE TRABAJO       *
018800*=================================================================
018900 1000-LEER-DASHBOARD SECTION.
018910*    FS-DASHBD 35/30 CUBRE TANTO "ARCHIVO NO EXISTE" (35) COMO   TKT-2115
018920*    "PERMISO/ORGANIZACION INVALIDA" (30) - EN AMBOS CASOS EL    TKT-2115
018930*    JOB DE ANALITICA NUNCA CORRIO O NO PUDO EXPORTAR, ASI QUE   TKT-2115
018940*    SE TRATA COMO UNA FALLA DE INTEGRIDAD IGUAL DE SEVERA QUE   TKT-2115
018950*    UN DASHBOARD VACIO, NO COMO UN ERROR TECNICO APARTE.        TKT-2115
019000     OPEN INPUT DASHBOARD
019100     IF FS-DASHBD = 35 OR FS-DASHBD = 30
019200        DISPLAY 'FAIL: dashboard export file not found'
019300        MOVE 91 TO RETURN-CODE
019400        CLOSE DASHBOARD
019500        PERFORM 9100-CERRAR-REPINF-SI-ABIERTO
019600        STOP RUN
019700     END-IF
019800
019900     OPEN OUTPUT REPINF
020000
020100     PERFORM 1200-LEER-UN-REGISTRO THRU 1200-LEER-UN-REGISTRO-E
020200        UNTIL WKS-EOF-DASHBD = 'Y'
020300
020400     CLOSE DASHBOARD.
020500 1000-LEER-DASHBOARD-E. EXIT.
020600
020700 1200-LEER-UN-REGISTRO.
020710*    UN REGISTRO POR ITERACION - PATRON CLASICO READ/AT-END DE   TKT-2115
020720*    ESTA APLICACION PARA ARCHIVOS SECUENCIALES (VER TAMBIEN     TKT-2115
020730*    MIGRACFS PARA EL MISMO PATRON SOBRE SU ARCHIVO DE ENTRADA). TKT-2115
020800     READ DASHBOARD
020900        AT END
021000           MOVE 'Y' TO WKS-EOF-DASHBD
021100        NOT AT END
021200           PERFORM 1300-CLASIFICAR-REGISTRO
021300     END-READ.
021400 1200-LEER-UN-REGISTRO-E. EXIT.
021500
021600 1300-CLASIFICAR-REGISTRO.
021610*    LA MARCA DE TIPO DEL RENGLON (89-CONDITION EN CIVSUMRY)     TKT-2115
021620*    DICE CUAL DE LAS TRES VISTAS REDEFINES APLICA A ESTE        TKT-2115
021630*    RENGLON; UN TIPO DESCONOCIDO (WHEN OTHER) SE IGNORA EN      TKT-2115
021640*    SILENCIO - EL EXPORTADOR SOLO PRODUCE E/F/X, PERO ESTE      TKT-2115
021650*    PROGRAMA NO ABORTA SI ALGUN DIA APARECE UNA MARCA NUEVA.    TKT-2115
021700     EVALUATE TRUE
021800        WHEN CIV-TIPO-EVENTSUM
021900             PERFORM 1310-CARGAR-EVENTSUM
022000        WHEN CIV-TIPO-FUNNEL
022100             PERFORM 1320-CARGAR-FUNNEL
022200        WHEN CIV-TIPO-EXPERIMENTO
022300             PERFORM 1330-CARGAR-EXPERIMENTO
022400        WHEN OTHER
022500             CONTINUE
022600     END-EVALUATE.
022700 1300-CLASIFICAR-REGISTRO-E. EXIT.
022800
022900 1310-CARGAR-EVENTSUM.
022910*    CARGA UN RENGLON DE EVENT-SUMMARY A LA TABLA DE TRABAJO;    TKT-2115
022920*    SI YA HAY 20 CARGADOS SE SIGUE CONTANDO (WKS-EVENTSUM-CANT) TKT-2115
022930*    PERO NO SE ALMACENA EL EXCEDENTE - VER LA NOTA DE HOLGURA   TKT-2115
022940*    DE LA TABLA MAS ARRIBA EN WORKING-STORAGE.                  TKT-2115
023000     MOVE 'Y' TO WKS-HAY-EVENTSUM
023100     ADD 1 TO WKS-EVENTSUM-CANT
023200     IF WKS-EVENTSUM-CANT <= 20
023300        MOVE CVE-EVENT-TYPE    TO WKS-ES-TIPO(WKS-EVENTSUM-CANT)
023400        MOVE CVE-COUNT         TO WKS-ES-COUNT(WKS-EVENTSUM-CANT)
023500        MOVE CVE-UNIQUE-USERS  TO WKS-ES-USERS(WKS-EVENTSUM-CANT)
023600     END-IF.
023700 1310-CARGAR-EVENTSUM-E. EXIT.
023800
023900 1320-CARGAR-FUNNEL.
023910*    CARGA UN PASO DEL EMBUDO. EL ORDEN DE LLEGADA EN EL ARCHIVO TKT-2115
023920*    NO SE ASUME CORRECTO - 3100-VALIDAR-PASOS-EMBUDO COMPARA    TKT-2115
023930*    CADA POSICION DE LA TABLA CONTRA WKS-TABLA-ESPERADA MAS     TKT-2115
023940*    ADELANTE, ASI QUE UN EXPORTADOR QUE ESCRIBIERA LOS PASOS    TKT-2115
023950*    FUERA DE ORDEN SERIA DETECTADO COMO FALLA, NO CORREGIDO.    TKT-2115
024000     MOVE 'Y' TO WKS-HAY-FUNNEL
024100     ADD 1 TO WKS-FUNNEL-CANT
024200     IF WKS-FUNNEL-CANT <= 10
024300        MOVE CVF-STEP        TO WKS-FN-STEP(WKS-FUNNEL-CANT)
024400        MOVE CVF-STEP-ORDER  TO WKS-FN-ORDEN(WKS-FUNNEL-CANT)
024500        MOVE CVF-USERS       TO WKS-FN-USERS(WKS-FUNNEL-CANT)
024600        MOVE CVF-CONV-PCT    TO WKS-FN-PCT(WKS-FUNNEL-CANT)
024700     END-IF.
024800 1320-CARGAR-FUNNEL-E. EXIT.
024900
025000 1330-CARGAR-EXPERIMENTO.
025010*    CARGA EL ENCABEZADO DE UN EXPERIMENTO A/B Y LUEGO SUS        TKT-2115
025020*    VARIANTES (VIA 1340-CARGAR-VARIANTE, UNA POR CVX-IDX). LOS   TKT-2115
025030*    CAMPOS DE ANALISIS (UPLIFT, P-VALOR, INTERVALO DE CONFIANZA) TKT-2115
025040*    SE CARGAN TAL CUAL VIENEN DEL DASHBOARD; SI EL EXPERIMENTO   TKT-2115
025050*    NO TIENE ANALISIS TODAVIA, CVX-ANALISIS-PRESENTE VIENE EN    TKT-2115
025060*    'N' Y 4400-VALIDAR-ANALISIS SE ABSTIENE DE EXIGIR LOS DEMAS. TKT-2115
025100     MOVE 'Y' TO WKS-HAY-EXPERIMENTOS
025200     ADD 1 TO WKS-EXPER-CANT
025300     IF WKS-EXPER-CANT <= 20
025400        MOVE CVX-EXPERIMENT-ID   TO WKS-EXP-ID(WKS-EXPER-CANT)
025500        MOVE CVX-CANT-VARIANTES  TO
025600                              WKS-EXP-CANT-VAR(WKS-EXPER-CANT)
025700        PERFORM 1340-CARGAR-VARIANTE THRU 1340-CARGAR-VARIANTE-E
025800           VARYING CVX-IDX FROM 1 BY 1
025900             UNTIL CVX-IDX > CVX-CANT-VARIANTES
025910*        LOS SIETE MOVE SIGUIENTES TRASLADAN EL BLOQUE DE         TKT-2115
025920*        ANALISIS COMPLETO TAL CUAL VIENE DE CVX-*; NINGUNO SE    TKT-2115
025930*        VALIDA AQUI, SOLO SE CARGA - LA VALIDACION OCURRE MAS    TKT-2115
025940*        ADELANTE EN 4400-VALIDAR-ANALISIS.                      TKT-2115
026000        MOVE CVX-ANALISIS-PRESENTE TO
026100                              WKS-EXP-ANALISIS-OK(WKS-EXPER-CANT)
026200        MOVE CVX-UPLIFT-ABS      TO
026300                              WKS-EXP-UPLIFT-ABS(WKS-EXPER-CANT)
026400        MOVE CVX-UPLIFT-REL      TO
026500                              WKS-EXP-UPLIFT-REL(WKS-EXPER-CANT)
026600        MOVE CVX-P-VALOR         TO
026700                              WKS-EXP-PVALOR(WKS-EXPER-CANT)
026800        MOVE CVX-CI-INFERIOR     TO
026900                              WKS-EXP-CI-INF(WKS-EXPER-CANT)
027000        MOVE CVX-CI-SUPERIOR     TO
027100                              WKS-EXP-CI-SUP(WKS-EXPER-CANT)
027200        MOVE CVX-SIGNIFICATIVO   TO
027300                              WKS-EXP-SIGNIF(WKS-EXPER-CANT)
027400        MOVE CVX-DECISION        TO
027500                              WKS-EXP-DECISION(WKS-EXPER-CANT)
027600        MOVE CVX-RAZON           TO
027700                              WKS-EXP-RAZON(WKS-EXPER-CANT)
027800     END-IF.
027900 1330-CARGAR-EXPERIMENTO-E. EXIT.
028000
028100 1340-CARGAR-VARIANTE.
028110*    UNA VARIANTE POR ITERACION DEL PERFORM VARYING EN            TKT-2115
028120*    1330-CARGAR-EXPERIMENTO; CVX-IDX INDEXA TANTO EL ARREGLO     TKT-2115
028130*    DE ENTRADA (CVX-VAR-*) COMO LA SEGUNDA DIMENSION DE LA       TKT-2115
028140*    TABLA WKS-EXP-VAR-* (EXPERIMENTO, VARIANTE).                 TKT-2115
028200     MOVE CVX-VAR-NOMBRE(CVX-IDX) TO
028300               WKS-EXP-VAR-NOMBRE(WKS-EXPER-CANT, CVX-IDX)
028400     MOVE CVX-VAR-USUARIOS(CVX-IDX) TO
028500               WKS-EXP-VAR-USUARIOS(WKS-EXPER-CANT, CVX-IDX)
028600     MOVE CVX-VAR-CONVERSIONES(CVX-IDX) TO
028700               WKS-EXP-VAR-CONVERS(WKS-EXPER-CANT, CVX-IDX)
028800     MOVE CVX-VAR-TASA-CONV(CVX-IDX) TO
028900               WKS-EXP-VAR-TASA(WKS-EXPER-CANT, CVX-IDX).
029000 1340-CARGAR-VARIANTE-E. EXIT.
029100*=================================================================
029200*    2000 - VALIDA LA SECCION DE RESUMEN DE EVENTOS              *
029300*=================================================================
029400 2000-VALIDAR-EVENTSUM SECTION.
029410*    REGLA DE NEGOCIO: LOS TRES TIPOS DE EVENTO DEL EMBUDO        TKT-2115
029420*    (SIGNUP, ONBOARDING COMPLETE Y PURCHASE - VER                TKT-2115
029430*    WKS-TABLA-ESPERADA) DEBEN APARECER AL MENOS UNA VEZ EN       TKT-2115
029440*    EVENT_SUMMARY, CON CONTEO POSITIVO. UN TIPO AUSENTE ES       TKT-2115
029450*    SINTOMA DE UNA CORRIDA DE SIMEVGEN INCOMPLETA O DE UN        TKT-2115
029460*    ARCHIVO CORTADO EN LA TRANSFERENCIA.                        TKT-2115
029500     IF NOT WKS-SI-HAY-EVENTSUM
029600        MOVE 'event_summary section is missing' TO WKS-ERR-MSG
029700        PERFORM 2900-AGREGAR-ERROR
029800     ELSE
029900        IF WKS-EVENTSUM-CANT = 0
030000           MOVE 'event_summary is empty - no events generated'
030100                        TO WKS-ERR-MSG
030200           PERFORM 2900-AGREGAR-ERROR
030300        ELSE
030400           PERFORM 2100-VALIDAR-TIPO-REQUERIDO
030500              THRU  2100-VALIDAR-TIPO-REQUERIDO-E
030600              VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 3
030700           PERFORM 2200-VALIDAR-CONTEO-POSITIVO
030800              THRU  2200-VALIDAR-CONTEO-POSITIVO-E
030900              VARYING WKS-ES-IDX FROM 1 BY 1
031000                UNTIL WKS-ES-IDX > WKS-EVENTSUM-CANT
031100        END-IF
031200     END-IF.
031300 2000-VALIDAR-EVENTSUM-E. EXIT.
031400
031500 2100-VALIDAR-TIPO-REQUERIDO.
031510*    RECORRE TODO EVENT_SUMMARY (2110-BUSCAR-TIPO) BUSCANDO EL    TKT-2115
031520*    TIPO WKS-J-ESIMO DE LA TABLA ESPERADA; SI NO APARECE EN      TKT-2115
031530*    NINGUNA POSICION SE REPORTA COMO FALTANTE.                  TKT-2115
031600     MOVE 'N' TO WKS-HALLADO-TIPO
031700     PERFORM 2110-BUSCAR-TIPO THRU 2110-BUSCAR-TIPO-E
031800        VARYING WKS-ES-IDX FROM 1 BY 1
031900          UNTIL WKS-ES-IDX > WKS-EVENTSUM-CANT
032000     IF WKS-HALLADO-TIPO = 'N'
032100        MOVE SPACES TO WKS-ERR-MSG
032200        STRING 'event_summary missing required type: '
032300               DELIMITED BY SIZE
032400               WKS-STEP-ESPERADO(WKS-J) DELIMITED BY SIZE
032500               INTO WKS-ERR-MSG
032600        PERFORM 2900-AGREGAR-ERROR
032700     END-IF.
032800 2100-VALIDAR-TIPO-REQUERIDO-E. EXIT.
032900
033000 2110-BUSCAR-TIPO.
033010*    UNA COMPARACION POR ITERACION DEL PERFORM VARYING EN         TKT-2115
033020*    2100; SI EL TIPO WKS-J-ESIMO YA SE HALLO EN UNA VUELTA      TKT-2115
033030*    ANTERIOR, LA BANDERA QUEDA EN 'Y' Y ESTA VUELTA SIGUE       TKT-2115
033040*    COMPARANDO IGUAL, SOLO QUE YA NO CAMBIA NADA.               TKT-2115
033100     IF WKS-ES-TIPO(WKS-ES-IDX) = WKS-STEP-ESPERADO(WKS-J)
033200        MOVE 'Y' TO WKS-HALLADO-TIPO
033300     END-IF.
033400 2110-BUSCAR-TIPO-E. EXIT.
033500
033600 2200-VALIDAR-CONTEO-POSITIVO.
033610*    UN COUNT EN CERO O NEGATIVO INDICA UN ERROR DE CARGA (EL     TKT-2115
033620*    GENERADOR NUNCA EMITE FILAS EN CERO); DE PASO SE ACUMULA     TKT-2115
033630*    WKS-TOT-EVENTOS PARA EL RENGLON DE TOTALES DEL REPORTE.      TKT-2115
033700     IF WKS-ES-COUNT(WKS-ES-IDX) NOT > 0
033800        MOVE SPACES TO WKS-ERR-MSG
033900        STRING 'event_summary ' DELIMITED BY SIZE
034000               WKS-ES-TIPO(WKS-ES-IDX) DELIMITED BY SIZE
034100               ' has count <= 0' DELIMITED BY SIZE
034200               INTO WKS-ERR-MSG
034300        PERFORM 2900-AGREGAR-ERROR
034400     END-IF
034500     ADD WKS-ES-COUNT(WKS-ES-IDX) TO WKS-TOT-EVENTOS.
034600 2200-VALIDAR-CONTEO-POSITIVO-E. EXIT.
034700*=================================================================
034800*    3000 - VALIDA LA SECCION DE EMBUDO DE CONVERSION            *
034900*=================================================================
035000 3000-VALIDAR-FUNNEL SECTION.
035010*    TRES CHEQUEOS EN CADENA SOBRE EL EMBUDO: SECUENCIA DE        TKT-2115
035020*    PASOS (3100), MONOTONICIDAD DE USUARIOS PASO A PASO (3200,   TKT-2115
035030*    ARRANCA EN WKS-FN-IDX = 2 PORQUE COMPARA CONTRA EL PASO      TKT-2115
035040*    ANTERIOR) Y RANGO DEL PORCENTAJE DE CONVERSION (3300).       TKT-2115
035100     IF NOT WKS-SI-HAY-FUNNEL
035200        MOVE 'funnel section is missing' TO WKS-ERR-MSG
035300        PERFORM 2900-AGREGAR-ERROR
035400     ELSE
035500        IF WKS-FUNNEL-CANT = 0
035600           MOVE 'funnel is empty' TO WKS-ERR-MSG
035700           PERFORM 2900-AGREGAR-ERROR
035800        ELSE
035900           PERFORM 3100-VALIDAR-PASOS-EMBUDO
036000           PERFORM 3200-VALIDAR-MONOTONO
036100              THRU  3200-VALIDAR-MONOTONO-E
036200              VARYING WKS-FN-IDX FROM 2 BY 1
036300                UNTIL WKS-FN-IDX > WKS-FUNNEL-CANT
036400           PERFORM 3300-VALIDAR-PORCENTAJE
036500              THRU  3300-VALIDAR-PORCENTAJE-E
036600              VARYING WKS-FN-IDX FROM 1 BY 1
036700                UNTIL WKS-FN-IDX > WKS-FUNNEL-CANT
036800        END-IF
036900     END-IF.
037000 3000-VALIDAR-FUNNEL-E. EXIT.
037100
037200*    LOS PASOS DEBEN SER EXACTAMENTE page_view, signup, purchase *
037300*    EN ESE ORDEN (VER WKS-TABLA-ESPERADA)                       *
037310*    ESTE PARRAFO NO RECIBE PARAMETROS - TRABAJA DIRECTO SOBRE   TKT-2115
037320*    WKS-TABLA-FUNNEL Y WKS-FUNNEL-CANT CARGADOS POR             TKT-2115
037330*    1320-CARGAR-FUNNEL; SI ESE PARRAFO NO SE EJECUTO ANTES,     TKT-2115
037340*    EL RESULTADO NO ES CONFIABLE.                               TKT-2115
037400 3100-VALIDAR-PASOS-EMBUDO.
037500     IF WKS-FUNNEL-CANT NOT = 3
037600        PERFORM 3110-ERROR-SECUENCIA
037700     ELSE
037800        MOVE 'N' TO WKS-USR-CONTINUA-3100
037900        PERFORM 3120-COMPARAR-PASO THRU 3120-COMPARAR-PASO-E
038000           VARYING WKS-FN-IDX FROM 1 BY 1
038100             UNTIL WKS-FN-IDX > 3
038200        IF WKS-USR-CONTINUA-3100 = 'Y'
038300           PERFORM 3110-ERROR-SECUENCIA
038400        END-IF
038500     END-IF.
038600 3100-VALIDAR-PASOS-EMBUDO-E. EXIT.
038700
038800 3110-ERROR-SECUENCIA.
038810*    PARRAFO COMPARTIDO POR EL CASO "CANTIDAD DE PASOS            TKT-2115
038820*    DISTINTA DE 3" Y EL CASO "3 PASOS PERO EN ORDEN/NOMBRE       TKT-2115
038830*    EQUIVOCADO" - AMBOS SON LA MISMA FALLA DESDE EL PUNTO DE     TKT-2115
038840*    VISTA DEL ANALISTA, ASI QUE COMPARTEN UN SOLO MENSAJE.       TKT-2115
038900     MOVE SPACES TO WKS-ERR-MSG
039000     STRING 'Funnel steps do not match expected sequence '
039100            DELIMITED BY SIZE
039200            '(page_view, signup, purchase)' DELIMITED BY SIZE
039300            INTO WKS-ERR-MSG
039400     PERFORM 2900-AGREGAR-ERROR.
039500 3110-ERROR-SECUENCIA-E. EXIT.
039600
039700 3120-COMPARAR-PASO.
039710*    WKS-USR-CONTINUA-3100 SE USA COMO BANDERA DE "YA SE DETECTO  TKT-2115
039720*    UNA DIFERENCIA" EN LUGAR DE SALIR DEL PERFORM VARYING A      TKT-2115
039730*    MITAD DE CAMINO - EL ESTILO DE ESTE PROGRAMA EVITA EL GO TO  TKT-2115
039740*    FUERA DE UN RANGO PERFORM ... THRU EXCEPTO PARA EOF.         TKT-2115
039800     IF WKS-FN-STEP(WKS-FN-IDX) NOT =
039900        WKS-STEP-ESPERADO(WKS-FN-IDX)
040000        MOVE 'Y' TO WKS-USR-CONTINUA-3100
040100     END-IF.
040200 3120-COMPARAR-PASO-E. EXIT.
040300
040400*    LOS USUARIOS DEBEN SER MONOTONICAMENTE NO CRECIENTES A      *
040500*    LO LARGO DEL EMBUDO (CADA PASO PIERDE USUARIOS O LOS        *
040600*    MANTIENE, NUNCA LOS GANA)                                   *
040700 3200-VALIDAR-MONOTONO.                                           TKT-1522
040701*    EL MENSAJE DEBE CITAR AMBOS PASOS Y AMBOS CONTEOS DE         TKT-2114
040702*    USUARIOS, NO SOLO LOS NOMBRES DE PASO, PARA QUE EL ANALISTA  TKT-2114
040703*    DE GUARDIA VEA DE UNA VEZ CUANTOS USUARIOS "APARECIERON"     TKT-2114
040704*    ENTRE UN PASO Y EL SIGUIENTE SIN ABRIR EL DASHBOARD.         TKT-2114
040800     IF WKS-FN-USERS(WKS-FN-IDX) > WKS-FN-USERS(WKS-FN-IDX - 1)   TKT-1522
040801        MOVE ZEROS TO WKS-MASK                                    TKT-2114
040802        MOVE ZEROS TO WKS-MASK2                                   TKT-2114
040803        MOVE WKS-FN-USERS(WKS-FN-IDX - 1)    TO WKS-MASK          TKT-2114
040804        MOVE WKS-FN-USERS(WKS-FN-IDX)        TO WKS-MASK2         TKT-2114
040900        MOVE SPACES TO WKS-ERR-MSG                                TKT-1522
041000        STRING 'Funnel users increase from ' DELIMITED BY SIZE    TKT-1522
041100               WKS-FN-STEP(WKS-FN-IDX - 1) DELIMITED BY SIZE      TKT-1522
041101               ' (' DELIMITED BY SIZE                             TKT-2114
041102               WKS-MASK DELIMITED BY SIZE                         TKT-2114
041103               ')' DELIMITED BY SIZE                              TKT-2114
041200               ' to ' DELIMITED BY SIZE                           TKT-1522
041300               WKS-FN-STEP(WKS-FN-IDX) DELIMITED BY SIZE          TKT-1522
041301               ' (' DELIMITED BY SIZE                             TKT-2114
041302               WKS-MASK2 DELIMITED BY SIZE                        TKT-2114
041303               ')' DELIMITED BY SIZE                              TKT-2114
041400               INTO WKS-ERR-MSG                                   TKT-1522
041500        PERFORM 2900-AGREGAR-ERROR                                TKT-1522
041600     END-IF.                                                      TKT-1522
041700 3200-VALIDAR-MONOTONO-E. EXIT.                                   TKT-1522
041800                                                                  TKT-1522
041900 3300-VALIDAR-PORCENTAJE.                                         TKT-1522
041910*    SOLO SE VALIDA EL LIMITE SUPERIOR (100); WKS-FN-PCT ES       TKT-2115
041920*    UN CAMPO SIN SIGNO ASI QUE UN VALOR NEGATIVO ES              TKT-2115
041930*    ESTRUCTURALMENTE IMPOSIBLE Y NO REQUIERE CHEQUEO APARTE.     TKT-2115
042000     IF WKS-FN-PCT(WKS-FN-IDX) > 100                              TKT-1522
042100        MOVE SPACES TO WKS-ERR-MSG                                TKT-1522
042200        STRING 'Funnel step ' DELIMITED BY SIZE                   TKT-1522
042300               WKS-FN-STEP(WKS-FN-IDX) DELIMITED BY SIZE          TKT-1522
042400               ' has conversion pct out of range'                 TKT-1522
042500                                    DELIMITED BY SIZE             TKT-1522
042600               INTO WKS-ERR-MSG                                   TKT-1522
042700        PERFORM 2900-AGREGAR-ERROR                                TKT-1522
042800     END-IF.                                                      TKT-1522
042900 3300-VALIDAR-PORCENTAJE-E. EXIT.                                 TKT-1522
043000*=================================================================
043100*    4000 - VALIDA LA SECCION DE RESULTADOS DE EXPERIMENTOS      *
043200*=================================================================
043300 4000-VALIDAR-EXPERIMENTOS SECTION.                               TKT-1477
043310*    A DIFERENCIA DE FUNNEL Y EVENTSUM, LA SECCION DE             TKT-2115
043320*    EXPERIMENTOS ES OBLIGATORIA Y NO PUEDE VENIR VACIA - TODA    TKT-2115
043330*    CORRIDA DE SIMEVGEN GENERA AL MENOS UN EXPERIMENTO A/B, ASI  TKT-2115
043340*    QUE UNA SECCION AUSENTE O EN CERO ES SIEMPRE UN ERROR DE     TKT-2115
043350*    EXPORTACION, NUNCA UN CASO DE NEGOCIO VALIDO.                TKT-2115
043400     IF NOT WKS-SI-HAY-EXPERIMENTOS OR WKS-EXPER-CANT = 0         TKT-1477
043500        MOVE 'experiments section is empty' TO WKS-ERR-MSG        TKT-1477
043600        PERFORM 2900-AGREGAR-ERROR                                TKT-1477
043700     ELSE                                                         TKT-1477
043800        PERFORM 4100-VALIDAR-UN-EXPERIMENTO                       TKT-1477
043900           THRU  4100-VALIDAR-UN-EXPERIMENTO-E                    TKT-1477
044000           VARYING WKS-EXP-IDX FROM 1 BY 1                        TKT-1477
044100             UNTIL WKS-EXP-IDX > WKS-EXPER-CANT                   TKT-1477
044200     END-IF.                                                      TKT-1477
044300 4000-VALIDAR-EXPERIMENTOS-E. EXIT.                               TKT-1477
044400                                                                  TKT-1477
044500 4100-VALIDAR-UN-EXPERIMENTO.                                     TKT-1477
044510*    UN EXPERIMENTO SIN VARIANTES ES UN ERROR DURO (2900) Y NO    TKT-2115
044520*    SE SIGUEN VALIDANDO CONTROL/TRATAMIENTO NI ANALISIS PARA     TKT-2115
044530*    EL, PUES ESAS VALIDACIONES ASUMEN AL MENOS UNA FILA EN LA    TKT-2115
044540*    TABLA DE VARIANTES.                                          TKT-2115
044600     IF WKS-EXP-CANT-VAR(WKS-EXP-IDX) < 1                         TKT-1477
044700        MOVE SPACES TO WKS-ERR-MSG                                TKT-1477
044800        STRING 'Experiment ' DELIMITED BY SIZE                    TKT-1477
044900               WKS-EXP-ID(WKS-EXP-IDX) DELIMITED BY SIZE          TKT-1477
045000               ' has no variants' DELIMITED BY SIZE               TKT-1477
045100               INTO WKS-ERR-MSG                                   TKT-1477
045200        PERFORM 2900-AGREGAR-ERROR                                TKT-1477
045300     ELSE                                                         TKT-1477
045400        PERFORM 4200-VALIDAR-CONTROL-TRATAM                       TKT-1477
045500        PERFORM 4300-VALIDAR-USUARIOS-VARIANTE                    TKT-1477
045600           THRU  4300-VALIDAR-USUARIOS-VARIANTE-E                 TKT-1477
045700           VARYING WKS-EXP-VIDX FROM 1 BY 1                       TKT-1477
045800             UNTIL WKS-EXP-VIDX > WKS-EXP-CANT-VAR(WKS-EXP-IDX)   TKT-1477
045900        PERFORM 4400-VALIDAR-ANALISIS                             TKT-1477
046000     END-IF.                                                      TKT-1477
046100 4100-VALIDAR-UN-EXPERIMENTO-E. EXIT.                             TKT-1477
046200                                                                  TKT-1477
046300*    EL EXPERIMENTO DEBE TENER UNA VARIANTE control Y UNA        *TKT-1477
046400*    TRATAMIENTO treatment ENTRE SUS FILAS                       *TKT-1477
046500 4200-VALIDAR-CONTROL-TRATAM.                                     TKT-1477
046510*    LAS BANDERAS WKS-HALLADO-CONTROL/TRATAM SE REINICIALIZAN     TKT-2115
046520*    AQUI PORQUE ESTE PARRAFO SE EJECUTA UNA VEZ POR EXPERIMENTO  TKT-2115
046530*    (DESDE 4100) Y NO DEBEN ARRASTRAR EL RESULTADO DEL           TKT-2115
046540*    EXPERIMENTO ANTERIOR.                                        TKT-2115
046600     MOVE 'N' TO WKS-HALLADO-CONTROL                              TKT-1477
046700     MOVE 'N' TO WKS-HALLADO-TRATAM                               TKT-1477
046800     PERFORM 4210-BUSCAR-CONTROL-TRATAM                           TKT-1477
046900        THRU  4210-BUSCAR-CONTROL-TRATAM-E                        TKT-1477
047000        VARYING WKS-EXP-VIDX FROM 1 BY 1                          TKT-1477
047100          UNTIL WKS-EXP-VIDX > WKS-EXP-CANT-VAR(WKS-EXP-IDX)      TKT-1477
047200     IF WKS-HALLADO-CONTROL = 'N' OR WKS-HALLADO-TRATAM = 'N'     TKT-1477
047300        MOVE SPACES TO WKS-ERR-MSG                                TKT-1477
047400        STRING 'Experiment ' DELIMITED BY SIZE                    TKT-1477
047500               WKS-EXP-ID(WKS-EXP-IDX) DELIMITED BY SIZE          TKT-1477
047600               ' must have control and treatment variants'        TKT-1477
047700                                    DELIMITED BY SIZE             TKT-1477
047800               INTO WKS-ERR-MSG                                   TKT-1477
047900        PERFORM 2900-AGREGAR-ERROR                                TKT-1477
048000     END-IF.                                                      TKT-1477
048100                                                                  TKT-1477
048200 4210-BUSCAR-CONTROL-TRATAM.                                      TKT-1477
048210*    WKS-EXP-VAR-CONTROL/TRATAM SON CONDICIONES 88 SOBRE EL       TKT-2115
048220*    NOMBRE DE LA VARIANTE (VER WORKING-STORAGE) - UNA MISMA      TKT-2115
048230*    VARIANTE NUNCA CALIFICA COMO AMBAS A LA VEZ, PERO EL         TKT-2115
048240*    PARRAFO NO LO ASUME Y EVALUA LAS DOS CONDICIONES POR CADA    TKT-2115
048250*    FILA.                                                        TKT-2115
048300     IF WKS-EXP-VAR-CONTROL(WKS-EXP-IDX, WKS-EXP-VIDX)            TKT-1477
048400        MOVE 'Y' TO WKS-HALLADO-CONTROL                           TKT-1477
048500     END-IF                                                       TKT-1477
048600     IF WKS-EXP-VAR-TRATAM(WKS-EXP-IDX, WKS-EXP-VIDX)             TKT-1477
048700        MOVE 'Y' TO WKS-HALLADO-TRATAM                            TKT-1477
048800     END-IF.                                                      TKT-1477
048900 4210-BUSCAR-CONTROL-TRATAM-E. EXIT.                              TKT-1477
049000                                                                  TKT-1477
049100 4300-VALIDAR-USUARIOS-VARIANTE.                                  TKT-1477
049110*    SE EJECUTA UNA VEZ POR VARIANTE DEL EXPERIMENTO EN CURSO     TKT-2115
049120*    (WKS-EXP-VIDX VARIA DE 1 A WKS-EXP-CANT-VAR); UNA VARIANTE   TKT-2115
049130*    SIN USUARIOS ASIGNADOS ES SIGNO DE QUE AB0ASSN NUNCA LA      TKT-2115
049140*    SORTEO DURANTE LA SIMULACION.                                TKT-2115
049200     IF WKS-EXP-VAR-USUARIOS(WKS-EXP-IDX, WKS-EXP-VIDX) NOT > 0   TKT-1477
049300        MOVE SPACES TO WKS-ERR-MSG                                TKT-1477
049400        STRING 'Experiment ' DELIMITED BY SIZE                    TKT-1477
049500               WKS-EXP-ID(WKS-EXP-IDX) DELIMITED BY SIZE          TKT-1477
049600               ' variant ' DELIMITED BY SIZE                      TKT-1477
049700               WKS-EXP-VAR-NOMBRE(WKS-EXP-IDX, WKS-EXP-VIDX)      TKT-1477
049800                                    DELIMITED BY SIZE             TKT-1477
049900               ' has no users' DELIMITED BY SIZE                  TKT-1477
050000               INTO WKS-ERR-MSG                                   TKT-1477
050100        PERFORM 2900-AGREGAR-ERROR                                TKT-1477
050200     END-IF.                                                      TKT-1477
050300 4300-VALIDAR-USUARIOS-VARIANTE-E. EXIT.                          TKT-1477
050400                                                                  TKT-1477
050500*    EL BLOQUE DE ANALISIS DEBE ESTAR PRESENTE; DE ESTARLO, EL   *TKT-1477
050600*    P-VALOR DEBE CAER EN [0,1] Y LA DECISION EN EL CATALOGO     *TKT-1477
050700*    DE VALORES VALIDOS                                          *TKT-1477
050800 4400-VALIDAR-ANALISIS.                                           TKT-1477
050810*    LA VALIDACION DE DECISION USA TRES CONDICIONES 88            TKT-2115
050820*    (WKS-EXP-DEC-SHIP/NOSHIP/INCONCL) EN LUGAR DE COMPARAR       TKT-2115
050830*    WKS-EXP-DECISION CONTRA LITERALES DIRECTAMENTE, SIGUIENDO    TKT-2115
050840*    EL MISMO ESTILO QUE LOS TIPOS DE EVENTO EN CIVSUMRY.         TKT-2115
050900     IF WKS-EXP-ANALISIS-OK(WKS-EXP-IDX) NOT = 'Y'                TKT-1477
051000        MOVE SPACES TO WKS-ERR-MSG                                TKT-1477
051100        STRING 'Experiment ' DELIMITED BY SIZE                    TKT-1477
051200               WKS-EXP-ID(WKS-EXP-IDX) DELIMITED BY SIZE          TKT-1477
051300               ' missing analysis results' DELIMITED BY SIZE      TKT-1477
051400               INTO WKS-ERR-MSG                                   TKT-1477
051500        PERFORM 2900-AGREGAR-ERROR                                TKT-1477
051600     ELSE                                                         TKT-1477
051700        IF WKS-EXP-PVALOR(WKS-EXP-IDX) > 1.0000                   TKT-1477
051800           MOVE SPACES TO WKS-ERR-MSG                             TKT-1477
051900           STRING 'Experiment ' DELIMITED BY SIZE                 TKT-1477
052000                  WKS-EXP-ID(WKS-EXP-IDX) DELIMITED BY SIZE       TKT-1477
052100                  ' p-value out of range' DELIMITED BY SIZE       TKT-1477
052200                  INTO WKS-ERR-MSG                                TKT-1477
052300           PERFORM 2900-AGREGAR-ERROR                             TKT-1477
052400        END-IF                                                    TKT-1477
052500        IF NOT WKS-EXP-DEC-SHIP(WKS-EXP-IDX)                      TKT-1477
052600           AND NOT WKS-EXP-DEC-NOSHIP(WKS-EXP-IDX)                TKT-1477
052700           AND NOT WKS-EXP-DEC-INCONCL(WKS-EXP-IDX)               TKT-1477
052800           MOVE SPACES TO WKS-ERR-MSG                             TKT-1477
052900           STRING 'Experiment ' DELIMITED BY SIZE                 TKT-1477
053000                  WKS-EXP-ID(WKS-EXP-IDX) DELIMITED BY SIZE       TKT-1477
053100                  ' has an invalid decision' DELIMITED BY SIZE    TKT-1477
053200                  INTO WKS-ERR-MSG                                TKT-1477
053300           PERFORM 2900-AGREGAR-ERROR                             TKT-1477
053400        END-IF                                                    TKT-1477
053500     END-IF.                                                      TKT-1477
053600 4400-VALIDAR-ANALISIS-E. EXIT.                                   TKT-1477
053700*=================================================================
053800*    2900 - ACUMULA UN MENSAJE DE ERROR EN LA TABLA DE ERRORES   *
053900*           (EL LIMITE DE 200 ES EL MISMO USADO POR EL RESTO DE  *
054000*           LA APLICACION PARA REPORTES DE EXCEPCION)            *
054100*=================================================================
054200 2900-AGREGAR-ERROR SECTION.
054210*    WKS-CONTADOR-ERRORES SIGUE CRECIENDO MAS ALLA DE 200 PARA    TKT-2115
054220*    QUE EL TOTAL REPORTADO SEA EXACTO, PERO LA TABLA SOLO        TKT-2115
054230*    GUARDA/IMPRIME LAS PRIMERAS 200 (VER WKS-TABLA-ERRORES) -    TKT-2115
054240*    EN LA PRACTICA UN DASHBOARD CON MAS DE 200 FALLAS YA ES      TKT-2115
054250*    UN CASO DE DESCARTAR LA CORRIDA COMPLETA, NO DE LEER CADA    TKT-2115
054260*    MENSAJE UNO POR UNO.                                         TKT-2115
054300     ADD 1 TO WKS-CONTADOR-ERRORES
054400     IF WKS-CONTADOR-ERRORES <= 200
054500        MOVE WKS-ERR-MSG TO
054600                        WKS-TABLA-ERRORES(WKS-CONTADOR-ERRORES)
054700     END-IF
054800     IF WKS-UPSI-TRAZA-ON = 'S'
054900        PERFORM 2950-DESPLEGAR-TRAZA-ERROR
055000     END-IF.
055100 2900-AGREGAR-ERROR-E. EXIT.
055200
055300 2950-DESPLEGAR-TRAZA-ERROR.
055310*    WKS-ERR-MSG-MITAD-1/2 SON LAS DOS REDEFINES DE WKS-ERR-MSG   TKT-2115
055320*    (VER WORKING-STORAGE) - SE PARTE EL MENSAJE EN DOS DISPLAY   TKT-2115
055330*    PORQUE EL MENSAJE COMPLETO NO CABE EN UNA SOLA LINEA DE      TKT-2115
055340*    CONSOLA SIN TRUNCARSE EN ALGUNOS EMULADORES DE TERMINAL.     TKT-2115
055400     DISPLAY 'CIVALID TRAZA ERR1=' WKS-ERR-MSG-MITAD-1
055500     DISPLAY 'CIVALID TRAZA ERR2=' WKS-ERR-MSG-MITAD-2.
055600 2950-DESPLEGAR-TRAZA-ERROR-E. EXIT.
055700*=================================================================
055800*    8000 - EMITE EL REPORTE FINAL (FALLA O PASS)                *
055900*=================================================================
056000 8000-EMITIR-REPORTE SECTION.
056010*    EL REPORTE ES BINARIO EN SU FORMA: O SE EMITE EL BLOQUE DE   TKT-2115
056020*    FALLA (8100, RETURN-CODE 1 PARA QUE EL JCL/SCRIPT QUE LLAME  TKT-2115
056030*    A CIVALID PUEDA DETECTAR EL CORTE) O SE EMITE EL BLOQUE DE   TKT-2115
056040*    EXITO (8200) - NUNCA AMBOS.                                  TKT-2115
056100     IF WKS-UPSI-TRAZA-ON = 'S'
056200        PERFORM 8050-DESPLEGAR-TRAZA-TOTAL
056300     END-IF
056400     IF WKS-CONTADOR-ERRORES > 0
056500        PERFORM 8100-REPORTE-FALLA
056600     ELSE
056700        PERFORM 8200-REPORTE-PASS
056800     END-IF.
056900 8000-EMITIR-REPORTE-E. EXIT.
057000
057100 8050-DESPLEGAR-TRAZA-TOTAL.
057110*    LOS CUATRO WKS-TOT-BYTE-N SON LA REDEFINES POR-BYTE DE       TKT-2115
057120*    WKS-CONTADOR-ERRORES USADA SOLO PARA DIAGNOSTICO FINO EN     TKT-2115
057130*    PANTALLA CUANDO EL SWITCH DE TRAZA ESTA ENCENDIDO.           TKT-2115
057200     DISPLAY 'CIVALID TRAZA TOTAL BYTES=' WKS-TOT-BYTE-1
057300             WKS-TOT-BYTE-2 WKS-TOT-BYTE-3 WKS-TOT-BYTE-4.
057400 8050-DESPLEGAR-TRAZA-TOTAL-E. EXIT.
057500
057600 8100-REPORTE-FALLA SECTION.
057610*    ENCABEZA EL REPORTE CON EL TOTAL DE ERRORES Y LUEGO          TKT-2115
057620*    ENUMERA CADA UNO (8110), TOPANDO EN 200 PORQUE ESE ES EL     TKT-2115
057630*    LIMITE DE WKS-TABLA-ERRORES; RETURN-CODE 1 MARCA LA          TKT-2115
057640*    CORRIDA COMO FALLIDA PARA EL PASO SIGUIENTE DEL JOB.         TKT-2115
057700     MOVE ZEROS TO WKS-MASK
057800     MOVE WKS-CONTADOR-ERRORES TO WKS-MASK
057900     MOVE SPACES TO REPINF-LINEA
058000     STRING 'FAIL: ' DELIMITED BY SIZE
058100            WKS-MASK DELIMITED BY SIZE
058200            ' validation error(s):' DELIMITED BY SIZE
058300            INTO REPINF-LINEA
058400     WRITE REPINF-LINEA
058500
058600     PERFORM 8110-IMPRIMIR-UN-ERROR THRU 8110-IMPRIMIR-UN-ERROR-E
058700        VARYING WKS-ERR-IDX FROM 1 BY 1
058800          UNTIL WKS-ERR-IDX > WKS-CONTADOR-ERRORES
058900             OR WKS-ERR-IDX > 200
059000
059100     MOVE 1 TO RETURN-CODE.
059200 8100-REPORTE-FALLA-E. EXIT.
059300
059400 8110-IMPRIMIR-UN-ERROR.
059410*    UN RENGLON POR MENSAJE DE ERROR YA ACUMULADO EN              TKT-2115
059420*    WKS-TABLA-ERRORES; EL PERFORM QUE LLAMA A ESTE PARRAFO       TKT-2115
059430*    (EN 8100) YA SE ENCARGA DE NO PASAR DE 200 ITERACIONES.      TKT-2115
059500     MOVE SPACES TO REPINF-LINEA
059600     STRING '  - ' DELIMITED BY SIZE
059700            WKS-TABLA-ERRORES(WKS-ERR-IDX) DELIMITED BY SIZE
059800            INTO REPINF-LINEA
059900     WRITE REPINF-LINEA.
060000 8110-IMPRIMIR-UN-ERROR-E. EXIT.
060100
060200 8200-REPORTE-PASS SECTION.                                       TKT-1902
060210*    EL REPORTE DE EXITO NO SOLO DICE "PASS" - INCLUYE UN         TKT-2115
060220*    RESUMEN DE TOTALES (EVENTOS, EXTREMOS DEL EMBUDO Y CADA      TKT-2115
060230*    EXPERIMENTO CON SU DECISION) PARA QUE EL ANALISTA NO TENGA   TKT-2115
060240*    QUE ABRIR EL DASHBOARD SOLO PARA CONFIRMAR NUMEROS QUE YA    TKT-2115
060250*    SE VALIDARON EN ESTA CORRIDA.                                TKT-2115
060300     MOVE SPACES TO REPINF-LINEA                                  TKT-1902
060400     MOVE 'PASS: Analytics integrity validated' TO REPINF-LINEA   TKT-1902
060500     WRITE REPINF-LINEA                                           TKT-1902
060600                                                                  TKT-1902
060700     MOVE ZEROS TO WKS-MASK                                       TKT-1902
060800     MOVE WKS-TOT-EVENTOS TO WKS-MASK                             TKT-1902
060900     MOVE SPACES TO REPINF-LINEA                                  TKT-1902
061000     STRING 'Total events: ' DELIMITED BY SIZE                    TKT-1902
061100            WKS-MASK DELIMITED BY SIZE                            TKT-1902
061200            INTO REPINF-LINEA                                     TKT-1902
061300     WRITE REPINF-LINEA                                           TKT-1902
061400                                                                  TKT-1902
061500     IF WKS-FUNNEL-CANT > 0                                       TKT-1902
061600        MOVE ZEROS TO WKS-MASK                                    TKT-1902
061700        MOVE ZEROS TO WKS-MASK2                                   TKT-1902
061800        MOVE WKS-FN-USERS(1)            TO WKS-MASK               TKT-1902
061900        MOVE WKS-FN-USERS(WKS-FUNNEL-CANT) TO WKS-MASK2           TKT-1902
062000        MOVE SPACES TO REPINF-LINEA                               TKT-1902
062100        STRING 'Funnel: ' DELIMITED BY SIZE                       TKT-1902
062200               WKS-MASK DELIMITED BY SIZE                         TKT-1902
062300               ' -> ' DELIMITED BY SIZE                           TKT-1902
062400               WKS-MASK2 DELIMITED BY SIZE                        TKT-1902
062500               ' users' DELIMITED BY SIZE                         TKT-1902
062600               INTO REPINF-LINEA                                  TKT-1902
062700        WRITE REPINF-LINEA                                        TKT-1902
062800     END-IF                                                       TKT-1902
062900                                                                  TKT-1902
063000     PERFORM 8210-IMPRIMIR-EXPERIMENTO                            TKT-1902
063100        THRU  8210-IMPRIMIR-EXPERIMENTO-E                         TKT-1902
063200        VARYING WKS-EXP-IDX FROM 1 BY 1                           TKT-1902
063300          UNTIL WKS-EXP-IDX > WKS-EXPER-CANT.                     TKT-1902
063400 8200-REPORTE-PASS-E. EXIT.                                       TKT-1902
063500                                                                  TKT-1902
063600 8210-IMPRIMIR-EXPERIMENTO.                                       TKT-1902
063610*    WKS-PVALOR-ED ES EL CAMPO EDITADO (VER WORKING-STORAGE) QUE  TKT-2115
063620*    DA FORMATO 0.NNNN AL P-VALOR PARA EL RENGLON DEL REPORTE;    TKT-2115
063630*    EL CAMPO FUENTE WKS-EXP-PVALOR ES V9(04) SIN EDITAR.         TKT-2115
063700     MOVE WKS-EXP-PVALOR(WKS-EXP-IDX) TO WKS-PVALOR-ED            TKT-1902
063800     MOVE SPACES TO REPINF-LINEA                                  TKT-1902
063900     STRING 'Experiment ' DELIMITED BY SIZE                       TKT-1902
064000            WKS-EXP-ID(WKS-EXP-IDX) DELIMITED BY SIZE             TKT-1902
064100            ': ' DELIMITED BY SIZE                                TKT-1902
064200            WKS-EXP-DECISION(WKS-EXP-IDX) DELIMITED BY SIZE       TKT-1902
064300            ' (p=' DELIMITED BY SIZE                              TKT-1902
064400            WKS-PVALOR-ED DELIMITED BY SIZE                       TKT-1902
064500            ')' DELIMITED BY SIZE                                 TKT-1902
064600            INTO REPINF-LINEA                                     TKT-1902
064700     WRITE REPINF-LINEA.                                          TKT-1902
064800 8210-IMPRIMIR-EXPERIMENTO-E. EXIT.                               TKT-1902
064900*=================================================================
065000*    9000 - CIERRA ARCHIVOS Y TERMINA LA CORRIDA                 *
065100*=================================================================
065200 9000-CIERRE SECTION.
065210*    EL UNICO ARCHIVO DE SALIDA ES REPINF; DASHBOARD SE ABRE Y    TKT-2115
065220*    CIERRA DENTRO DE 1000-LEER-DASHBOARD, ASI QUE NO HAY NADA    TKT-2115
065230*    MAS QUE CERRAR AQUI.                                         TKT-2115
065300     CLOSE REPINF.
065400 9000-CIERRE-E. EXIT.
065500
065600 9100-CERRAR-REPINF-SI-ABIERTO SECTION.
065610*    PARRAFO DE RESERVA PARA UNA FUTURA RUTINA DE MANEJO DE       TKT-2115
065620*    ABEND QUE CIERRE REPINF ANTES DE TERMINAR EL PROGRAMA SI     TKT-2115
065630*    LA ABERTURA QUEDO A MEDIAS; POR AHORA EL CIERRE NORMAL EN    TKT-2115
065640*    9000-CIERRE ES SUFICIENTE Y ESTE PARRAFO NO HACE NADA.       TKT-2115
065700     CONTINUE.
065800 9100-CERRAR-REPINF-SI-ABIERTO-E. EXIT.
