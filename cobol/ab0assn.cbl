000100******************************************************************
000200* FECHA       : 03/02/2018                                       *
000300* PROGRAMADOR : RICARDO BALSIMELLI ZEA (RBLZ)                    *
000400* APLICACION  : ANALITICA DE EMBUDO DE REGISTRO (WEB)            *
000500* PROGRAMA    : AB0ASSN                                          *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : VALIDA LA DEFINICION DE UN EXPERIMENTO A/B Y     *
000800*             : ASIGNA, DE FORMA DETERMINISTICA, LA VARIANTE     *
000900*             : QUE LE CORRESPONDE A UN USUARIO DENTRO DE UN     *
001000*             : EXPERIMENTO DADO.                                *
001100* ARCHIVOS    : NO APLICA (COMMAREA VIA LINKAGE)                 *
001200* ACCION (ES) : V=VALIDAR EXPERIMENTO   A=ASIGNAR VARIANTE       *
001300* PROGRAMA(S) : LLAMADO POR SIMEVGEN                             *
001400* CANAL       : BATCH NOCTURNO                                   *
001500* INSTALADO   : 03/02/2018                                       *
001600* BPM/RATIONAL: TKT-1360                                         *
001700* NOMBRE      : ASIGNADOR DE VARIANTE A/B                        *
001800******************************************************************
001810*    NOTA PARA EL SIGUIENTE PROGRAMADOR QUE TOQUE ESTE MODULO:    *
001820*    AB0ASSN NO ES UN PROGRAMA "PRINCIPAL" - VIVE COMO CALL DE    *
001830*    SIMEVGEN Y DEBE PODER CORRER MILES DE VECES POR CORRIDA SIN  *
001840*    ABRIR ARCHIVO ALGUNO NI TOCAR ESTADO GLOBAL FUERA DE SU      *
001850*    PROPIA WORKING-STORAGE. TODA LA ENTRADA/SALIDA VIAJA POR LA  *
001860*    COMMAREA DE LINKAGE (VER ABEXPDEF).                          *
001870******************************************************************
001900*    BITACORA DE CAMBIOS                                        *
002000*    03/02/2018 RBLZ TKT-1360 PROGRAMA ORIGINAL. HASH POLINOMIAL *
002100*                 MODULO PRIMO PARA UBICACION DE CUBETA (BUCKET) *
002200*                 EN LUGAR DE UN HASH DE 64 BITS NATIVO, POR NO  *
002300*                 CONTAR ESTE COMPILADOR CON ARITMETICA BINARIA  *
002400*                 DE 64 BITS SIN SIGNO. EL RESULTADO ES IGUAL DE *
002500*                 DETERMINISTICO Y ESTABLE ENTRE CORRIDAS.       *
002600*    19/09/2019 MHRZ TKT-1477 SE AMPLIA A 10 VARIANTES MAXIMO.   *
002700*    19/09/2019 MHRZ TKT-1477 SE AGREGA VALIDACION DE UNICIDAD   *
002800*                 DE NOMBRE DE VARIANTE.                        *
002900*    11/01/2023 EDRD TKT-1902 SE DOCUMENTA FORMULA DE MEZCLA Y   *
003000*                 SE PARAMETRIZA EL PRIMO DE PASO EN TABLA FIJA. *
003010*    06/05/2024 MHRZ TKT-2115 SE AMPLIA LA DOCUMENTACION EN      *
003020*                 LINEA DEL MODULO (BANDERAS DE CADA SECCION Y   *
003030*                 EXPLICACION DE CADA CALCULO) A SOLICITUD DE    *
003040*                 LA REVISION DE CALIDAD DE CODIGO DEL AREA;     *
003050*                 NO HAY CAMBIO DE LOGICA EN ESTA ENTREGA.       *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.                    AB0ASSN.
003400 AUTHOR.                        RICARDO BALSIMELLI ZEA.
003500 INSTALLATION.                  DEPARTAMENTO DE ANALITICA WEB.
003600 DATE-WRITTEN.                  03/02/2018.
003700 DATE-COMPILED.
003800 SECURITY.                      USO INTERNO - NO DISTRIBUIR.
003900*=================================================================
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004210*    C01 SE DECLARA POR CONSISTENCIA CON EL RESTO DE LOS         TKT-2115
004220*    PROGRAMAS DE ESTA APLICACION AUNQUE ESTA SUBRUTINA NO       TKT-2115
004230*    IMPRIME (NO TIENE FD DE REPORTE PROPIO).                    TKT-2115
004240*    CLASE-DIGITO/CLASE-MINUSCULA SE USAN EN EL FUTURO SI SE     TKT-2115
004250*    AGREGA VALIDACION DE CARACTERES DEL LLAVE HASH; POR AHORA   TKT-2115
004260*    LA TABLA WKS-TABLA-CARACT-INIC CUBRE ESE CASO.              TKT-2115
004300     C01 IS TOP-OF-FORM
004400     CLASS CLASE-DIGITO IS '0' THRU '9'
004500     CLASS CLASE-MINUSCULA IS 'a' THRU 'z'
004510*    UPSI-0 ES EL INTERRUPTOR DE TRAZA DE ESTE SISTEMA (MISMO    TKT-2115
004520*    PATRON QUE LOS EJERCICIOS DE MANEJO DE FECHAS DEL CURSO DE  TKT-2115
004530*    ENTRENAMIENTO INTERNO): SE ENCIENDE DESDE EL JCL CON        TKT-2115
004540*    //SYSIN UPSI 1 Y HACE QUE 2050-DESPLEGAR-TRAZA IMPRIMA EL   TKT-2115
004550*    DETALLE DEL HASH POR CADA USUARIO ASIGNADO. NUNCA SE DEJA   TKT-2115
004560*    ENCENDIDO EN PRODUCCION - SOLO PARA DEPURAR EN PRUEBAS.     TKT-2115
004600     UPSI-0 ON STATUS IS WKS-UPSI-TRAZA-ON.
004700*=================================================================
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000******************************************************************
005100*               C A M P O S    D E    T R A B A J O              *
005200******************************************************************
005300 01  WKS-CAMPOS-DE-TRABAJO.
005400     02  WKS-NOMBRE-PROGRAMA        PIC X(08) VALUE 'AB0ASSN'.
005500     02  WKS-UPSI-TRAZA-ON          PIC X(01) VALUE 'N'.
005600     02  WKS-COD-RETORNO-INT        PIC 9(01) VALUE ZEROS.
005700     02  WKS-MENSAJE-ERROR          PIC X(40) VALUE SPACES.
005800     02  WKS-SUMA-PESOS             PIC 9(02)V9(04) VALUE ZEROS.
005900     02  WKS-DIF-SUMA               PIC S9(02)V9(04) VALUE ZEROS.
006000     02  WKS-TOLERANCIA             PIC V9(04) VALUE .0010.
006010*        WKS-TOLERANCIA EXISTE PORQUE LOS PESOS DE VARIANTE      TKT-2115
006020*        LLEGAN COMO V9(04) DESDE ABEXPDEF Y NO SIEMPRE SUMAN    TKT-2115
006030*        EXACTAMENTE 1.0000 POR REDONDEO DE QUIEN LLENA LA       TKT-2115
006040*        COMMAREA; SE ACEPTA UNA DESVIACION DE HASTA 1 DECIMA    TKT-2115
006050*        DE MILESIMA ANTES DE RECHAZAR EL EXPERIMENTO.           TKT-2115
006100     02  WKS-VARIANTE-UNICA-OK      PIC X(01) VALUE 'Y'.
006200     02  WKS-J                      PIC 9(02) COMP-5 VALUE ZEROS.
006300******************************************************************
006400*          C O N S T R U C C I O N   D E   L A   L L A V E       *
006500******************************************************************
006510*    LA LLAVE DE HASH ES SIEMPRE DE 35 POSICIONES FIJAS: 24 DEL  TKT-2115
006520*    ID DE EXPERIMENTO + 1 SEPARADOR + 10 DEL ID DE USUARIO.     TKT-2115
006530*    EL SEPARADOR EVITA QUE UN EXPERIMENTO "AB" + USUARIO "C123" TKT-2115
006540*    COLISIONE CON EXPERIMENTO "ABC" + USUARIO "123" - SIN EL    TKT-2115
006550*    SEPARADOR AMBAS CONCATENARIAN AL MISMO TEXTO.               TKT-2115
006600 01  WKS-LLAVE-HASH.
006700     02  WKS-LLAVE-EXPER            PIC X(24).
006800     02  WKS-LLAVE-SEP              PIC X(01) VALUE ':'.
006900     02  WKS-LLAVE-USUARIO          PIC X(10).
007000     02  FILLER                     PIC X(05) VALUE SPACES.
007100 01  WKS-LLAVE-LARGO                PIC 9(02) COMP-5 VALUE 35.
007200 01  WKS-POS                        PIC 9(02) COMP-5 VALUE ZEROS.
007300 01  WKS-CAR-ACTUAL                 PIC X(01) VALUE SPACES.
007400******************************************************************
007500*   TABLA DE PRIMOS DE MEZCLA (MULTIPLICADOR Y MODULO DEL HASH)  *
007600******************************************************************
007610*    FILLER(1)=MULTIPLICADOR DE PASO (IMPAR, VER 2100-CALC-HASH).TKT-2115
007620*    FILLER(4)=MODULO PRIMO GRANDE USADO PARA ACOTAR EL          TKT-2115
007630*    ACUMULADOR Y DERIVAR LA CUBETA (VER 2000-ASIGNAR-VARIANTE). TKT-2115
007640*    FILLER(2)/(3) QUEDAN RESERVADOS PARA UNA SEGUNDA PASADA DE  TKT-2115
007650*    MEZCLA SI ALGUN DIA SE NECESITA MAS DISPERSION (NO USADOS   TKT-2115
007660*    ACTUALMENTE - VER TKT-1902).                                TKT-2115
007700 01  WKS-TABLA-MEZCLA-INIC.
007800     02  FILLER    PIC 9(09) COMP-5 VALUE 000000033.
007900     02  FILLER    PIC 9(09) COMP-5 VALUE 000224737.
008000     02  FILLER    PIC 9(09) COMP-5 VALUE 000999983.
008100     02  FILLER    PIC 9(09) COMP-5 VALUE 999999937.
008200 01  WKS-TABLA-MEZCLA REDEFINES WKS-TABLA-MEZCLA-INIC.
008300     02  WKS-MEZCLA-PRIMO PIC 9(09) COMP-5 OCCURS 4 TIMES.
008400******************************************************************
008500*   TABLA DE PESOS POR CARACTER (SUSTITUTO DE FUNCTION ORD)      *
008600******************************************************************
008610*    ESTE COMPILADOR NO OFRECE FUNCTION ORD/FUNCTION NUMVAL-C    TKT-2115
008620*    PARA CONVERTIR UN CARACTER A SU VALOR NUMERICO, ASI QUE SE  TKT-2115
008630*    ARMA UNA TABLA FIJA 0-9,a-z,'_',':' -> 1..38 Y SE BUSCA CON TKT-2115
008640*    SEARCH (VER WKS-TABLA-CARACT REDEFINES MAS ABAJO Y LA       TKT-2115
008650*    SEARCH DENTRO DE 2100-CALC-HASH). SOLO SE ESPERAN ESOS      TKT-2115
008660*    CARACTERES EN LOS ID DE EXPERIMENTO/USUARIO DE ESTE SISTEMA.TKT-2115
008700 01  WKS-TABLA-CARACT-INIC.
008800     02  FILLER  PIC X(01) VALUE '0'.  02  FILLER PIC 9(02)
008900                                                  VALUE 01.
009000     02  FILLER  PIC X(01) VALUE '1'.  02  FILLER PIC 9(02)
009100                                                  VALUE 02.
009200     02  FILLER  PIC X(01) VALUE '2'.  02  FILLER PIC 9(02)
009300                                                  VALUE 03.
009400     02  FILLER  PIC X(01) VALUE '3'.  02  FILLER PIC 9(02)
009500                                                  VALUE 04.
009600     02  FILLER  PIC X(01) VALUE '4'.  02  FILLER PIC 9(02)
009700                                                  VALUE 05.
009800     02  FILLER  PIC X(01) VALUE '5'.  02  FILLER PIC 9(02)
009900                                                  VALUE 06.
010000     02  FILLER  PIC X(01) VALUE '6'.  02  FILLER PIC 9(02)
010100                                                  VALUE 07.
010200     02  FILLER  PIC X(01) VALUE '7'.  02  FILLER PIC 9(02)
010300                                                  VALUE 08.
010400     02  FILLER  PIC X(01) VALUE '8'.  02  FILLER PIC 9(02)
010500                                                  VALUE 09.
010600     02  FILLER  PIC X(01) VALUE '9'.  02  FILLER PIC 9(02)
010700                                                  VALUE 10.
010800     02  FILLER  PIC X(01) VALUE 'a'.  02  FILLER PIC 9(02)
010900                                                  VALUE 11.
011000     02  FILLER  PIC X(01) VALUE 'b'.  02  FILLER PIC 9(02)
011100                                                  VALUE 12.
011200     02  FILLER  PIC X(01) VALUE 'c'.  02  FILLER PIC 9(02)
011300                                                  VALUE 13.
011400     02  FILLER  PIC X(01) VALUE 'd'.  02  FILLER PIC 9(02)
011500                                                  VALUE 14.
011600     02  FILLER  PIC X(01) VALUE 'e'.  02  FILLER PIC 9(02)
011700                                                  VALUE 15.
011800     02  FILLER  PIC X(01) VALUE 'f'.  02  FILLER PIC 9(02)
011900                                                  VALUE 16.
012000     02  FILLER  PIC X(01) VALUE 'g'.  02  FILLER PIC 9(02)
012100                                                  VALUE 17.
012200     02  FILLER  PIC X(01) VALUE 'h'.  02  FILLER PIC 9(02)
012300                                                  VALUE 18.
012400     02  FILLER  PIC X(01) VALUE 'i'.  02  FILLER PIC 9(02)
012500                                                  VALUE 19.
012600     02  FILLER  PIC X(01) VALUE 'j'.  02  FILLER PIC 9(02)
012700                                                  VALUE 20.
012800     02  FILLER  PIC X(01) VALUE 'k'.  02  FILLER PIC 9(02)
012900                                                  VALUE 21.
013000     02  FILLER  PIC X(01) VALUE 'l'.  02  FILLER PIC 9(02)
013100                                                  VALUE 22.
013200     02  FILLER  PIC X(01) VALUE 'm'.  02  FILLER PIC 9(02)
013300                                                  VALUE 23.
013400     02  FILLER  PIC X(01) VALUE 'n'.  02  FILLER PIC 9(02)
013500                                                  VALUE 24.
013600     02  FILLER  PIC X(01) VALUE 'o'.  02  FILLER PIC 9(02)
013700                                                  VALUE 25.
013800     02  FILLER  PIC X(01) VALUE 'p'.  02  FILLER PIC 9(02)
013900                                                  VALUE 26.
014000     02  FILLER  PIC X(01) VALUE 'q'.  02  FILLER PIC 9(02)
014100                                                  VALUE 27.
014200     02  FILLER  PIC X(01) VALUE 'r'.  02  FILLER PIC 9(02)
014300                                                  VALUE 28.
014400     02  FILLER  PIC X(01) VALUE 's'.  02  FILLER PIC 9(02)
014500                                                  VALUE 29.
014600     02  FILLER  PIC X(01) VALUE 't'.  02  FILLER PIC 9(02)
014700                                                  VALUE 30.
014800     02  FILLER  PIC X(01) VALUE 'u'.  02  FILLER PIC 9(02)
014900                                                  VALUE 31.
015000     02  FILLER  PIC X(01) VALUE 'v'.  02  FILLER PIC 9(02)
015100                                                  VALUE 32.
015200     02  FILLER  PIC X(01) VALUE 'w'.  02  FILLER PIC 9(02)
015300                                                  VALUE 33.
015400     02  FILLER  PIC X(01) VALUE 'x'.  02  FILLER PIC 9(02)
015500                                                  VALUE 34.
015600     02  FILLER  PIC X(01) VALUE 'y'.  02  FILLER PIC 9(02)
015700                                                  VALUE 35.
015800     02  FILLER  PIC X(01) VALUE 'z'.  02  FILLER PIC 9(02)
015900                                                  VALUE 36.
016000     02  FILLER  PIC X(01) VALUE '_'.  02  FILLER PIC 9(02)
016100                                                  VALUE 37.
016200     02  FILLER  PIC X(01) VALUE ':'.  02  FILLER PIC 9(02)
016300                                                  VALUE 38.
016400 01  WKS-TABLA-CARACT REDEFINES WKS-TABLA-CARACT-INIC.
016500     02  WKS-CARACT-ROW OCCURS 38 TIMES INDEXED BY WKS-K.
016600         04  WKS-CAR-VAL            PIC X(01).
016700         04  WKS-CAR-PESO           PIC 9(02).
016800******************************************************************
016900*          A C U M U L A D O R E S   D E L   H A S H             *
017000******************************************************************
017010*    WKS-HASH-ACUM ARRANCA EN 5381 (LA MISMA SEMILLA CLASICA DEL TKT-2115
017020*    ALGORITMO DJB2 DE DOMINIO PUBLICO) SOLO PARA QUE EL         TKT-2115
017030*    ACUMULADOR NUNCA EMPIECE EN CERO; EL RESTO DE LA FORMULA ES TKT-2115
017040*    PROPIA DE ESTE PROGRAMA (VER 2100-CALC-HASH).               TKT-2115
017100 01  WKS-HASH-GRUPO.
017200     02  WKS-HASH-ACUM              PIC 9(18) COMP-5 VALUE 5381.
017300     02  WKS-HASH-TEMP              PIC 9(18) COMP-5 VALUE ZEROS.
017400     02  WKS-HASH-COCIENTE          PIC 9(18) COMP-5 VALUE ZEROS.
017500     02  WKS-PESO-CAR               PIC 9(02) VALUE ZEROS.
017600 01  WKS-BUCKET                     PIC V9(04) VALUE ZEROS.
017700 01  WKS-ACUM-PESO                  PIC 9(02)V9(04) VALUE ZEROS.
017800 01  WKS-VARIANTE-HALLADA           PIC X(01) VALUE 'N'.
017900******************************************************************
018000*   VISTA DE TRAZA DEL ACUMULADOR (SOLO PARA UPSI-0 = 'S')       *
018100*   PERMITE DESPLEGAR EL COCIENTE Y EL RESIDUO POR SEPARADO SIN  *
018200*   DECLARAR CAMPOS ADICIONALES; SE ACTIVA CON UPSI-0 EN JCL.    *
018300******************************************************************
018310*    REDEFINES NUMERO 1 DE ESTE PROGRAMA. LAS ETIQUETAS WKS-TRZ- TKT-2115
018320*    SON LAS MISMAS POSICIONES DE MEMORIA QUE WKS-HASH-ACUM/     TKT-2115
018330*    WKS-HASH-TEMP/WKS-HASH-COCIENTE/WKS-PESO-CAR, SOLO CON UN   TKT-2115
018340*    NOMBRE MAS CLARO PARA EL DISPLAY DE 2050-DESPLEGAR-TRAZA.   TKT-2115
018400 01  WKS-HASH-GRUPO-TRAZA REDEFINES WKS-HASH-GRUPO.
018500     02  WKS-TRZ-ACUM               PIC 9(18) COMP-5.
018600     02  WKS-TRZ-TEMP               PIC 9(18) COMP-5.
018700     02  WKS-TRZ-COCIENTE           PIC 9(18) COMP-5.
018800     02  WKS-TRZ-PESO-CAR           PIC 9(02).
018900*=================================================================
019000 LINKAGE SECTION.
019010*    CONTRATO DE LA COMMAREA CON EL LLAMADOR (SIMEVGEN):          TKT-2115
019020*    LK-FUNCION EN 'V' PIDE VALIDAR UN EXPERIMENTO (SOLO LEE      TKT-2115
019030*    AB-DEFINICION-EXPER); LK-FUNCION EN 'A' PIDE ASIGNAR UNA     TKT-2115
019040*    VARIANTE A LK-USER-ID DENTRO DE ESE MISMO EXPERIMENTO Y      TKT-2115
019050*    DEVUELVE EL NOMBRE EN LK-VARIANTE-ASIGNADA. EN AMBOS CASOS   TKT-2115
019060*    LK-COD-RETORNO/LK-MENSAJE-ERROR SE LLENAN DE VUELTA - EL     TKT-2115
019070*    LLAMADOR NUNCA DEBE ASUMIR '0' SIN REVISARLO.                TKT-2115
019100 01  LK-FUNCION                     PIC X(01).
019200     88  LK-FUNC-VALIDAR                VALUE 'V'.
019300     88  LK-FUNC-ASIGNAR                VALUE 'A'.
019400 01  LK-USER-ID                     PIC X(10).
019500 01  LK-VARIANTE-ASIGNADA           PIC X(12).
019600 01  LK-COD-RETORNO                 PIC X(01).
019700     88  LK-RETORNO-OK                  VALUE '0'.
019800     88  LK-RETORNO-ERROR               VALUE '1'.
019900 01  LK-MENSAJE-ERROR               PIC X(40).
020000 COPY ABEXPDEF.
020100*=================================================================
020200 PROCEDURE DIVISION USING LK-FUNCION, LK-USER-ID,
020300                           LK-VARIANTE-ASIGNADA, LK-COD-RETORNO,
020400                           LK-MENSAJE-ERROR, AB-DEFINICION-EXPER.
020500*=================================================================
020510*    000 - DESPACHADOR UNICO DEL MODULO. NO HAY OTRA PUERTA DE   TKT-2115
020520*    ENTRADA: TODA LLAMADA DESDE SIMEVGEN CAE AQUI Y SE DIRIGE   TKT-2115
020530*    A VALIDAR O ASIGNAR SEGUN LK-FUNCION. EL CODIGO DE RETORNO  TKT-2115
020540*    SE INICIALIZA EN '0' (EXITO) ANTES DE EVALUAR PARA QUE      TKT-2115
020550*    CUALQUIER SALIDA SIN ERROR EXPLICITO QUEDE EN OK.           TKT-2115
020600 000-PRINCIPAL SECTION.
020700     MOVE '0'    TO LK-COD-RETORNO
020800     MOVE SPACES TO LK-MENSAJE-ERROR
020900
021000     EVALUATE TRUE
021100        WHEN LK-FUNC-VALIDAR
021200             PERFORM 1000-VALIDAR-EXPERIMENTO
021300        WHEN LK-FUNC-ASIGNAR
021400             PERFORM 2000-ASIGNAR-VARIANTE
021500        WHEN OTHER
021510*             LLAVE DE FUNCION DESCONOCIDA - DEFENSA CONTRA UN   TKT-2115
021520*             LLAMADOR MAL ARMADO; NO DEBE OCURRIR EN CORRIDA    TKT-2115
021530*             NORMAL DESDE SIMEVGEN.                             TKT-2115
021600             MOVE '1' TO LK-COD-RETORNO
021700             MOVE 'FUNCION NO RECONOCIDA EN AB0ASSN'
021800                           TO LK-MENSAJE-ERROR
021900     END-EVALUATE
022000
022100     GOBACK.
022200 000-PRINCIPAL-E. EXIT.
022300*=================================================================
022400*    1000 - VALIDA LOS PESOS/CANTIDAD/UNICIDAD DE UN EXPERIMENTO *
022500*=================================================================
022510*    ESTA SECCION SE LLAMA UNA SOLA VEZ POR EXPERIMENTO (NO POR  TKT-2115
022520*    USUARIO) - NORMALMENTE AL ARRANQUE DE SIMEVGEN, ANTES DE    TKT-2115
022530*    ENTRAR AL PERFORM UNTIL DE USUARIOS - PARA EVITAR VALIDAR   TKT-2115
022540*    LA MISMA DEFINICION DE EXPERIMENTO MILES DE VECES.          TKT-2115
022600 1000-VALIDAR-EXPERIMENTO SECTION.
022700     MOVE ZEROS  TO WKS-SUMA-PESOS
022800     MOVE 'Y'    TO WKS-VARIANTE-UNICA-OK
022900
023000     PERFORM 1100-SUMAR-UN-PESO THRU 1100-SUMAR-UN-PESO-E
023010*        ACUMULA EL PESO DE CADA VARIANTE DECLARADA EN LA        TKT-2115
023020*        COMMAREA; AL SALIR DEL PERFORM WKS-SUMA-PESOS DEBE      TKT-2115
023030*        ESTAR CERCA DE 1.0000 (VER REGLA DE TOLERANCIA ABAJO).  TKT-2115
023100        VARYING ABD-IDX FROM 1 BY 1
023200          UNTIL ABD-IDX > ABD-CANT-VARIANTES
023300
023400     COMPUTE WKS-DIF-SUMA = WKS-SUMA-PESOS - 1.0000
023500     IF (WKS-DIF-SUMA > WKS-TOLERANCIA) OR
023600        (WKS-DIF-SUMA < (0 - WKS-TOLERANCIA))
023700        MOVE '1' TO LK-COD-RETORNO
023800        MOVE 'VARIANT WEIGHTS MUST SUM TO 1.0'
023900                     TO LK-MENSAJE-ERROR
024000     END-IF
024100
024200     IF LK-RETORNO-OK AND ABD-CANT-VARIANTES < 2
024210*        UN EXPERIMENTO DE UNA SOLA VARIANTE NO ES UN A/B TEST - TKT-2115
024220*        SE RECHAZA AQUI PARA NO DEJAR PASAR UNA CONFIGURACION   TKT-2115
024230*        SIN SENTIDO DE NEGOCIO HACIA 2000-ASIGNAR-VARIANTE.     TKT-2115
024300        MOVE '1' TO LK-COD-RETORNO
024400        MOVE 'AT LEAST 2 VARIANTS REQUIRED'
024500                     TO LK-MENSAJE-ERROR
024600     END-IF
024700
024800     IF LK-RETORNO-OK
024900        PERFORM 1200-VALIDAR-UNICIDAD THRU 1200-VALIDAR-UNICIDAD-E
025000           VARYING ABD-IDX FROM 1 BY 1
025100             UNTIL ABD-IDX > ABD-CANT-VARIANTES
025200        IF WKS-VARIANTE-UNICA-OK = 'N'
025300           MOVE '1' TO LK-COD-RETORNO
025400           MOVE 'VARIANT NAMES MUST BE UNIQUE'
025500                        TO LK-MENSAJE-ERROR
025600        END-IF
025700     END-IF.
025800 1000-VALIDAR-EXPERIMENTO-E. EXIT.
025900
026000 1100-SUMAR-UN-PESO.
026010*    UN RENGLON POR VARIANTE. SE MANTIENE COMO PARRAFO SEPARADO  TKT-2115
026020*    (EN LUGAR DE UN PERFORM VARYING EN LINEA) PORQUE ASI SE     TKT-2115
026030*    PUEDE REUTILIZAR EL PATRON PERFORM ... THRU ... -E DEL      TKT-2115
026040*    RESTO DEL PROGRAMA.                                        TKT-2115
026100     ADD ABD-VARIANTE-PESO(ABD-IDX) TO WKS-SUMA-PESOS.
026200 1100-SUMAR-UN-PESO-E. EXIT.
026300
026400 1200-VALIDAR-UNICIDAD.                                           TKT-1477
026410*    RECORRE TODAS LAS VARIANTES (ABD-IDX2) COMPARANDO CONTRA    TKT-2115
026420*    LA VARIANTE ACTUAL (ABD-IDX) DEL PERFORM EXTERNO EN         TKT-2115
026430*    1000-VALIDAR-EXPERIMENTO; ES UN BARRIDO N POR N PERO N ES   TKT-2115
026440*    A LO SUMO 10 (ABD-VARIANTES OCCURS 10), ASI QUE EL COSTO    TKT-2115
026450*    ES DESPRECIABLE.                                            TKT-2115
026500     PERFORM 1210-COMPARAR-PAR THRU 1210-COMPARAR-PAR-E           TKT-1477
026600        VARYING ABD-IDX2 FROM 1 BY 1                              TKT-1477
026700          UNTIL ABD-IDX2 > ABD-CANT-VARIANTES.                    TKT-1477
026800 1200-VALIDAR-UNICIDAD-E. EXIT.                                   TKT-1477
026900
027000 1210-COMPARAR-PAR.
027010*    SE EXCLUYE ABD-IDX = ABD-IDX2 (UNA VARIANTE COMPARADA       TKT-2115
027020*    CONSIGO MISMA SIEMPRE "COINCIDE" Y NO ES UN DUPLICADO).     TKT-2115
027100     IF ABD-IDX NOT = ABD-IDX2
027200        IF ABD-VARIANTE-NOMBRE(ABD-IDX) =
027300           ABD-VARIANTE-NOMBRE(ABD-IDX2)
027400           MOVE 'N' TO WKS-VARIANTE-UNICA-OK
027500        END-IF
027600     END-IF.
027700 1210-COMPARAR-PAR-E. EXIT.
027800*=================================================================
027900*    2000 - ASIGNA LA VARIANTE DE UN USUARIO EN UN EXPERIMENTO   *
028000*=================================================================
028010*    ESTA SECCION SI SE LLAMA UNA VEZ POR USUARIO SIMULADO - ES  TKT-2115
028020*    LA RUTA CALIENTE DEL MODULO. NO SE ASUME QUE EL EXPERIMENTO TKT-2115
028030*    YA FUE VALIDADO POR 1000; ESO ES RESPONSABILIDAD DEL        TKT-2115
028040*    LLAMADOR (SIMEVGEN VALIDA UNA VEZ AL ARRANQUE).             TKT-2115
028100 2000-ASIGNAR-VARIANTE SECTION.
028200     MOVE ABD-EXPERIMENT-ID  TO WKS-LLAVE-EXPER
028300     MOVE LK-USER-ID         TO WKS-LLAVE-USUARIO
028400     MOVE 5381               TO WKS-HASH-ACUM
028500     MOVE ZEROS              TO WKS-ACUM-PESO
028600     MOVE 'N'                TO WKS-VARIANTE-HALLADA
028700
028800     PERFORM 2100-CALC-HASH THRU 2100-CALC-HASH-E
028810*        RECORRE LAS 35 POSICIONES DE LA LLAVE (EXPERIMENTO +    TKT-2115
028820*        ':' + USUARIO) MEZCLANDO CARACTER A CARACTER; AL        TKT-2115
028830*        TERMINAR, WKS-HASH-ACUM QUEDA CON UN VALOR ESTABLE      TKT-2115
028840*        PARA ESE PAR EXPERIMENTO/USUARIO (MISMA ENTRADA SIEMPRE TKT-2115
028850*        PRODUCE EL MISMO HASH, ASI EL USUARIO SIEMPRE CAE EN LA TKT-2115
028860*        MISMA VARIANTE ENTRE CORRIDAS).                         TKT-2115
028900        VARYING WKS-POS FROM 1 BY 1
029000          UNTIL WKS-POS > WKS-LLAVE-LARGO
029100
029200     COMPUTE WKS-HASH-COCIENTE =
029300             WKS-HASH-ACUM / WKS-MEZCLA-PRIMO(4)
029400     COMPUTE WKS-BUCKET ROUNDED =
029500             WKS-HASH-ACUM / WKS-MEZCLA-PRIMO(4)
029510*        WKS-BUCKET ES EL RESIDUO DE LA DIVISION EXPRESADO COMO  TKT-2115
029520*        FRACCION DE 0 A 1 (POR ESO SE DECLARA V9(04) Y SE       TKT-2115
029530*        REDONDEA) - ES EL "PUNTO EN LA RECTA" QUE SE COMPARA    TKT-2115
029540*        CONTRA EL PESO ACUMULADO DE CADA VARIANTE MAS ABAJO.    TKT-2115
029600
029700     PERFORM 2200-UBICAR-VARIANTE THRU 2200-UBICAR-VARIANTE-E
029800        VARYING ABD-IDX FROM 1 BY 1
029900          UNTIL ABD-IDX > ABD-CANT-VARIANTES
030000
030100     IF WKS-VARIANTE-HALLADA = 'N'
030110*        RED DE SEGURIDAD POR REDONDEO: SI POR ALGUNA COMBI-     TKT-2115
030120*        NACION DE PESOS Y RESIDUO NINGUNA VARIANTE "GANO" LA    TKT-2115
030130*        COMPARACION DE 2200-UBICAR-VARIANTE, SE ASIGNA LA       TKT-2115
030140*        ULTIMA VARIANTE DECLARADA EN LUGAR DE DEJAR EL CAMPO    TKT-2115
030150*        DE SALIDA VACIO.                                       TKT-2115
030200        MOVE ABD-VARIANTE-NOMBRE(ABD-CANT-VARIANTES)
030300                                 TO LK-VARIANTE-ASIGNADA
030400     END-IF
030500
030600     IF WKS-UPSI-TRAZA-ON = 'S'
030700        PERFORM 2050-DESPLEGAR-TRAZA
030800     END-IF.
030900 2000-ASIGNAR-VARIANTE-E. EXIT.
031000
031010*    2050 SOLO CORRE CUANDO EL SWITCH UPSI-0 VIENE ENCENDIDO     TKT-2115
031020*    DESDE EL JCL DE PRUEBAS (VER LA NOTA DE SPECIAL-NAMES MAS   TKT-2115
031030*    ARRIBA); EN CORRIDA NORMAL DE PRODUCCION WKS-UPSI-TRAZA-ON  TKT-2115
031040*    SE QUEDA EN 'N' Y ESTE PARRAFO NUNCA SE EJECUTA.            TKT-2115
031100 2050-DESPLEGAR-TRAZA.
031200     DISPLAY 'AB0ASSN TRAZA ACUM=' WKS-TRZ-ACUM
031300             ' COCIENTE=' WKS-TRZ-COCIENTE
031400             ' BUCKET=' WKS-BUCKET.
031500
031600*    HASH POLINOMIAL: ACUM = (ACUM * PRIMO-PASO + PESO-CAR)       TKT-1902
031700*                            MODULO PRIMO-BASE, CARACTER A        TKT-1902
031800*                            CARACTER SOBRE LA LLAVE FIJA DE      TKT-1902
031900*                            35 POSICIONES (EXPERIMENTO+':'+      TKT-1902
032000*                            USUARIO). LA COMBINACION DE UN       TKT-1902
032100*                            MULTIPLICADOR IMPAR CON UN MODULO    TKT-1902
032200*                            PRIMO GRANDE DISPERSA (AVALANCHA)    TKT-1902
032300*                            LAS LLAVES DE ENTRADA PARECIDAS.     TKT-1902
032310*    LA BUSQUEDA SEARCH CONTRA WKS-CARACT-ROW SUSTITUYE A UNA    TKT-2115
032320*    FUNCION ORD QUE ESTE COMPILADOR NO TIENE; SI EL CARACTER NO TKT-2115
032330*    APARECE EN LA TABLA (AT END) SE TRATA COMO PESO CERO EN     TKT-2115
032340*    LUGAR DE ABORTAR - LOS ID DE ESTE SISTEMA SON SIEMPRE       TKT-2115
032350*    ALFANUMERICOS EN MINUSCULA, ASI QUE ESO NO DEBERIA OCURRIR. TKT-2115
032400 2100-CALC-HASH.
032500     MOVE WKS-LLAVE-HASH(WKS-POS:1) TO WKS-CAR-ACTUAL
032600     SET WKS-K TO 1
032700     SEARCH WKS-CARACT-ROW
032800        AT END
032900           MOVE ZEROS TO WKS-PESO-CAR
033000        WHEN WKS-CAR-VAL(WKS-K) = WKS-CAR-ACTUAL
033100           MOVE WKS-CAR-PESO(WKS-K) TO WKS-PESO-CAR
033200     END-SEARCH
033300
033400     COMPUTE WKS-HASH-TEMP =
033500             (WKS-HASH-ACUM * WKS-MEZCLA-PRIMO(1)) + WKS-PESO-CAR
033600     COMPUTE WKS-HASH-COCIENTE =
033700             WKS-HASH-TEMP / WKS-MEZCLA-PRIMO(4)
033800     COMPUTE WKS-HASH-ACUM =
033900             WKS-HASH-TEMP -
034000             (WKS-HASH-COCIENTE * WKS-MEZCLA-PRIMO(4)).
034100 2100-CALC-HASH-E. EXIT.
034200
034300*    RECORRE LAS VARIANTES EN EL ORDEN DECLARADO ACUMULANDO
034400*    PESOS; DEVUELVE LA PRIMERA CUYO PESO ACUMULADO SUPERE EL
034500*    VALOR DE CUBETA. SI EL REDONDEO NO PRODUCE COINCIDENCIA SE
034600*    DEVUELVE LA ULTIMA VARIANTE (VER 2000-ASIGNAR-VARIANTE-E).
034610*    ES EL MISMO PATRON "RULETA PONDERADA" (WEIGHTED ROULETTE)   TKT-2115
034620*    QUE SIMEVGEN USA PARA ELEGIR PLAN DE SUSCRIPCION (VER       TKT-2115
034630*    2710-BUSCAR-PLAN EN ESE PROGRAMA) - AQUI EL "SORTEO" NO ES  TKT-2115
034640*    ALEATORIO SINO EL BUCKET FIJO DERIVADO DEL HASH, PARA QUE   TKT-2115
034650*    EL MISMO USUARIO SIEMPRE CAIGA EN LA MISMA VARIANTE.        TKT-2115
034700 2200-UBICAR-VARIANTE.
034800     ADD ABD-VARIANTE-PESO(ABD-IDX) TO WKS-ACUM-PESO
034900     IF WKS-VARIANTE-HALLADA = 'N'
035000        IF WKS-BUCKET < WKS-ACUM-PESO
035100           MOVE ABD-VARIANTE-NOMBRE(ABD-IDX)
035200                                 TO LK-VARIANTE-ASIGNADA
035300           MOVE 'Y'              TO WKS-VARIANTE-HALLADA
035400        END-IF
035500     END-IF.
035600 2200-UBICAR-VARIANTE-E. EXIT.
