000100******************************************************************
000200*    COPY........: SIMPARM                                      *
000300*    APLICACION.. : ANALITICA DE EMBUDO DE REGISTRO (WEB)        *
000400*    DESCRIPCION..: TABLA DE PARAMETROS FIJOS PARA LA CARGA      *
000500*                 : SIMULADA DE EVENTOS DEL EMBUDO DE VENTAS.    *
000600*                 : LOS VALORES DE ESTA TABLA SON LOS VALORES    *
000700*                 : POR DEFECTO; UN PARAMETRO DE ENTRADA (SYSIN) *
000800*                 : PUEDE SUSTITUIR USUARIOS/DIAS/SEMILLA.       *
000900*    COPIADO EN.. : SIMEVGEN                                     *
001000******************************************************************
001100*    BITACORA DE CAMBIOS                                        *
001200*    17/03/1989 EDRD TKT-0114 TABLA ORIGINAL, VALORES DEL PLAN   *
001300*                 DE MERCADEO ANIO 1989.                        *
001400*    22/11/1993 JCPQ TKT-0388 SE AGREGAN RANGOS DE PAGINAS Y     *
001500*                 CLICKS SOLICITADOS POR MERCADEO.               *
001600*    09/09/1998 EDRD TKT-0521 REVISION Y2K, CAMPOS DE FECHA DE   *
001700*                 CORRIDA VERIFICADOS A 4 DIGITOS DE ANIO.       *
001800*    14/05/2011 MHRZ TKT-1042 CANAL DIGITAL: SE AGREGA PROBABI-  *
001900*                 LIDAD DE COMPRA Y CATALOGO DE PLANES.          *
002000*    03/02/2018 RBLZ TKT-1360 SE AGREGA UPLIFT DE TRATAMIENTO    *
002100*                 PARA PRUEBAS A/B DE LA PAGINA DE PRECIOS.      *
002200******************************************************************
002300 01  SIM-PARAMETROS-CFG.
002400     05  SPC-NUM-USUARIOS          PIC 9(05)      VALUE 02000.
002500     05  SPC-DIAS-VENTANA          PIC 9(03)      VALUE 014.
002600     05  SPC-SEMILLA               PIC 9(09)      VALUE
002700                                                 000000042.
002800     05  SPC-PROB-SIGNUP           PIC V9(04)     VALUE .3000.
002900     05  SPC-PROB-ONBOARD          PIC V9(04)     VALUE .7000.
003000     05  SPC-PROB-COMPRA           PIC V9(04)     VALUE .1500.
003100     05  SPC-UPLIFT-TRATAM         PIC SV9(04)    VALUE +.0800.   TKT-1360
003200     05  SPC-PAGEVIEW-MIN          PIC 9(01)      VALUE 1.
003300     05  SPC-PAGEVIEW-MAX          PIC 9(01)      VALUE 8.
003400     05  SPC-CLICKS-MIN            PIC 9(01)      VALUE 0.
003500     05  SPC-CLICKS-MAX            PIC 9(01)      VALUE 5.
003600     05  SPC-ONB-PAGEVIEW-MIN      PIC 9(01)      VALUE 2.
003700     05  SPC-ONB-PAGEVIEW-MAX      PIC 9(01)      VALUE 5.
003800     05  SPC-FUENTE-SIGNUP         PIC X(08)      VALUE 'web'.
003900*----------------------------------------------------------------
004000*    CATALOGO DE PAGINAS (CARGADO VIA REDEFINES, VER TLTGEN     *
004100*    DE MIGRACFS PARA EL MISMO PATRON DE TABLA FIJA)             *
004200*----------------------------------------------------------------
004300     05  SPC-TABLA-PAGINAS-INIC.
004400         10  FILLER                PIC X(12) VALUE '/'.
004500         10  FILLER                PIC X(12) VALUE '/features'.
004600         10  FILLER                PIC X(12) VALUE '/pricing'.
004700         10  FILLER                PIC X(12) VALUE '/docs'.
004800         10  FILLER                PIC X(12) VALUE '/blog'.
004900         10  FILLER                PIC X(12) VALUE '/about'.
005000     05  SPC-TABLA-PAGINAS REDEFINES SPC-TABLA-PAGINAS-INIC.
005100         10  SPC-PAGINA            PIC X(12) OCCURS 6 TIMES.
005200*----------------------------------------------------------------
005300*    CATALOGO DE DESTINOS DE CLICK                               *
005400*----------------------------------------------------------------
005500     05  SPC-TABLA-TARGETS-INIC.
005600         10  FILLER                PIC X(14) VALUE 'cta_hero'.
005700         10  FILLER                PIC X(14) VALUE 'cta_pricing'.
005800         10  FILLER                PIC X(14) VALUE 'nav_features'.
005900         10  FILLER                PIC X(14) VALUE 'nav_docs'.
006000         10  FILLER                PIC X(14) VALUE
006100                                              'footer_signup'.
006200     05  SPC-TABLA-TARGETS REDEFINES SPC-TABLA-TARGETS-INIC.
006300         10  SPC-TARGET            PIC X(14) OCCURS 5 TIMES.
006400*----------------------------------------------------------------
006500*    CATALOGO DE PLANES DE SUSCRIPCION (NOMBRE-PRECIO-PESO)      *
006600*----------------------------------------------------------------
006700     05  SPC-TABLA-PLANES-INIC.
006800         10  FILLER                PIC X(10) VALUE 'starter'.
006900         10  FILLER                PIC S9(05)V99 VALUE
007000                                                 +00029.00.
007100         10  FILLER                PIC V9(04) VALUE .6000.
007200         10  FILLER                PIC X(10) VALUE 'pro'.
007300         10  FILLER                PIC S9(05)V99 VALUE
007400                                                 +00099.00.
007500         10  FILLER                PIC V9(04) VALUE .3000.
007600         10  FILLER                PIC X(10) VALUE
007700                                                 'enterprise'.
007800         10  FILLER                PIC S9(05)V99 VALUE
007900                                                 +00299.00.
008000         10  FILLER                PIC V9(04) VALUE .1000.
008100     05  SPC-TABLA-PLANES REDEFINES SPC-TABLA-PLANES-INIC.
008200         10  SPC-PLAN-ROW          OCCURS 3 TIMES.
008300             15  SPC-PLAN-NOMBRE   PIC X(10).
008400             15  SPC-PLAN-PRECIO   PIC S9(05)V99.
008500             15  SPC-PLAN-PESO     PIC V9(04).
008600     05  FILLER                    PIC X(40) VALUE SPACES.
