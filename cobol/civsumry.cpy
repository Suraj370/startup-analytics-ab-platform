000100******************************************************************
000200*    COPY........: CIVSUMRY                                     *
000300*    APLICACION.. : ANALITICA DE EMBUDO DE REGISTRO (WEB)        *
000400*    DESCRIPCION..: LAYOUT DEL ARCHIVO DASHBOARD (RESUMEN DE     *
000500*                 : ANALITICA EXPORTADO POR EL PROCESO DE        *
000600*                 : ANALISIS). REGISTRO CON MARCA DE TIPO EN LA  *
000700*                 : POSICION 1; EL CUERPO SE REINTERPRETA SEGUN  *
000800*                 : LA MARCA (VER CIV-TIPO-REG).                 *
000900*    COPIADO EN.. : CIVALID (FD DASHBOARD)                       *
001000******************************************************************
001100*    BITACORA DE CAMBIOS                                        *
001200*    03/02/2018 RBLZ TKT-1361 LAYOUT ORIGINAL, 3 GRUPOS: RESUMEN *
001300*                 DE EVENTOS, EMBUDO Y RESULTADO DE EXPERIMENTO. *
001400*    19/09/2019 MHRZ TKT-1477 CUERPO DEL EXPERIMENTO AMPLIADO A  *
001500*                 10 VARIANTES Y BLOQUE DE ANALISIS ESTADISTICO. *
001600******************************************************************
001700 01  CIV-REG-DASHBOARD.
001800     05  CIV-TIPO-REG              PIC X(01).
001900         88  CIV-TIPO-EVENTSUM         VALUE 'E'.
002000         88  CIV-TIPO-FUNNEL           VALUE 'F'.
002100         88  CIV-TIPO-EXPERIMENTO      VALUE 'X'.
002200     05  CIV-CUERPO                PIC X(480).
002300*----------------------------------------------------------------
002400*    VISTA 1 - RESUMEN DE EVENTOS POR TIPO                       *
002500*----------------------------------------------------------------
002600     05  CIV-VW-EVENTSUM REDEFINES CIV-CUERPO.
002700         10  CVE-EVENT-TYPE        PIC X(21).
002800         10  CVE-COUNT             PIC 9(09).
002900         10  CVE-UNIQUE-USERS      PIC 9(09).
003000         10  FILLER                PIC X(441).
003100*----------------------------------------------------------------
003200*    VISTA 2 - PASO DEL EMBUDO DE CONVERSION                     *
003300*----------------------------------------------------------------
003400     05  CIV-VW-FUNNEL REDEFINES CIV-CUERPO.
003500         10  CVF-STEP              PIC X(21).
003600         10  CVF-STEP-ORDER        PIC 9(02).
003700         10  CVF-USERS             PIC 9(09).
003800         10  CVF-CONV-PCT          PIC 9(03)V99.
003900         10  FILLER                PIC X(443).
004000*----------------------------------------------------------------
004100*    VISTA 3 - RESULTADO DE EXPERIMENTO A/B                      *
004200*----------------------------------------------------------------
004300     05  CIV-VW-EXPERIMENTO REDEFINES CIV-CUERPO.                 TKT-1477
004400         10  CVX-EXPERIMENT-ID     PIC X(24).                     TKT-1477
004500         10  CVX-CANT-VARIANTES    PIC 9(02).                     TKT-1477
004600         10  CVX-VARIANTES OCCURS 10 TIMES INDEXED BY CVX-IDX.    TKT-1477
004700             15  CVX-VAR-NOMBRE        PIC X(12).                 TKT-1477
004800             15  CVX-VAR-USUARIOS      PIC 9(09).                 TKT-1477
004900             15  CVX-VAR-CONVERSIONES  PIC 9(09).                 TKT-1477
005000             15  CVX-VAR-TASA-CONV     PIC V9(04).                TKT-1477
005100         10  CVX-ANALISIS-PRESENTE  PIC X(01).                    TKT-1477
005200         10  CVX-UPLIFT-ABS         PIC S9(01)V9(04).             TKT-1477
005300         10  CVX-UPLIFT-REL         PIC S9(03)V9(04).             TKT-1477
005400         10  CVX-P-VALOR            PIC 9(01)V9(04).              TKT-1477
005500         10  CVX-CI-INFERIOR        PIC S9(01)V9(04).             TKT-1477
005600         10  CVX-CI-SUPERIOR        PIC S9(01)V9(04).             TKT-1477
005700         10  CVX-SIGNIFICATIVO      PIC X(01).                    TKT-1477
005800         10  CVX-DECISION           PIC X(12).                    TKT-1477
005900         10  CVX-RAZON              PIC X(60).                    TKT-1477
006000         10  FILLER                 PIC X(13).                    TKT-1477
